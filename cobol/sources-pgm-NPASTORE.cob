000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPASTORE.
000500 AUTHOR.         R TANSEYKOH.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   03 DEC 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PERSIST ONE FILE'S
001200*               ANALYSIS DETAIL (OPCODE "D") AND, ONCE THE WHOLE
001300*               BATCH HAS BEEN PROCESSED, TO BUILD THE CSV
001400*               SUMMARY EXPORT (OPCODE "X") FROM EVERY ACTIVE
001500*               INDEX ENTRY ACCUMULATED DURING THE RUN, ORDERED
001600*               BY START TIME DESCENDING.  A PRIOR INDEX ENTRY
001700*               FOR THE SAME FILE-ID IS SUPERSEDED (MARKED "D"
001800*               IN NPAIDXPF) RATHER THAN PHYSICALLY REMOVED, SO
001900*               NPAIDXPF KEEPS A FULL AUDIT TRAIL OF RE-RUNS.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400*  N1RLV1 - RNGKOH    - 03/12/1987 - INITIAL VERSION.
002500*  N3RLV1 - RNGKOH    - 14/05/1999 - Y2K REVIEW - NPAIDXR-STRTTIME
002600*                                    IS ALREADY A FULL 4-DIGIT-
002700*                                    YEAR ISO STRING, NO WINDOWING
002800*                                    NEEDED.
002900*  N8RLV1 - TLIMKS    - 19/09/2006 - REQ 3308 - A RE-RUN OF A
003000*                                    CAPTURE NOW SUPERSEDES
003100*                                    (ACTIND "D") THE EARLIER
003200*                                    NPAIDXPF ROW FOR THE SAME
003300*                                    FILE-ID INSTEAD OF DELETING
003400*                                    IT, SO AN AUDIT TRAIL OF
003500*                                    RE-PROCESSED FILES SURVIVES.
003600*  N9RLV1 - TLIMKS    - 03/04/2012 - REQ 4002 - CSV EXPORT ADDED
003700*                                    (OPCODE "X"), BUILT FROM THE
003800*                                    IN-MEMORY INDEX ACCUMULATED
003900*                                    ACROSS THE RUN'S "D" CALLS.
004000*---------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT NPAFILOUT ASSIGN TO DATABASE-NPAFILOUT
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500     SELECT NPACSVOUT ASSIGN TO DATABASE-NPACSVOUT
005600            ORGANIZATION      IS LINE SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800
005900 EJECT
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  NPAFILOUT
006600     LABEL RECORDS ARE OMITTED
006700     RECORD CONTAINS 800 CHARACTERS
006800     DATA RECORD IS NPAFILOUT-RECORD.
006900 01  NPAFILOUT-RECORD.
007000     COPY NPAFILE REPLACING NPAFILE- BY NPAFILE-FD-.
007100
007200 FD  NPACSVOUT
007300     LABEL RECORDS ARE OMITTED
007400     RECORD CONTAINS 200 CHARACTERS
007500     DATA RECORD IS NPACSVOUT-RECORD.
007600 01  NPACSVOUT-RECORD.
007700     05  NPACSVOUT-DATA          PIC X(196).
007800     05  FILLER                 PIC X(04).
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER              PIC X(24)  VALUE
008400     "** PROGRAM NPASTORE  **".
008500
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-C-COMMON.
008800     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
008900         88  WK-C-SUCCESSFUL               VALUE "00".
009000         88  WK-C-FILE-NOT-FOUND           VALUE "35".
009100     05  FILLER                 PIC X(06).
009200
009300     EXEC SQL
009400          INCLUDE SQLCA
009500     END-EXEC.
009600
009700 01  WK-C-NPAIDXR-ROW.
009800     COPY NPAIDXR.
009900 01  WK-C-NPAIDXR-TRACE REDEFINES WK-C-NPAIDXR-ROW.
010000*                        TRACE VIEW FOR DUMP DISPLAYS
010100     05  WK-C-TR-NPAIDXR-FILEID  PIC X(40).
010200     05  FILLER                 PIC X(80).
010300
010400 01  WK-N-INDEX-TABLE.
010500     05  WK-N-IDX-CNT            PIC 9(03) COMP VALUE ZERO.
010600     05  WK-N-IDX-ENTRY OCCURS 200 TIMES
010700            INDEXED BY WK-N-IDX-IDX.
010800         10  WK-N-IDX-FILEID     PIC X(40).
010900         10  WK-N-IDX-HOSTNAME   PIC X(32).
011000         10  WK-N-IDX-STRTTIME   PIC X(19).
011100         10  WK-N-IDX-OVERALL    PIC X(04).
011200         10  WK-N-IDX-LEVEL OCCURS 4 TIMES
011300                                  PIC X(04).
011400         10  WK-N-IDX-METRIC1 OCCURS 4 TIMES
011500                                  PIC S9(09)V9(02) COMP-3.
011600     05  FILLER                 PIC X(04).
011700 01  WK-N-INDEX-TRACE REDEFINES WK-N-INDEX-TABLE.
011800*                        TRACE VIEW FOR DUMP DISPLAYS
011900     05  WK-N-TR-IDX-CNT          PIC 9(03) COMP.
012000     05  WK-N-TR-IDX-FIRST.
012100         10  WK-N-TR-IDX1-FILEID  PIC X(40).
012200         10  WK-N-TR-IDX1-OVERALL PIC X(04).
012300     05  FILLER                 PIC X(4753).
012400
012500 01  WK-N-WORK-AREA.
012600     05  WK-N-BEST-IDX           PIC 9(03) COMP VALUE ZERO.
012700     05  WK-N-BEST-STRTTIME      PIC X(19) VALUE SPACES.
012800     05  WK-N-CHKIDX             PIC 9(01) COMP VALUE ZERO.
012900     05  FILLER                 PIC X(04).
013000
013100 01  WK-C-DISP-AREA.
013200     05  WK-N-DISP-VALUE         PIC S9(07)V9(02) COMP-3.
013300     05  WK-C-DISP-VALUE         PIC ZZZZZZ9.99-.
013400     05  FILLER                 PIC X(04).
013500 01  WK-C-DISP-TRACE REDEFINES WK-C-DISP-AREA.
013600*                        TRACE VIEW FOR DUMP DISPLAYS
013700     05  WK-N-TR-DISP-VALUE      PIC S9(07)V9(02) COMP-3.
013800     05  FILLER                 PIC X(13).
013900
014000 01  WK-C-CSVLINE-AREA.
014100     05  WK-C-CSVLINE            PIC X(200).
014200     05  FILLER                 PIC X(04).
014300
014400 EJECT
014500 LINKAGE SECTION.
014600*****************
014700 01  WK-NPASTORE-PARMS.
014800     05  WK-C-NPASTORE-OPCODE    PIC X(01).
014900*                        "D" = STORE ONE FILE'S DETAIL + INDEX
015000*                        "X" = BUILD END-OF-BATCH CSV EXPORT
015100     COPY NPAFILE.
015200
015300 EJECT
015400**************************************************
015500 PROCEDURE DIVISION USING WK-NPASTORE-PARMS.
015600**************************************************
015700 MAIN-MODULE.
015800     IF      WK-C-NPASTORE-OPCODE = "D"
015900             PERFORM A000-STORE-DETAIL
016000                THRU A099-STORE-DETAIL-EX
016100     ELSE
016200     IF      WK-C-NPASTORE-OPCODE = "X"
016300             PERFORM C000-WRITE-CSV-EXPORT
016400                THRU C099-WRITE-CSV-EXPORT-EX
016500     END-IF
016600     END-IF.
016700
016800 MAIN-MODULE-EX.
016900     EXIT PROGRAM.
017000
017100 EJECT
017200*---------------------------------------------------------------*
017300 A000-STORE-DETAIL.
017400*---------------------------------------------------------------*
017500     OPEN EXTEND NPAFILOUT.
017600     IF      WK-C-FILE-NOT-FOUND
017700             OPEN OUTPUT NPAFILOUT.
017800     IF      NOT WK-C-SUCCESSFUL
017900             DISPLAY "NPASTORE - OPEN FILE ERROR - NPAFILOUT"
018000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100             GO TO A099-STORE-DETAIL-EX.
018200     WRITE   NPAFILOUT-RECORD    FROM NPAFILE-RECORD.
018300     CLOSE   NPAFILOUT.
018400
018500     PERFORM A200-DELETE-RECORD
018600        THRU A299-DELETE-RECORD-EX.
018700     PERFORM A200-UPDATE-RECORD
018800        THRU A299-UPDATE-RECORD-EX.
018900     PERFORM A300-ACCUMULATE-INDEX
019000        THRU A399-ACCUMULATE-INDEX-EX.
019100
019200*---------------------------------------------------------------*
019300 A099-STORE-DETAIL-EX.
019400*---------------------------------------------------------------*
019500     EXIT.
019600
019700*---------------------------------------------------------------*
019800 A200-DELETE-RECORD.
019900*---------------------------------------------------------------*
020000*    SUPERSEDE (NOT PHYSICALLY REMOVE) ANY EARLIER ACTIVE INDEX
020100*    ROW FOR THIS FILE-ID - SEE N8RLV1 ABOVE.
020200*---------------------------------------------------------------*
020300     MOVE    NPAFILE-FILEID       TO  NPAIDXR-FILEID.
020400     EXEC SQL
020500          UPDATE NPAIDXPF
020600          SET    NPAIDXR-ACTIND = "D"
020700          WHERE  NPAIDXR-FILEID = :NPAIDXR-FILEID
020800            AND  NPAIDXR-ACTIND NOT = "D"
020900     END-EXEC.
021000     PERFORM Y600-CHECK-SQL-ERROR
021100        THRU Y699-CHECK-SQL-ERROR-EX.
021200
021300*---------------------------------------------------------------*
021400 A299-DELETE-RECORD-EX.
021500*---------------------------------------------------------------*
021600     EXIT.
021700
021800*---------------------------------------------------------------*
021900 A200-UPDATE-RECORD.
022000*---------------------------------------------------------------*
022100*    INSERT THE FRESH ACTIVE INDEX ROW FOR THIS FILE-ID.
022200*---------------------------------------------------------------*
022300     MOVE    NPAFILE-FILEID       TO  NPAIDXR-FILEID.
022400     MOVE    NPAFILE-HOSTNAME     TO  NPAIDXR-HOSTNAME.
022500     MOVE    NPAFILE-STRTTIME     TO  NPAIDXR-STRTTIME.
022600     MOVE    NPAFILE-OVERALL      TO  NPAIDXR-OVERALL.
022700     MOVE    SPACE                   TO  NPAIDXR-ACTIND.
022800     EXEC SQL
022900          INSERT INTO NPAIDXPF
023000             (NPAIDXR-FILEID, NPAIDXR-HOSTNAME,
023100              NPAIDXR-STRTTIME, NPAIDXR-OVERALL,
023200              NPAIDXR-ACTIND)
023300          VALUES
023400             (:NPAIDXR-FILEID, :NPAIDXR-HOSTNAME,
023500              :NPAIDXR-STRTTIME, :NPAIDXR-OVERALL,
023600              :NPAIDXR-ACTIND)
023700     END-EXEC.
023800     PERFORM Y600-CHECK-SQL-ERROR
023900        THRU Y699-CHECK-SQL-ERROR-EX.
024000
024100*---------------------------------------------------------------*
024200 A299-UPDATE-RECORD-EX.
024300*---------------------------------------------------------------*
024400     EXIT.
024500
024600*---------------------------------------------------------------*
024700 A300-ACCUMULATE-INDEX.
024800*---------------------------------------------------------------*
024900*    KEEP THE CHECK-LEVEL / METRIC BREAKDOWN FOR THIS FILE IN
025000*    WORKING STORAGE FOR THE TIME THE RUN'S CSV EXPORT IS BUILT -
025100*    NPAIDXPF ITSELF ONLY CARRIES THE INDEX SUMMARY FIELDS.
025200*---------------------------------------------------------------*
025300     IF      WK-N-IDX-CNT < 200
025400             ADD 1 TO WK-N-IDX-CNT
025500             SET WK-N-IDX-IDX TO WK-N-IDX-CNT
025600             MOVE NPAFILE-FILEID
025700                TO WK-N-IDX-FILEID (WK-N-IDX-IDX)
025800             MOVE NPAFILE-HOSTNAME
025900                TO WK-N-IDX-HOSTNAME (WK-N-IDX-IDX)
026000             MOVE NPAFILE-STRTTIME
026100                TO WK-N-IDX-STRTTIME (WK-N-IDX-IDX)
026200             MOVE NPAFILE-OVERALL
026300                TO WK-N-IDX-OVERALL (WK-N-IDX-IDX)
026400             MOVE 1 TO WK-N-CHKIDX
026500             PERFORM A310-COPY-CHECK THRU A319-COPY-CHECK-EX
026600                     UNTIL WK-N-CHKIDX > 4.
026700
026800*---------------------------------------------------------------*
026900 A399-ACCUMULATE-INDEX-EX.
027000*---------------------------------------------------------------*
027100     EXIT.
027200
027300*---------------------------------------------------------------*
027400 A310-COPY-CHECK.
027500*---------------------------------------------------------------*
027600     MOVE    NPAFILE-CHK-LEVEL (WK-N-CHKIDX)
027700        TO   WK-N-IDX-LEVEL (WK-N-IDX-IDX, WK-N-CHKIDX).
027800     MOVE    NPAFILE-CHK-METRIC1 (WK-N-CHKIDX)
027900        TO   WK-N-IDX-METRIC1 (WK-N-IDX-IDX, WK-N-CHKIDX).
028000     ADD     1                    TO  WK-N-CHKIDX.
028100
028200*---------------------------------------------------------------*
028300 A319-COPY-CHECK-EX.
028400*---------------------------------------------------------------*
028500     EXIT.
028600
028700 EJECT
028800*---------------------------------------------------------------*
028900 C000-WRITE-CSV-EXPORT.
029000*---------------------------------------------------------------*
029100*    WALK THE ACCUMULATED INDEX ENTRIES HIGHEST START-TIME FIRST
029200*    (BLANK START-TIME SORTS LOWEST SO IT COMES OUT LAST), AND
029300*    WRITE ONE CSV ROW PER ENTRY.  NO SQL NEEDED HERE SINCE THE
029400*    WHOLE RUN'S BREAKDOWN IS ALREADY HELD IN WK-N-INDEX-TABLE.
029500*---------------------------------------------------------------*
029600     OPEN OUTPUT NPACSVOUT.
029700     IF      NOT WK-C-SUCCESSFUL
029800             DISPLAY "NPASTORE - OPEN FILE ERROR - NPACSVOUT"
029900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000             GO TO C099-WRITE-CSV-EXPORT-EX.
030100
030200     MOVE "file_id,hostname,start_time,overall,cpu_level,"
030300     TO WK-C-CSVLINE.
030400     STRING  WK-C-CSVLINE (1:50)    DELIMITED BY SIZE
030500             "memory_leak_level,emmc_level,network_level,"
030600                                     DELIMITED BY SIZE
030700             "cpu_max_rolling_pct,memory_leak_slope,"
030800                                     DELIMITED BY SIZE
030900             "emmc_p95_kbps,network_p95_kbps"
031000                                     DELIMITED BY SIZE
031100             INTO WK-C-CSVLINE.
031200     MOVE    WK-C-CSVLINE            TO  NPACSVOUT-RECORD.
031300     WRITE   NPACSVOUT-RECORD.
031400
031500 C010-NEXT-ROW.
031600     PERFORM C100-FIND-NEXT-BY-TIME
031700        THRU C199-FIND-NEXT-BY-TIME-EX.
031800     IF      WK-N-BEST-IDX = ZERO
031900             GO TO C099-WRITE-CSV-EXPORT-EX.
032000     PERFORM C200-BUILD-CSV-ROW
032100        THRU C299-BUILD-CSV-ROW-EX.
032200     WRITE   NPACSVOUT-RECORD.
032300     GO TO C010-NEXT-ROW.
032400
032500*---------------------------------------------------------------*
032600 C099-WRITE-CSV-EXPORT-EX.
032700*---------------------------------------------------------------*
032800     CLOSE   NPACSVOUT.
032900
033000*---------------------------------------------------------------*
033100 C100-FIND-NEXT-BY-TIME.
033200*---------------------------------------------------------------*
033300*    LINEAR SCAN FOR THE HIGHEST WK-N-IDX-STRTTIME NOT YET
033400*    WRITTEN OUT.  EACH ENTRY IS MARKED EMITTED BY FORCING ITS
033500*    OWN TIMESTAMP TO HIGH-VALUES ONCE WRITTEN, SO IT CAN NEVER
033600*    WIN THE "HIGHEST REMAINING" COMPARISON A SECOND TIME.
033700*---------------------------------------------------------------*
033800     MOVE    ZERO                    TO  WK-N-BEST-IDX.
033900     MOVE    LOW-VALUES               TO  WK-N-BEST-STRTTIME.
034000     SET     WK-N-IDX-IDX            TO  1.
034100 C110-SCAN-ENTRY.
034200     IF      WK-N-IDX-IDX > WK-N-IDX-CNT
034300             GO TO C199-FIND-NEXT-BY-TIME-EX.
034400     IF      WK-N-IDX-STRTTIME (WK-N-IDX-IDX) NOT = HIGH-VALUES
034500             AND WK-N-IDX-STRTTIME (WK-N-IDX-IDX)
034600                 > WK-N-BEST-STRTTIME
034700             SET WK-N-BEST-IDX TO WK-N-IDX-IDX
034800             MOVE WK-N-IDX-STRTTIME (WK-N-IDX-IDX)
034900                TO WK-N-BEST-STRTTIME.
035000     SET     WK-N-IDX-IDX            UP  BY  1.
035100     GO TO C110-SCAN-ENTRY.
035200
035300*---------------------------------------------------------------*
035400 C199-FIND-NEXT-BY-TIME-EX.
035500*---------------------------------------------------------------*
035600     EXIT.
035700
035800*---------------------------------------------------------------*
035900 C200-BUILD-CSV-ROW.
036000*---------------------------------------------------------------*
036100     SET     WK-N-IDX-IDX            TO  WK-N-BEST-IDX.
036200     MOVE    HIGH-VALUES             TO  WK-N-IDX-STRTTIME
036300                                         (WK-N-IDX-IDX).
036400*                        MARK THIS ENTRY AS ALREADY EMITTED
036500
036600     MOVE    SPACES                  TO  WK-C-CSVLINE.
036700     STRING  WK-N-IDX-FILEID (WK-N-IDX-IDX)  DELIMITED BY SPACE
036800             ","                     DELIMITED BY SIZE
036900             WK-N-IDX-HOSTNAME (WK-N-IDX-IDX) DELIMITED BY SPACE
037000             ","                     DELIMITED BY SIZE
037100             WK-N-BEST-STRTTIME      DELIMITED BY SIZE
037200             ","                     DELIMITED BY SIZE
037300             WK-N-IDX-OVERALL (WK-N-IDX-IDX)  DELIMITED BY SPACE
037400             ","                     DELIMITED BY SIZE
037500             WK-N-IDX-LEVEL (WK-N-IDX-IDX, 1)  DELIMITED BY SPACE
037600             ","                     DELIMITED BY SIZE
037700             WK-N-IDX-LEVEL (WK-N-IDX-IDX, 2)  DELIMITED BY SPACE
037800             ","                     DELIMITED BY SIZE
037900             WK-N-IDX-LEVEL (WK-N-IDX-IDX, 3)  DELIMITED BY SPACE
038000             ","                     DELIMITED BY SIZE
038100             WK-N-IDX-LEVEL (WK-N-IDX-IDX, 4)  DELIMITED BY SPACE
038200             ","                     DELIMITED BY SIZE
038300             INTO WK-C-CSVLINE.
038400
038500     MOVE    WK-N-IDX-METRIC1 (WK-N-IDX-IDX, 1)
038600                                 TO  WK-N-DISP-VALUE.
038700     COMPUTE WK-N-DISP-VALUE ROUNDED = WK-N-DISP-VALUE.
038800     MOVE    WK-N-DISP-VALUE         TO  WK-C-DISP-VALUE.
038900     STRING  WK-C-CSVLINE            DELIMITED BY SPACE
039000             WK-C-DISP-VALUE         DELIMITED BY SIZE
039100             ","                     DELIMITED BY SIZE
039200             INTO WK-C-CSVLINE.
039300
039400     MOVE    WK-N-IDX-METRIC1 (WK-N-IDX-IDX, 2)
039500                                 TO  WK-N-DISP-VALUE.
039600     COMPUTE WK-N-DISP-VALUE ROUNDED = WK-N-DISP-VALUE.
039700     MOVE    WK-N-DISP-VALUE         TO  WK-C-DISP-VALUE.
039800     STRING  WK-C-CSVLINE            DELIMITED BY SPACE
039900             WK-C-DISP-VALUE         DELIMITED BY SIZE
040000             ","                     DELIMITED BY SIZE
040100             INTO WK-C-CSVLINE.
040200
040300     MOVE    WK-N-IDX-METRIC1 (WK-N-IDX-IDX, 3)
040400                                 TO  WK-N-DISP-VALUE.
040500     COMPUTE WK-N-DISP-VALUE ROUNDED = WK-N-DISP-VALUE.
040600     MOVE    WK-N-DISP-VALUE         TO  WK-C-DISP-VALUE.
040700     STRING  WK-C-CSVLINE            DELIMITED BY SPACE
040800             WK-C-DISP-VALUE         DELIMITED BY SIZE
040900             ","                     DELIMITED BY SIZE
041000             INTO WK-C-CSVLINE.
041100
041200     MOVE    WK-N-IDX-METRIC1 (WK-N-IDX-IDX, 4)
041300                                 TO  WK-N-DISP-VALUE.
041400     COMPUTE WK-N-DISP-VALUE ROUNDED = WK-N-DISP-VALUE.
041500     MOVE    WK-N-DISP-VALUE         TO  WK-C-DISP-VALUE.
041600     STRING  WK-C-CSVLINE            DELIMITED BY SPACE
041700             WK-C-DISP-VALUE         DELIMITED BY SIZE
041800             INTO WK-C-CSVLINE.
041900
042000     MOVE    WK-C-CSVLINE            TO  NPACSVOUT-RECORD.
042100
042200*---------------------------------------------------------------*
042300 C299-BUILD-CSV-ROW-EX.
042400*---------------------------------------------------------------*
042500     EXIT.
042600
042700 EJECT
042800*---------------------------------------------------------------*
042900 Y600-CHECK-SQL-ERROR.
043000*---------------------------------------------------------------*
043100     IF      SQLCODE NOT EQUAL ZERO
043200             DISPLAY "NPASTORE - SQL ERROR ON NPAIDXPF"
043300             DISPLAY "SQLCODE  - " SQLCODE
043400     END-IF.
043500
043600*---------------------------------------------------------------*
043700 Y699-CHECK-SQL-ERROR-EX.
043800*---------------------------------------------------------------*
043900     EXIT.
044000
044100******************************************************************
044200*************** END OF PROGRAM SOURCE - NPASTORE ****************
044300******************************************************************
