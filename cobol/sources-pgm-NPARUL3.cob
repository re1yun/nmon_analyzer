000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPARUL3.
000500 AUTHOR.         TLIMKS.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   02 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  DIAGNOSTIC RULE 3 - EXCESSIVE_EMMC_WRITES.  FINDS
001200*               THE disk_write_kbps SERIES FOR EACH EMMC FLASH
001300*               DEVICE (NAME MATCHING THE CONFIGURED DEVICE
001400*               PATTERN LIST, DEFAULT mmcblk<N> OR mmc<N>),
001500*               ELEMENT-WISE SUMS THEM AGAINST THE FIRST MATCHED
001600*               DEVICE'S TIMESTAMPS, AND HANDS THE AGGREGATE TO
001700*               NPABW5 (SHARED BANDWIDTH EVALUATION) WITH THE
001800*               "EMMCWRITE" GROUP OF NPATHRPF THRESHOLDS.  CALLED
001900*               ONCE PER FILE BY NPABATCH.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400*  N1RLV1 - TLIMKS    - 02/05/1991 - INITIAL VERSION.
002500*  N3RLV1 - TLIMKS    - 11/05/1999 - Y2K REVIEW - NO CHANGE
002600*                                    REQUIRED.
002700*---------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003600
003700 EJECT
003800***************
003900 DATA DIVISION.
004000***************
004100*************************
004200 WORKING-STORAGE SECTION.
004300*************************
004400 01  FILLER              PIC X(24)  VALUE
004500     "** PROGRAM NPARUL3   **".
004600
004700* ------------------ PROGRAM WORKING STORAGE -------------------*
004800 01  WK-N-WORK-AREA.
004900     05  WK-N-PATLEN             PIC 9(02) COMP VALUE ZERO.
005000     05  WK-N-DEVLEN             PIC 9(02) COMP VALUE ZERO.
005100     05  WK-N-SCANPOS            PIC 9(02) COMP VALUE ZERO.
005200     05  WK-N-PTCOUNT            PIC 9(05) COMP VALUE ZERO.
005300     05  WK-N-AGG-SUM            PIC S9(09)V9(04) COMP-3.
005400     05  WK-C-MATCHED            PIC X(01) VALUE "N".
005500         88  WK-C-DEVICE-MATCHED           VALUE "Y".
005600     05  WK-C-ALL-DIGITS         PIC X(01) VALUE "N".
005700         88  WK-C-SUFFIX-IS-DIGITS         VALUE "Y".
005800     05  FILLER                 PIC X(06).
005900
006000 01  WK-C-PATTERN-LIST.
006100     05  WK-C-PATTERN OCCURS 4 TIMES
006200            INDEXED BY WK-C-PAT-IDX       PIC X(10).
006300     05  FILLER                 PIC X(04).
006400 01  WK-C-PATTERN-TRACE REDEFINES WK-C-PATTERN-LIST.
006500*                        TRACE VIEW FOR DUMP DISPLAYS
006600     05  WK-C-TR-PATTERN OCCURS 4 TIMES    PIC X(10).
006700     05  FILLER                 PIC X(04).
006800
006900 01  WK-N-SELECTED-TABLE.
007000     05  WK-N-SEL-CNT            PIC 9(02) COMP VALUE ZERO.
007100     05  WK-N-SEL-DIDX OCCURS 32 TIMES
007200            INDEXED BY WK-N-SEL-IDX        PIC 9(02) COMP.
007300     05  FILLER                 PIC X(04).
007400 01  WK-N-SELECTED-TRACE REDEFINES WK-N-SELECTED-TABLE.
007500*                        TRACE VIEW FOR DUMP DISPLAYS
007600     05  WK-N-TR-SEL-CNT          PIC 9(02) COMP.
007700     05  WK-N-TR-SEL-DIDX OCCURS 32 TIMES  PIC 9(02) COMP.
007800     05  FILLER                 PIC X(04).
007900
008000 01  WK-C-NPACFG-CALL.
008100     05  WK-C-NPACFG-INPUT.
008200         10  WK-C-NPACFG-GROUP       PIC X(12).
008300         10  WK-C-NPACFG-PARACD      PIC X(12).
008400         10  WK-C-NPACFG-DFLT-NUM    PIC S9(09)V9(04) COMP-3.
008500         10  WK-C-NPACFG-DFLT-ALPHA  PIC X(40).
008600     05  WK-C-NPACFG-OUTPUT.
008700         10  WK-C-NPACFG-NUM         PIC S9(09)V9(04) COMP-3.
008800         10  WK-C-NPACFG-ALPHA       PIC X(40).
008900         10  WK-C-NPACFG-ALPHA-SEG   REDEFINES
009000             WK-C-NPACFG-ALPHA       PIC X(10)
009100                                     OCCURS 4 TIMES.
009200         10  WK-C-NPACFG-FOUND       PIC X(01).
009300     05  FILLER                 PIC X(04).
009400
009500 01  WK-C-NPABW5-CALL.
009600     05  WK-C-NPABW5-GROUPCD     PIC X(12) VALUE "EMMCWRITE   ".
009700     05  WK-C-NPABW5-CNT         PIC 9(05) COMP.
009800     05  WK-C-NPABW5-PT OCCURS 500 TIMES
009900            INDEXED BY WK-C-NPABW5-IDX.
010000         10  WK-C-NPABW5-TS      PIC X(19).
010100         10  WK-C-NPABW5-VAL     PIC S9(09)V9(04) COMP-3.
010200     05  FILLER                 PIC X(04).
010300
010400 EJECT
010500 LINKAGE SECTION.
010600*****************
010700     COPY NPACHK.
010800
010900 01  WK-C-NPARUL3-SERIES.
011000     05  WK-C-NPARUL3-DISK.
011100         COPY NPASER2 REPLACING WK-NPASER2 BY WK-LK-NPASER2,
011200                                 WK-S2-     BY WK-LK-S2-.
011300
011400 EJECT
011500****************************************************
011600 PROCEDURE DIVISION USING WK-NPACHK WK-C-NPARUL3-SERIES.
011700****************************************************
011800 MAIN-MODULE.
011900     MOVE    "R3"                    TO  WK-NPACHK-OPCODE.
012000     MOVE    "disk_write_kbps"      TO  WK-NPACHK-SERIES-REF.
012100     MOVE    ZERO                    TO  WK-N-SEL-CNT.
012200     MOVE    SPACES                  TO  WK-NPACHK-RULENAME
012300                                         WK-NPACHK-SUMMARY
012400                                         WK-NPACHK-EVIDSTART
012500                                         WK-NPACHK-EVIDEND.
012600     MOVE    "excessive_emmc_writes" TO  WK-NPACHK-RULENAME.
012700     MOVE    ZERO                    TO  WK-NPACHK-WINDAVG
012800                                         WK-NPACHK-METRIC1
012900                                         WK-NPACHK-METRIC2.
013000
013100     PERFORM A000-FETCH-PATTERN
013200        THRU A099-FETCH-PATTERN-EX.
013300     PERFORM B000-SELECT-DEVICES
013400        THRU B099-SELECT-DEVICES-EX.
013500
013600     IF      WK-N-SEL-CNT = ZERO
013700             MOVE "OK  "             TO  WK-NPACHK-LEVEL
013800             MOVE "No eMMC devices found"
013900                                     TO  WK-NPACHK-SUMMARY
014000             GO TO MAIN-MODULE-EX.
014100
014200     PERFORM C000-AGGREGATE-SERIES
014300        THRU C099-AGGREGATE-SERIES-EX.
014400     CALL "NPABW5" USING WK-NPACHK WK-C-NPABW5-CALL.
014500
014600 MAIN-MODULE-EX.
014700     EXIT PROGRAM.
014800
014900 EJECT
015000*---------------------------------------------------------------*
015100 A000-FETCH-PATTERN.
015200*---------------------------------------------------------------*
015300     MOVE    "EMMCWRITE   "          TO  WK-C-NPACFG-GROUP.
015400     MOVE    "DEVPATTERN  "          TO  WK-C-NPACFG-PARACD.
015500     MOVE    ZERO                    TO  WK-C-NPACFG-DFLT-NUM.
015600     MOVE    "MMCBLK    MMC       "  TO  WK-C-NPACFG-DFLT-ALPHA.
015700     CALL "NPACFG" USING WK-C-NPACFG-CALL.
015800     MOVE    WK-C-NPACFG-ALPHA-SEG (1)  TO  WK-C-PATTERN (1).
015900     MOVE    WK-C-NPACFG-ALPHA-SEG (2)  TO  WK-C-PATTERN (2).
016000     MOVE    WK-C-NPACFG-ALPHA-SEG (3)  TO  WK-C-PATTERN (3).
016100     MOVE    WK-C-NPACFG-ALPHA-SEG (4)  TO  WK-C-PATTERN (4).
016200
016300*---------------------------------------------------------------*
016400 A099-FETCH-PATTERN-EX.
016500*---------------------------------------------------------------*
016600     EXIT.
016700
016800 EJECT
016900*---------------------------------------------------------------*
017000 B000-SELECT-DEVICES.
017100*---------------------------------------------------------------*
017200*    SCAN EVERY DISK DEVICE NAME, KEEP THE ONES THAT MATCH ANY
017300*    CONFIGURED FLASH-DEVICE PATTERN, IN ORIGINAL ORDER.
017400*---------------------------------------------------------------*
017500     SET     WK-LK-S2-DISK-DIDX      TO  1.
017600 B010-CHECK-DEVICE.
017700     IF      WK-LK-S2-DISK-DIDX > WK-LK-S2-DISK-DEVCNT
017800             GO TO B099-SELECT-DEVICES-EX.
017900     PERFORM B500-MATCH-PATTERN
018000        THRU B599-MATCH-PATTERN-EX.
018100     IF      WK-C-DEVICE-MATCHED
018200             AND WK-N-SEL-CNT < 32
018300             ADD 1 TO WK-N-SEL-CNT
018400             SET WK-N-SEL-IDX TO WK-N-SEL-CNT
018500             SET WK-N-SEL-DIDX (WK-N-SEL-IDX)
018600                TO WK-LK-S2-DISK-DIDX.
018700     SET     WK-LK-S2-DISK-DIDX      UP  BY  1.
018800     GO TO B010-CHECK-DEVICE.
018900
019000*---------------------------------------------------------------*
019100 B099-SELECT-DEVICES-EX.
019200*---------------------------------------------------------------*
019300     EXIT.
019400
019500*---------------------------------------------------------------*
019600 B500-MATCH-PATTERN.
019700*---------------------------------------------------------------*
019800*    TRUE WHEN THE CURRENT DEVICE NAME IS A CONFIGURED PREFIX
019900*    FOLLOWED BY ONE OR MORE DIGITS AND NOTHING ELSE.
020000*---------------------------------------------------------------*
020100     MOVE    "N"                     TO  WK-C-MATCHED.
020200     SET     WK-C-PAT-IDX            TO  1.
020300 B510-TRY-PATTERN.
020400     IF      WK-C-PAT-IDX > 4
020500             GO TO B599-MATCH-PATTERN-EX.
020600     IF      WK-C-PATTERN (WK-C-PAT-IDX) = SPACES
020700             SET WK-C-PAT-IDX UP BY 1
020800             GO TO B510-TRY-PATTERN.
020900
021000     PERFORM B520-COMPUTE-PATLEN THRU B529-COMPUTE-PATLEN-EX.
021100     PERFORM B530-COMPUTE-DEVLEN THRU B539-COMPUTE-DEVLEN-EX.
021200
021300     IF      WK-N-DEVLEN > WK-N-PATLEN
021400             AND WK-LK-S2-DISK-NAME (WK-LK-S2-DISK-DIDX)
021500                 (1:WK-N-PATLEN) = WK-C-PATTERN (WK-C-PAT-IDX)
021600                                      (1:WK-N-PATLEN)
021700             PERFORM B540-CHECK-ALL-DIGITS
021800                THRU B549-CHECK-ALL-DIGITS-EX
021900             IF  WK-C-SUFFIX-IS-DIGITS
022000                 MOVE "Y" TO WK-C-MATCHED
022100                 GO TO B599-MATCH-PATTERN-EX.
022200
022300     SET     WK-C-PAT-IDX            UP  BY  1.
022400     GO TO B510-TRY-PATTERN.
022500
022600*---------------------------------------------------------------*
022700 B599-MATCH-PATTERN-EX.
022800*---------------------------------------------------------------*
022900     EXIT.
023000
023100*---------------------------------------------------------------*
023200 B520-COMPUTE-PATLEN.
023300*---------------------------------------------------------------*
023400     MOVE    ZERO                    TO  WK-N-PATLEN.
023500     SET     WK-N-SCANPOS            TO  1.
023600 B521-SCAN-PATTERN.
023700     IF      WK-N-SCANPOS > 10
023800             GO TO B529-COMPUTE-PATLEN-EX.
023900     IF      WK-C-PATTERN (WK-C-PAT-IDX) (WK-N-SCANPOS:1)
024000             NOT = SPACE
024100             MOVE WK-N-SCANPOS TO WK-N-PATLEN.
024200     ADD     1                       TO  WK-N-SCANPOS.
024300     GO TO B521-SCAN-PATTERN.
024400
024500*---------------------------------------------------------------*
024600 B529-COMPUTE-PATLEN-EX.
024700*---------------------------------------------------------------*
024800     EXIT.
024900
025000*---------------------------------------------------------------*
025100 B530-COMPUTE-DEVLEN.
025200*---------------------------------------------------------------*
025300     MOVE    ZERO                    TO  WK-N-DEVLEN.
025400     SET     WK-N-SCANPOS            TO  1.
025500 B531-SCAN-DEVICE.
025600     IF      WK-N-SCANPOS > 16
025700             GO TO B539-COMPUTE-DEVLEN-EX.
025800     IF      WK-LK-S2-DISK-NAME (WK-LK-S2-DISK-DIDX)
025900                 (WK-N-SCANPOS:1)  NOT = SPACE
026000             MOVE WK-N-SCANPOS TO WK-N-DEVLEN.
026100     ADD     1                       TO  WK-N-SCANPOS.
026200     GO TO B531-SCAN-DEVICE.
026300
026400*---------------------------------------------------------------*
026500 B539-COMPUTE-DEVLEN-EX.
026600*---------------------------------------------------------------*
026700     EXIT.
026800
026900*---------------------------------------------------------------*
027000 B540-CHECK-ALL-DIGITS.
027100*---------------------------------------------------------------*
027200     MOVE    "Y"                     TO  WK-C-ALL-DIGITS.
027300     SET     WK-N-SCANPOS            TO  WK-N-PATLEN.
027400     ADD     1                       TO  WK-N-SCANPOS.
027500 B541-SCAN-SUFFIX.
027600     IF      WK-N-SCANPOS > WK-N-DEVLEN
027700             GO TO B549-CHECK-ALL-DIGITS-EX.
027800     IF      WK-LK-S2-DISK-NAME (WK-LK-S2-DISK-DIDX)
027900                 (WK-N-SCANPOS:1)  IS NOT NUMERIC
028000             MOVE "N" TO WK-C-ALL-DIGITS
028100             GO TO B549-CHECK-ALL-DIGITS-EX.
028200     ADD     1                       TO  WK-N-SCANPOS.
028300     GO TO B541-SCAN-SUFFIX.
028400
028500*---------------------------------------------------------------*
028600 B549-CHECK-ALL-DIGITS-EX.
028700*---------------------------------------------------------------*
028800     EXIT.
028900
029000 EJECT
029100*---------------------------------------------------------------*
029200 C000-AGGREGATE-SERIES.
029300*---------------------------------------------------------------*
029400*    ELEMENT-WISE SUM OF THE SELECTED DEVICES' WRITE-KBPS SERIES,
029500*    ALIGNED BY POSITION AGAINST THE FIRST SELECTED DEVICE'S
029600*    TIMESTAMPS.  POSITIONS BEYOND A SHORTER DEVICE'S SERIES
029700*    CONTRIBUTE ZERO.
029800*---------------------------------------------------------------*
029900     SET     WK-N-SEL-IDX            TO  1.
030000     SET     WK-LK-S2-DISK-DIDX      TO  WK-N-SEL-DIDX (WK-N-SEL-IDX).
030100     MOVE    WK-LK-S2-DISK-PTCNT (WK-LK-S2-DISK-DIDX)
030200                                 TO  WK-N-PTCOUNT.
030300     IF      WK-N-PTCOUNT > 500
030400             MOVE 500 TO WK-N-PTCOUNT.
030500     MOVE    WK-N-PTCOUNT            TO  WK-C-NPABW5-CNT.
030600     SET     WK-LK-S2-DISK-PIDX      TO  1.
030700 C010-NEXT-POSITION.
030800     IF      WK-LK-S2-DISK-PIDX > WK-N-PTCOUNT
030900             GO TO C099-AGGREGATE-SERIES-EX.
031000     SET     WK-C-NPABW5-IDX         TO  WK-LK-S2-DISK-PIDX.
031100     SET     WK-LK-S2-DISK-DIDX      TO  WK-N-SEL-DIDX (1).
031200     MOVE    WK-LK-S2-DISK-TS (WK-LK-S2-DISK-DIDX,
031300             WK-LK-S2-DISK-PIDX) TO  WK-C-NPABW5-TS
031400                                         (WK-C-NPABW5-IDX).
031500     PERFORM C500-SUM-DEVICES
031600        THRU C599-SUM-DEVICES-EX.
031700     MOVE    WK-N-AGG-SUM            TO  WK-C-NPABW5-VAL
031800                                         (WK-C-NPABW5-IDX).
031900     SET     WK-LK-S2-DISK-PIDX      UP  BY  1.
032000     GO TO C010-NEXT-POSITION.
032100
032200*---------------------------------------------------------------*
032300 C099-AGGREGATE-SERIES-EX.
032400*---------------------------------------------------------------*
032500     EXIT.
032600
032700*---------------------------------------------------------------*
032800 C500-SUM-DEVICES.
032900*---------------------------------------------------------------*
033000     MOVE    ZERO                    TO  WK-N-AGG-SUM.
033100     SET     WK-N-SEL-IDX            TO  1.
033200 C510-NEXT-DEVICE.
033300     IF      WK-N-SEL-IDX > WK-N-SEL-CNT
033400             GO TO C599-SUM-DEVICES-EX.
033500     SET     WK-LK-S2-DISK-DIDX      TO  WK-N-SEL-DIDX (WK-N-SEL-IDX).
033600     IF      WK-LK-S2-DISK-PIDX
033700             NOT > WK-LK-S2-DISK-PTCNT (WK-LK-S2-DISK-DIDX)
033800             ADD WK-LK-S2-DISK-VAL (WK-LK-S2-DISK-DIDX,
033900                 WK-LK-S2-DISK-PIDX) TO WK-N-AGG-SUM.
034000     SET     WK-N-SEL-IDX            UP  BY  1.
034100     GO TO C510-NEXT-DEVICE.
034200
034300*---------------------------------------------------------------*
034400 C599-SUM-DEVICES-EX.
034500*---------------------------------------------------------------*
034600     EXIT.
034700
034800******************************************************************
034900*************** END OF PROGRAM SOURCE - NPARUL3 *****************
035000******************************************************************
