000100*  NPAIDXR.cpybk
000200     05  NPAIDXR-RECORD               PIC X(0120).
000300*  I-O FORMAT:NPAIDXRF  FROM FILE NPAIDXPF   OF LIBRARY PERFNMON
000400*
000500     05  NPAIDXRF  REDEFINES NPAIDXR-RECORD.
000600         06  NPAIDXR-FILEID            PIC X(40).
000700*                                INPUT FILE NAME STEM - KEY
000800         06  NPAIDXR-HOSTNAME          PIC X(32).
000900*                                HOST CAPTURED, MAY BE BLANK
001000         06  NPAIDXR-STRTTIME          PIC X(19).
001100*                                ISO START TIMESTAMP, MAY BE BLANK
001200         06  NPAIDXR-OVERALL           PIC X(04).
001300*                                OK / WARN / CRIT
001400         06  NPAIDXR-ACTIND            PIC X(01).
001500*                                "D" WHEN SUPERSEDED, ELSE SPACE
001600         06  FILLER                    PIC X(24).
