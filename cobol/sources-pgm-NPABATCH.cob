000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPABATCH.
000500 AUTHOR.         R TANSEYKOH.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   18 JAN 1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE OVERNIGHT NMON CAPTURE
001200*               ANALYSIS RUN.  READS NPADIRLP IN ASCENDING
001300*               FILE-ID ORDER (ONE ROW LOADED PER .nmon FILE
001400*               PRESENT FOR THIS RUN BY THE SCHEDULING JOB), AND
001500*               FOR EACH FILE -
001600*                 1. CALLS NPAPARSE TO SPLIT THE RAW CAPTURE,
001700*                 2. CALLS NPASERS TO BUILD THE DERIVED SERIES,
001800*                 3. CALLS NPARUL1-NPARUL4 IN FIXED ORDER (CPU,
001900*                    MEMORY LEAK, EMMC, NETWORK),
002000*                 4. CALLS NPASTORE (OPCODE "D") TO PERSIST THE
002100*                    FILE'S DETAIL RECORD AND INDEX ROW.
002200*               A FILE THAT CANNOT BE OPENED BY NPAPARSE IS
002300*               PERSISTED AS A CRIT / ABORTED RECORD RATHER THAN
002400*               DROPPED, SO THE INDEX SHOWS IT WAS ATTEMPTED.
002500*               CONTROL TOTALS ARE ACCUMULATED ACROSS THE WHOLE
002600*               RUN AND PRINTED AT END OF JOB, AFTER WHICH
002700*               NPASTORE (OPCODE "X") IS CALLED ONCE TO BUILD THE
002800*               CSV SUMMARY EXPORT.
002900*
003000*================================================================
003100* HISTORY OF MODIFICATION:
003200*================================================================
003300*  N1RLV1 - RTNSYKOH  - 18/01/1988 - INITIAL VERSION - DROVE
003400*                                    NPAPARSE/NPASTORE ONLY.  NO
003500*                                    DIAGNOSTIC CHECKS YET - THE
003600*                                    RULE ENGINE (NPATHRPF-BASED)
003700*                                    DID NOT EXIST UNTIL 1991.
003800*                                    OVERALL WAS ALWAYS SET "OK  ".
003900*  N2RLV1 - TLIMKS    - 02/04/1991 - REQ 0613 - WIRED IN THE NEW
004000*                                    NPARUL1/2/3/4 DIAGNOSTIC
004100*                                    CALLS BEHIND NPASERS.
004200*                                    OVERALL IS NOW THE WORST OF
004300*                                    THE 4 CHECK RESULTS, NOT A
004400*                                    HARD-CODED "OK  ".
004500*  N3RLV1 - RNGKOH    - 19/05/1999 - Y2K REVIEW - NPADIRLP AND
004600*                                    NPAIDXR BOTH CARRY FULL
004700*                                    4-DIGIT-YEAR ISO TIMESTAMPS
004800*                                    ALREADY, NO CHANGE REQUIRED.
004900*  N4RLV1 - TLIMKS    - 21/09/2006 - REQ 3308 - NO LOGIC CHANGE
005000*                                    HERE, NOTED FOR CROSS-
005100*                                    REFERENCE WITH THE NPASTORE
005200*                                    SUPERSEDE-ON-RERUN CHANGE.
005300*  N5RLV1 - TLIMKS    - 05/04/2012 - REQ 4002 - ADDED THE FINAL
005400*                                    OPCODE "X" CALL TO NPASTORE
005500*                                    TO BUILD THE CSV EXPORT, AND
005600*                                    THE END-OF-RUN CONTROL-TOTAL
005700*                                    DISPLAY LINE.
005800*---------------------------------------------------------------*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT NPADIRL ASSIGN TO DATABASE-NPADIRL
007100            ORGANIZATION      IS INDEXED
007200            ACCESS MODE       IS SEQUENTIAL
007300            RECORD KEY        IS NPADIRL-FILEID
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500
007600 EJECT
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100**************
008200 FD  NPADIRL
008300     LABEL RECORDS ARE OMITTED
008400     RECORD CONTAINS 130 CHARACTERS
008500     DATA RECORD IS NPADIRLP-RECORD.
008600 01  NPADIRLP-RECORD.
008700     COPY NPADIRL.
008800
008900*************************
009000 WORKING-STORAGE SECTION.
009100*************************
009200 01  FILLER              PIC X(24)  VALUE
009300     "** PROGRAM NPABATCH  **".
009400
009500* ------------------ PROGRAM WORKING STORAGE -------------------*
009600 01  WK-C-COMMON.
009700     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
009800         88  WK-C-SUCCESSFUL               VALUE "00".
009900     05  WK-C-EOF-SW             PIC X(01) VALUE "N".
010000         88  WK-C-NO-MORE-FILES            VALUE "Y".
010100     05  FILLER                 PIC X(05).
010200
010300* --------- PROGRAM NAMES FOR THE 4 RULE CALLS, FIXED ORDER -----*
010400* 1=CPU  2=MEML  3=EMMC  4=NET - SAME ORDER AS NPAFILE-CHECK     *
010500 01  WK-C-RULE-PGM-TABLE.
010600     05  FILLER                 PIC X(08) VALUE "NPARUL1 ".
010700     05  FILLER                 PIC X(08) VALUE "NPARUL2 ".
010800     05  FILLER                 PIC X(08) VALUE "NPARUL3 ".
010900     05  FILLER                 PIC X(08) VALUE "NPARUL4 ".
011000 01  WK-C-RULE-PGM-REDEF REDEFINES WK-C-RULE-PGM-TABLE.
011100     05  WK-C-RULE-PGM-NAME OCCURS 4 TIMES
011200            INDEXED BY WK-C-RULE-PGM-IDX
011300            PIC X(08).
011400
011500 01  WK-N-TOTALS.
011600     05  WK-N-TOT-FILES          PIC 9(05) COMP VALUE ZERO.
011700     05  WK-N-TOT-OK             PIC 9(05) COMP VALUE ZERO.
011800     05  WK-N-TOT-CRIT-FILES     PIC 9(05) COMP VALUE ZERO.
011900     05  WK-N-TOT-WARN-FILES     PIC 9(05) COMP VALUE ZERO.
012000     05  WK-N-TOT-WARN-CHECKS    PIC 9(05) COMP VALUE ZERO.
012100     05  WK-N-TOT-CRIT-CHECKS    PIC 9(05) COMP VALUE ZERO.
012200     05  FILLER                 PIC X(10).
012300 01  WK-N-TOTALS-TRACE REDEFINES WK-N-TOTALS.
012400*                        TRACE VIEW FOR DUMP DISPLAYS
012500     05  WK-N-TR-TOT-FILES       PIC 9(05) COMP.
012600     05  FILLER                 PIC X(10).
012700
012800 01  WK-N-WORK-AREA.
012900     05  WK-N-CHKIDX             PIC 9(01) COMP VALUE ZERO.
013000     05  WK-N-OVERALL-RANK       PIC 9(01) COMP VALUE ZERO.
013100     05  WK-N-CHECK-RANK         PIC 9(01) COMP VALUE ZERO.
013200     05  FILLER                 PIC X(05).
013300
013400* ------------- END-OF-RUN CONTROL TOTAL LINE BUILD -------------*
013500 01  WK-C-SUMMARY-AREA.
013600     05  WK-C-SUMMARY-LINE       PIC X(100).
013700     05  WK-N-SUMM-PTR           PIC 9(03) COMP VALUE 1.
013800     05  FILLER                 PIC X(04).
013900
014000 01  WK-C-DISP-AREA.
014100     05  WK-N-DISP-VALUE         PIC 9(05) COMP.
014200     05  WK-C-DISP-NUM           PIC Z(04)9.
014300     05  WK-N-LEAD-CNT           PIC 9(01) COMP.
014400     05  WK-N-START-POS          PIC 9(01) COMP.
014500     05  FILLER                 PIC X(04).
014600
014700* ------------------- CALL ARGUMENT - NPAPARSE -------------------*
014800 01  WK-C-NPAPARSE-CALL.
014900     05  WK-C-NPAPARSE-INPUT.
015000         10  WK-C-NPAPARSE-SRCPATH   PIC X(80).
015100     05  WK-C-NPAPARSE-OUTPUT.
015200         10  WK-C-NPAPARSE-HOSTNAME  PIC X(32).
015300         10  WK-C-NPAPARSE-STRTTIME  PIC X(19).
015400         10  WK-C-NPAPARSE-ABEND     PIC X(01).
015500     05  WK-C-NPAPARSE-RAW.
015600         COPY NPARAWR REPLACING WK-RAW- BY WK-LK-PRAW-,
015700                                 WK-NPARAWR BY WK-LK-PRAW-AREA.
015800
015900* ------------------- CALL ARGUMENT - NPASERS ---------------------*
016000 01  WK-C-NPASERS-CALL.
016100     05  WK-C-NPASERS-INPUT.
016200         COPY NPARAWR REPLACING WK-RAW- BY WK-LK-SRAW-,
016300                                 WK-NPARAWR BY WK-LK-SRAW-AREA.
016400     05  WK-C-NPASERS-OUTPUT.
016500         COPY NPASER2 REPLACING WK-NPASER2 BY WK-LK-NPASER2,
016600                                 WK-S2-     BY WK-LK-S2-.
016700
016800* --------------- SHARED CALL ARGUMENT - 4 RULE CALLS ----------*
016900* THE SAME WK-NPACHK AND WK-C-NPASERS-OUTPUT AREAS ARE PASSED TO *
017000* ALL FOUR RULE PROGRAMS IN TURN - EACH RESETS WK-NPACHK-RESULT  *
017100* ITSELF AT ITS OWN MAIN-MODULE BEFORE BUILDING ITS FINDING.     *
017200*-----------------------------------------------------------------*
017300     COPY NPACHK.
017400
017500* ------------------- CALL ARGUMENT - NPASTORE ---------------------*
017600 01  WK-C-NPASTORE-CALL.
017700     05  WK-C-NPASTORE-OPCODE    PIC X(01).
017800     COPY NPAFILE.
017900 01  WK-C-NPASTORE-TRACE REDEFINES WK-C-NPASTORE-CALL.
018000*                        TRACE VIEW FOR DUMP DISPLAYS
018100     05  WK-C-TR-NPASTORE-OPCODE PIC X(01).
018200     05  WK-C-TR-NPASTORE-FILEID PIC X(40).
018300     05  FILLER                 PIC X(700).
018400
018500 EJECT
018600**************************************************
018700 PROCEDURE DIVISION.
018800**************************************************
018900 MAIN-MODULE.
019000     PERFORM A000-INITIALISE-WORK-AREAS
019100        THRU A099-INITIALISE-WORK-AREAS-EX.
019200     PERFORM B000-PROCESS-ONE-FILE
019300        THRU B099-PROCESS-ONE-FILE-EX
019400             UNTIL WK-C-NO-MORE-FILES.
019500     PERFORM D000-FINISH-BATCH
019600        THRU D099-FINISH-BATCH-EX.
019700
019800 MAIN-MODULE-EX.
019900     STOP RUN.
020000
020100 EJECT
020200*---------------------------------------------------------------*
020300 A000-INITIALISE-WORK-AREAS.
020400*---------------------------------------------------------------*
020500     MOVE    ZERO                    TO  WK-N-TOT-FILES
020600                                         WK-N-TOT-OK
020700                                         WK-N-TOT-CRIT-FILES
020800                                         WK-N-TOT-WARN-FILES
020900                                         WK-N-TOT-WARN-CHECKS
021000                                         WK-N-TOT-CRIT-CHECKS.
021100     MOVE    "N"                     TO  WK-C-EOF-SW.
021200     OPEN    INPUT NPADIRL.
021300     IF      NOT WK-C-SUCCESSFUL
021400             DISPLAY "NPABATCH - OPEN FILE ERROR - NPADIRL"
021500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021600             MOVE "Y" TO WK-C-EOF-SW
021700             GO TO A099-INITIALISE-WORK-AREAS-EX.
021800     PERFORM B900-READ-NEXT-DIRECTORY-ROW
021900        THRU B999-READ-NEXT-DIRECTORY-ROW-EX.
022000
022100*---------------------------------------------------------------*
022200 A099-INITIALISE-WORK-AREAS-EX.
022300*---------------------------------------------------------------*
022400     EXIT.
022500
022600 EJECT
022700*---------------------------------------------------------------*
022800 B000-PROCESS-ONE-FILE.
022900*---------------------------------------------------------------*
023000*    DRIVE ONE CAPTURE FILE THROUGH PARSE / SERIES / RULES /     *
023100*    STORE, THEN ADVANCE TO THE NEXT DIRECTORY ROW.              *
023200*---------------------------------------------------------------*
023300     MOVE    NPADIRL-FILEID          TO  NPAFILE-FILEID.
023400     MOVE    NPADIRL-SRCPATH         TO  NPAFILE-SRCPATH
023500                                         WK-C-NPAPARSE-SRCPATH.
023600     MOVE    SPACE                   TO  NPAFILE-ACTSUPER.
023700     MOVE    "N"                     TO  NPAFILE-ACTABND.
023800
023900     CALL "NPAPARSE" USING WK-C-NPAPARSE-CALL.
024000
024100     MOVE    WK-C-NPAPARSE-HOSTNAME  TO  NPAFILE-HOSTNAME.
024200     MOVE    WK-C-NPAPARSE-STRTTIME  TO  NPAFILE-STRTTIME.
024300     MOVE    WK-C-NPAPARSE-ABEND     TO  NPAFILE-ACTABND.
024400
024500     IF      WK-C-NPAPARSE-ABEND = "Y"
024600             PERFORM B500-BUILD-ABEND-CHECKS
024700                THRU B599-BUILD-ABEND-CHECKS-EX
024800     ELSE
024900             PERFORM B100-RUN-RULES-CHAIN
025000                THRU B199-RUN-RULES-CHAIN-EX.
025100
025200     PERFORM B600-SET-OVERALL-LEVEL
025300        THRU B699-SET-OVERALL-LEVEL-EX.
025400     PERFORM B700-ACCUMULATE-TOTALS
025500        THRU B799-ACCUMULATE-TOTALS-EX.
025600
025700     MOVE    "D"                     TO  WK-C-NPASTORE-OPCODE.
025800     CALL "NPASTORE" USING WK-C-NPASTORE-CALL.
025900
026000     PERFORM B900-READ-NEXT-DIRECTORY-ROW
026100        THRU B999-READ-NEXT-DIRECTORY-ROW-EX.
026200
026300*---------------------------------------------------------------*
026400 B099-PROCESS-ONE-FILE-EX.
026500*---------------------------------------------------------------*
026600     EXIT.
026700
026800*---------------------------------------------------------------*
026900 B100-RUN-RULES-CHAIN.
027000*---------------------------------------------------------------*
027100*    BRIDGE NPAPARSE'S RAW OUTPUT INTO NPASERS' RAW INPUT (BOTH   *
027200*    ARE COPY NPARAWR - A PLAIN GROUP MOVE IS SAFE, SAME LAYOUT), *
027300*    BUILD THE SERIES, THEN RUN THE 4 RULES IN FIXED ORDER.       *
027400*---------------------------------------------------------------*
027500     MOVE    WK-C-NPAPARSE-RAW       TO  WK-C-NPASERS-INPUT.
027600     CALL "NPASERS" USING WK-C-NPASERS-CALL.
027700
027800     MOVE    1                       TO  WK-N-CHKIDX.
027900     PERFORM B110-RUN-ONE-RULE
028000        THRU B119-RUN-ONE-RULE-EX
028100             UNTIL WK-N-CHKIDX > 4.
028200
028300*---------------------------------------------------------------*
028400 B199-RUN-RULES-CHAIN-EX.
028500*---------------------------------------------------------------*
028600     EXIT.
028700
028800*---------------------------------------------------------------*
028900 B110-RUN-ONE-RULE.
029000*---------------------------------------------------------------*
029100     SET     WK-C-RULE-PGM-IDX       TO  WK-N-CHKIDX.
029200     CALL WK-C-RULE-PGM-NAME (WK-C-RULE-PGM-IDX)
029300          USING WK-NPACHK WK-C-NPASERS-OUTPUT.
029400
029500     MOVE    WK-NPACHK-RULENAME
029600        TO   NPAFILE-CHK-RULENAME (WK-N-CHKIDX).
029700     MOVE    WK-NPACHK-LEVEL
029800        TO   NPAFILE-CHK-LEVEL (WK-N-CHKIDX).
029900     MOVE    WK-NPACHK-SUMMARY
030000        TO   NPAFILE-CHK-SUMMARY (WK-N-CHKIDX).
030100     MOVE    WK-NPACHK-EVIDSTART
030200        TO   NPAFILE-CHK-EVIDST (WK-N-CHKIDX).
030300     MOVE    WK-NPACHK-EVIDEND
030400        TO   NPAFILE-CHK-EVIDEND (WK-N-CHKIDX).
030500     MOVE    WK-NPACHK-WINDAVG
030600        TO   NPAFILE-CHK-WINDAVG (WK-N-CHKIDX).
030700     MOVE    WK-NPACHK-METRIC1
030800        TO   NPAFILE-CHK-METRIC1 (WK-N-CHKIDX).
030900     MOVE    WK-NPACHK-METRIC2
031000        TO   NPAFILE-CHK-METRIC2 (WK-N-CHKIDX).
031100
031200     ADD     1                       TO  WK-N-CHKIDX.
031300
031400*---------------------------------------------------------------*
031500 B119-RUN-ONE-RULE-EX.
031600*---------------------------------------------------------------*
031700     EXIT.
031800
031900 EJECT
032000*---------------------------------------------------------------*
032100 B500-BUILD-ABEND-CHECKS.
032200*---------------------------------------------------------------*
032300*    NPAPARSE COULD NOT EVEN OPEN THE CAPTURE FILE - NONE OF THE  *
032400*    4 RULES CAN RUN.  RECORD ALL 4 SLOTS CRIT SO THE FILE SHOWS  *
032500*    UP AS A FAILURE RATHER THAN SILENTLY DROPPING OUT OF THE     *
032600*    INDEX - REQ 0613.                                            *
032700*---------------------------------------------------------------*
032800     MOVE    1                       TO  WK-N-CHKIDX.
032900     PERFORM B510-BUILD-ONE-ABEND-CHECK
033000        THRU B519-BUILD-ONE-ABEND-CHECK-EX
033100             UNTIL WK-N-CHKIDX > 4.
033200
033300*---------------------------------------------------------------*
033400 B599-BUILD-ABEND-CHECKS-EX.
033500*---------------------------------------------------------------*
033600     EXIT.
033700
033800 B510-BUILD-ONE-ABEND-CHECK.
033900     MOVE    SPACES
034000        TO   NPAFILE-CHK-RULENAME (WK-N-CHKIDX)
034100             NPAFILE-CHK-SUMMARY  (WK-N-CHKIDX)
034200             NPAFILE-CHK-EVIDST   (WK-N-CHKIDX)
034300             NPAFILE-CHK-EVIDEND  (WK-N-CHKIDX).
034400     MOVE    "CRIT"
034500        TO   NPAFILE-CHK-LEVEL (WK-N-CHKIDX).
034600     MOVE    "Capture file could not be opened"
034700        TO   NPAFILE-CHK-SUMMARY (WK-N-CHKIDX).
034800     MOVE    ZERO
034900        TO   NPAFILE-CHK-WINDAVG  (WK-N-CHKIDX)
035000             NPAFILE-CHK-METRIC1  (WK-N-CHKIDX)
035100             NPAFILE-CHK-METRIC2  (WK-N-CHKIDX).
035200     ADD     1                       TO  WK-N-CHKIDX.
035300
035400 B519-BUILD-ONE-ABEND-CHECK-EX.
035500     EXIT.
035600
035700 EJECT
035800*---------------------------------------------------------------*
035900 B600-SET-OVERALL-LEVEL.
036000*---------------------------------------------------------------*
036100*    OVERALL IS THE WORST OF THE 4 CHECKS - OK < WARN < CRIT.     *
036200*---------------------------------------------------------------*
036300     MOVE    ZERO                    TO  WK-N-OVERALL-RANK.
036400     MOVE    1                       TO  WK-N-CHKIDX.
036500     PERFORM B610-RANK-ONE-CHECK
036600        THRU B619-RANK-ONE-CHECK-EX
036700             UNTIL WK-N-CHKIDX > 4.
036800
036900     IF      WK-N-OVERALL-RANK = 2
037000             MOVE "CRIT"             TO  NPAFILE-OVERALL
037100     ELSE
037200     IF      WK-N-OVERALL-RANK = 1
037300             MOVE "WARN"             TO  NPAFILE-OVERALL
037400     ELSE
037500             MOVE "OK  "             TO  NPAFILE-OVERALL.
037600
037700*---------------------------------------------------------------*
037800 B699-SET-OVERALL-LEVEL-EX.
037900*---------------------------------------------------------------*
038000     EXIT.
038100
038200 B610-RANK-ONE-CHECK.
038300     IF      NPAFILE-CHK-LEVEL (WK-N-CHKIDX) = "CRIT"
038400             MOVE 2 TO WK-N-CHECK-RANK
038500     ELSE
038600     IF      NPAFILE-CHK-LEVEL (WK-N-CHKIDX) = "WARN"
038700             MOVE 1 TO WK-N-CHECK-RANK
038800     ELSE
038900             MOVE 0 TO WK-N-CHECK-RANK.
039000     IF      WK-N-CHECK-RANK > WK-N-OVERALL-RANK
039100             MOVE WK-N-CHECK-RANK    TO  WK-N-OVERALL-RANK.
039200     ADD     1                       TO  WK-N-CHKIDX.
039300
039400 B619-RANK-ONE-CHECK-EX.
039500     EXIT.
039600
039700 EJECT
039800*---------------------------------------------------------------*
039900 B700-ACCUMULATE-TOTALS.
040000*---------------------------------------------------------------*
040100     ADD     1                       TO  WK-N-TOT-FILES.
040200     IF      NPAFILE-OVERALL = "OK  "
040300             ADD 1 TO WK-N-TOT-OK
040400     ELSE
040500     IF      NPAFILE-OVERALL = "WARN"
040600             ADD 1 TO WK-N-TOT-WARN-FILES
040700     ELSE
040800     IF      NPAFILE-OVERALL = "CRIT"
040900             ADD 1 TO WK-N-TOT-CRIT-FILES.
041000
041100     MOVE    1                       TO  WK-N-CHKIDX.
041200     PERFORM B710-TALLY-ONE-CHECK
041300        THRU B719-TALLY-ONE-CHECK-EX
041400             UNTIL WK-N-CHKIDX > 4.
041500
041600*---------------------------------------------------------------*
041700 B799-ACCUMULATE-TOTALS-EX.
041800*---------------------------------------------------------------*
041900     EXIT.
042000
042100 B710-TALLY-ONE-CHECK.
042200     IF      NPAFILE-CHK-LEVEL (WK-N-CHKIDX) = "WARN"
042300             ADD 1 TO WK-N-TOT-WARN-CHECKS
042400     ELSE
042500     IF      NPAFILE-CHK-LEVEL (WK-N-CHKIDX) = "CRIT"
042600             ADD 1 TO WK-N-TOT-CRIT-CHECKS.
042700     ADD     1                       TO  WK-N-CHKIDX.
042800
042900 B719-TALLY-ONE-CHECK-EX.
043000     EXIT.
043100
043200 EJECT
043300*---------------------------------------------------------------*
043400 B900-READ-NEXT-DIRECTORY-ROW.
043500*---------------------------------------------------------------*
043600     READ    NPADIRL
043700             AT END
043800             MOVE "Y" TO WK-C-EOF-SW.
043900
044000*---------------------------------------------------------------*
044100 B999-READ-NEXT-DIRECTORY-ROW-EX.
044200*---------------------------------------------------------------*
044300     EXIT.
044400
044500 EJECT
044600*---------------------------------------------------------------*
044700 D000-FINISH-BATCH.
044800*---------------------------------------------------------------*
044900     CLOSE   NPADIRL.
045000     MOVE    "X"                     TO  WK-C-NPASTORE-OPCODE.
045100     CALL "NPASTORE" USING WK-C-NPASTORE-CALL.
045200
045300     PERFORM D100-BUILD-SUMMARY-LINE
045400        THRU D199-BUILD-SUMMARY-LINE-EX.
045500     DISPLAY WK-C-SUMMARY-LINE.
045600
045700*---------------------------------------------------------------*
045800 D099-FINISH-BATCH-EX.
045900*---------------------------------------------------------------*
046000     EXIT.
046100
046200*---------------------------------------------------------------*
046300 D100-BUILD-SUMMARY-LINE.
046400*---------------------------------------------------------------*
046500     MOVE    SPACES                  TO  WK-C-SUMMARY-LINE.
046600     MOVE    1                       TO  WK-N-SUMM-PTR.
046700
046800     STRING  "TOTAL: files="         DELIMITED BY SIZE
046900             INTO WK-C-SUMMARY-LINE WITH POINTER WK-N-SUMM-PTR.
047000     MOVE    WK-N-TOT-FILES          TO  WK-N-DISP-VALUE.
047100     PERFORM D200-APPEND-NUMBER THRU D299-APPEND-NUMBER-EX.
047200
047300     STRING  " | OK="                DELIMITED BY SIZE
047400             INTO WK-C-SUMMARY-LINE WITH POINTER WK-N-SUMM-PTR.
047500     MOVE    WK-N-TOT-OK             TO  WK-N-DISP-VALUE.
047600     PERFORM D200-APPEND-NUMBER THRU D299-APPEND-NUMBER-EX.
047700
047800     STRING  " | CRIT(files)="       DELIMITED BY SIZE
047900             INTO WK-C-SUMMARY-LINE WITH POINTER WK-N-SUMM-PTR.
048000     MOVE    WK-N-TOT-CRIT-FILES     TO  WK-N-DISP-VALUE.
048100     PERFORM D200-APPEND-NUMBER THRU D299-APPEND-NUMBER-EX.
048200
048300     STRING  " | WARN(files)="       DELIMITED BY SIZE
048400             INTO WK-C-SUMMARY-LINE WITH POINTER WK-N-SUMM-PTR.
048500     MOVE    WK-N-TOT-WARN-FILES     TO  WK-N-DISP-VALUE.
048600     PERFORM D200-APPEND-NUMBER THRU D299-APPEND-NUMBER-EX.
048700
048800     STRING  " | WARN(checks)="      DELIMITED BY SIZE
048900             INTO WK-C-SUMMARY-LINE WITH POINTER WK-N-SUMM-PTR.
049000     MOVE    WK-N-TOT-WARN-CHECKS    TO  WK-N-DISP-VALUE.
049100     PERFORM D200-APPEND-NUMBER THRU D299-APPEND-NUMBER-EX.
049200
049300     STRING  " | CRIT(checks)="      DELIMITED BY SIZE
049400             INTO WK-C-SUMMARY-LINE WITH POINTER WK-N-SUMM-PTR.
049500     MOVE    WK-N-TOT-CRIT-CHECKS    TO  WK-N-DISP-VALUE.
049600     PERFORM D200-APPEND-NUMBER THRU D299-APPEND-NUMBER-EX.
049700
049800*---------------------------------------------------------------*
049900 D199-BUILD-SUMMARY-LINE-EX.
050000*---------------------------------------------------------------*
050100     EXIT.
050200
050300*---------------------------------------------------------------*
050400 D200-APPEND-NUMBER.
050500*---------------------------------------------------------------*
050600*    STRIP THE LEADING SPACES NORMAL ZERO-SUPPRESSION LEAVES IN   *
050700*    WK-C-DISP-NUM BEFORE APPENDING, SO THE SUMMARY LINE READS    *
050800*    "files=12" RATHER THAN "files=   12".                        *
050900*---------------------------------------------------------------*
051000     MOVE    WK-N-DISP-VALUE         TO  WK-C-DISP-NUM.
051100     MOVE    ZERO                    TO  WK-N-LEAD-CNT.
051200     INSPECT WK-C-DISP-NUM TALLYING WK-N-LEAD-CNT
051300             FOR LEADING SPACE.
051400     ADD     1 WK-N-LEAD-CNT  GIVING WK-N-START-POS.
051500     STRING  WK-C-DISP-NUM (WK-N-START-POS:) DELIMITED BY SIZE
051600             INTO WK-C-SUMMARY-LINE WITH POINTER WK-N-SUMM-PTR.
051700
051800*---------------------------------------------------------------*
051900 D299-APPEND-NUMBER-EX.
052000*---------------------------------------------------------------*
052100     EXIT.
052200
052300******************************************************************
052400*************** END OF PROGRAM SOURCE - NPABATCH ****************
052500******************************************************************
