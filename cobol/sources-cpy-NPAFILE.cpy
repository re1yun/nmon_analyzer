000100* NPAFILE.cpybk
000200     05  NPAFILE-RECORD        PIC X(0800).
000300* I-O FORMAT:NPAFILED  FROM FILE NPAFILOUT  OF LIBRARY PERFNMON
000400*
000500     05  NPAFILED  REDEFINES NPAFILE-RECORD.
000600     06  NPAFILE-FILEID            PIC X(40).
000700*                        INPUT FILE NAME STEM
000800     06  NPAFILE-SRCPATH           PIC X(80).
000900*                        INPUT FILE PATH
001000     06  NPAFILE-HOSTNAME          PIC X(32).
001100*                        FROM AAA RECORD, MAY BE BLANK
001200     06  NPAFILE-STRTTIME          PIC X(19).
001300*                        ISO TIMESTAMP - BBB DATE OR FIRST ZZZZ
001400     06  NPAFILE-OVERALL           PIC X(04).
001500*                        WORST LEVEL ACROSS THE 4 CHECKS
001600     06  NPAFILE-ACTIND.
001700     08  NPAFILE-ACTSUPER          PIC X.
001800*                        SUPERSEDED INDICATOR (INDEX REPLACE)
001900     08  NPAFILE-ACTABND           PIC X.
002000*                        FILE ABORTED MID-PARSE INDICATOR
002100     06  NPAFILE-CHECK OCCURS 4 TIMES
002200            INDEXED BY NPAFILE-CHKIDX.
002300* CHECK 1=CPU  2=MEML  3=EMMC  4=NET, FIXED ORDER PER RUN
002400     08  NPAFILE-CHK-RULENAME  PIC X(24).
002500*                        cpu_sustained_high / memory_leak /
002600*                        excessive_emmc_writes /
002700*                        excessive_network_usage
002800     08  NPAFILE-CHK-LEVEL     PIC X(04).
002900*                        OK / WARN / CRIT
003000     08  NPAFILE-CHK-SUMMARY   PIC X(60).
003100     08  NPAFILE-CHK-EVIDST    PIC X(19).
003200*                        EVIDENCE WINDOW START, BLANK WHEN OK
003300     08  NPAFILE-CHK-EVIDEND   PIC X(19).
003400     08  NPAFILE-CHK-WINDAVG   PIC S9(09)V9(02) COMP-3.
003500     08  NPAFILE-CHK-METRIC1   PIC S9(09)V9(02) COMP-3.
003600     08  NPAFILE-CHK-METRIC2   PIC S9(01)V9(04) COMP-3.
003700*                        MEMORY-LEAK R2 ONLY, ZERO OTHERWISE
003800     06  FILLER                    PIC X(0061).
