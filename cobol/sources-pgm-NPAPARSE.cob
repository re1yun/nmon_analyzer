000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPAPARSE.
000500 AUTHOR.         R TANSEYKOH.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   03 DEC 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ ONE NMON CAPTURE
001200*               FILE LINE BY LINE AND SORT EVERY CPU_ALL, MEM,
001300*               DISKWRITE/DISKXFER AND NET/NETPACK ROW INTO THE
001400*               RAW ROW TABLES OF NPARAWR, KEYED BY ITS SNAPSHOT
001500*               TIMESTAMP.  THE CALLER (NPABATCH) THEN CALLS
001600*               NPASERS TO RESOLVE THE RAW ROWS INTO NAMED SERIES
001700*               ONCE THE FILE HAS BEEN READ TO END, SINCE A
001800*               COLUMN HEADER LINE MAY ARRIVE AFTER SOME OF THE
001900*               DATA ROWS IT DESCRIBES.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400*  N1RLV1 - RNGKOH    - 03/12/1987 - INITIAL VERSION.
002500*  N2RLV1 - RNGKOH    - 19/03/1991 - BBB DATE NO LONGER OVERWRITES
002600*                                    A DATE ALREADY SET BY AN
002700*                                    EARLIER BBB LINE.
002800*  N3RLV1 - RNGKOH    - 14/05/1999 - Y2K REVIEW - WK-C-CENTURY
002900*                                    FIXED AT "20" FOR ALL THREE
003000*                                    DATE FORMATS, NO 19XX WINDOW
003100*                                    NEEDED FOR THIS FEED.
003200*  N4RLV1 - RNGKOH    - 11/02/2011 - REQ 5530 - ACCEPT YYYY-MM-DD
003300*                                    AND MM/DD/YYYY ZZZZ DATES IN
003400*                                    ADDITION TO DD-MON-YYYY.
003500*  N7RLV1 - TLIMKS    - 08/07/2004 - REQ 2117 - RAW ROW TABLES
003600*                                    WIDENED FROM 100 TO 200 ROWS
003700*                                    PER TAG FOR LONG-RUNNING
003800*                                    CAPTURES.
003900*  N8RLV1 - TLIMKS    - 22/09/2013 - REQ 5918 - H110-FIND-MONTH
004000*                                    WAS MOVING THE MONTH TABLE
004100*                                    SUBSCRIPT STRAIGHT OUT OF
004200*                                    WK-N-FLD-IDX (COMP) INTO THE
004300*                                    ALPHANUMERIC WK-C-ISO-MM -
004400*                                    MONTHS 1-9 CAME OUT "00" AND
004500*                                    10-12 CAME OUT "01".  NOW
004600*                                    STAGED THROUGH THE NEW
004700*                                    WK-N-ISO-MM-EDIT PIC 99 FIELD
004800*                                    SO THE DIGITS ZERO-PAD RIGHT.
004900*  N9RLV1 - TLIMKS    - 04/10/2013 - REQ 5941 - WK-C-ROW-LABEL WAS
005000*                                    ONLY PIC X(08) BUT BOTH BBB
005100*                                    AND ZZZZ MOVE 11 BYTES INTO IT -
005200*                                    THE LAST 3 BYTES OF EVERY DATE
005300*                                    WERE BEING TRUNCATED BEFORE
005400*                                    H100-PARSE-DD-MON-YYYY AND THE
005500*                                    YYYY-MM-DD BRANCH EVEN SAW THEM.
005600*                                    WIDENED TO PIC X(11), WITH THE
005700*                                    WK-C-ROW-TRACE REDEFINES FILLER
005800*                                    WIDENED TO MATCH.  ALSO FIXED
005900*                                    H000-PARSE-DATE-FIELD'S
006000*                                    MM/DD/YYYY BRANCH, WHICH WAS
006100*                                    MOVING THE FIRST TWO DIGITS OF
006200*                                    THE YEAR (7:2) INSTEAD OF THE
006300*                                    LAST TWO (9:2) - EVERY MM/DD/
006400*                                    YYYY DATE CAME OUT AS "2020".
006500*---------------------------------------------------------------*
006600 EJECT
006700**********************
006800 ENVIRONMENT DIVISION.
006900**********************
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-AS400.
007200 OBJECT-COMPUTER.  IBM-AS400.
007300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT NPANMON ASSIGN TO DATABASE-NPANMON
007800            ORGANIZATION      IS LINE SEQUENTIAL
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000
008100 EJECT
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600**************
008700 FD  NPANMON
008800     LABEL RECORDS ARE OMITTED
008900     RECORD CONTAINS 2500 CHARACTERS
009000     DATA RECORD IS NPALINE-RECORD.
009100 01  NPALINE-RECORD.
009200     COPY NPALINE.
009300
009400*************************
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01  FILLER              PIC X(24)  VALUE
009800     "** PROGRAM NPAPARSE  **".
009900
010000* ------------------ PROGRAM WORKING STORAGE -------------------*
010100 01  WK-C-COMMON.
010200     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
010300         88  WK-C-SUCCESSFUL               VALUE "00".
010400         88  WK-C-END-OF-FILE               VALUE "10".
010500     05  WK-C-EOF-NMON           PIC X(01) VALUE "N".
010600         88  WK-C-AT-EOF-NMON               VALUE "Y".
010700
010800 01  WK-N-SPLIT-AREA.
010900     05  WK-N-FLD-CNT            PIC 9(03) COMP VALUE ZERO.
011000     05  WK-N-SPLIT-PTR          PIC 9(04) COMP VALUE 1.
011100     05  WK-N-FLD-IDX            PIC 9(03) COMP VALUE ZERO.
011200     05  FILLER                 PIC X(06).
011300 01  WK-C-SPLIT-FLD OCCURS 90 TIMES
011400        INDEXED BY WK-C-SPLIT-IDX.
011500     05  WK-C-SPLIT-VALUE        PIC X(20).
011600
011700 01  WK-C-ROW-AREA.
011800     05  WK-C-ROW-TAG            PIC X(08).
011900     05  WK-C-ROW-FLD2           PIC X(08).
012000     05  WK-C-ROW-LABEL          PIC X(11).
012100*                               WIDENED FROM X(08) - BBB/ZZZZ DATE
012200*                               TEXT IS UP TO 11 BYTES (DD-MON-YYYY),
012300*                               AND THE TRAILING YEAR/DAY DIGITS WERE
012400*                               BEING TRUNCATED BY THE MOVE FROM
012500*                               WK-C-SPLIT-VALUE (3) (1:11).
012600     05  WK-C-ROW-TS             PIC X(19).
012700     05  WK-C-BBB-DATE-SET       PIC X(01) VALUE "N".
012800         88  WK-C-BBB-ALREADY-SET           VALUE "Y".
012900     05  WK-C-STRTTIME-SET       PIC X(01) VALUE "N".
013000         88  WK-C-STRTTIME-ALREADY-SET      VALUE "Y".
013100     05  FILLER                 PIC X(08).
013200 01  WK-C-ROW-TRACE REDEFINES WK-C-ROW-AREA.
013300*                        TRACE/DISPLAY VIEW FOR DUMP LISTINGS
013400     05  WK-C-TR-ROW-TAG         PIC X(08).
013500     05  FILLER                 PIC X(47).
013600
013700 01  WK-C-DATE-WORK.
013800     05  WK-C-CENTURY            PIC X(02) VALUE "20".
013900     05  WK-C-ISO-YYYY           PIC X(04).
014000     05  WK-C-ISO-MM             PIC X(02).
014100     05  WK-C-ISO-DD             PIC X(02).
014200     05  WK-C-ISO-DATE REDEFINES WK-C-DATE-WORK PIC X(08).
014300*                        ALTERNATE CONTIGUOUS VIEW, TRACE USE ONLY
014400     05  WK-N-ISO-MM-EDIT        PIC 99 VALUE ZERO.
014500*                        ZERO-PADDED NUMERIC STAGING AREA FOR THE
014600*                        MONTH NUMBER BEFORE IT GOES INTO THE
014700*                        ALPHANUMERIC WK-C-ISO-MM - DO NOT MOVE A
014800*                        COMP COUNTER STRAIGHT INTO WK-C-ISO-MM,
014900*                        THE DIGIT-STRING TRUNCATES ON THE RIGHT.
015000     05  FILLER                 PIC X(02).
015100
015200 01  WK-C-MONTH-TABLE VALUE
015300     "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
015400     05  WK-C-MONTH-NAME OCCURS 12 TIMES
015500            INDEXED BY WK-C-MONTH-IDX
015600            PIC X(03).
015700 01  WK-C-MONTH-TRACE REDEFINES WK-C-MONTH-TABLE PIC X(36).
015800*                        CONTIGUOUS VIEW OF THE MONTH LIST, TRACE USE
015900
016000 01  WK-C-RAWAREA.
016100     COPY NPARAWR REPLACING WK-NPARAWR BY WK-WS-NPARAWR.
016200
016300 EJECT
016400 LINKAGE SECTION.
016500*****************
016600 01  WK-C-NPAPARSE-RECORD.
016700     05  WK-C-NPAPARSE-INPUT.
016800         10  WK-C-NPAPARSE-SRCPATH   PIC X(80).
016900     05  WK-C-NPAPARSE-OUTPUT.
017000         10  WK-C-NPAPARSE-HOSTNAME  PIC X(32).
017100         10  WK-C-NPAPARSE-STRTTIME  PIC X(19).
017200         10  WK-C-NPAPARSE-ABEND     PIC X(01).
017300     05  WK-C-NPAPARSE-RAW.
017400         COPY NPARAWR REPLACING WK-RAW- BY WK-LK-RAW-,
017500             WK-NPARAWR BY WK-LK-NPARAWR.
017600
017700 EJECT
017800**********************************************
017900 PROCEDURE DIVISION USING WK-C-NPAPARSE-RECORD.
018000**********************************************
018100 MAIN-MODULE.
018200     PERFORM A000-INITIALISE-WORK-AREAS
018300        THRU A099-INITIALISE-WORK-AREAS-EX.
018400     PERFORM B000-READ-AND-DISPATCH
018500        THRU B099-READ-AND-DISPATCH-EX.
018600     PERFORM Z000-END-PROGRAM-ROUTINE
018700        THRU Z099-END-PROGRAM-ROUTINE-EX.
018800     EXIT PROGRAM.
018900
019000 EJECT
019100*---------------------------------------------------------------*
019200 A000-INITIALISE-WORK-AREAS.
019300*---------------------------------------------------------------*
019400     MOVE    SPACES                  TO  WK-C-NPAPARSE-HOSTNAME.
019500     MOVE    SPACES                  TO  WK-C-NPAPARSE-STRTTIME.
019600     MOVE    "N"                     TO  WK-C-NPAPARSE-ABEND.
019700     MOVE    ZERO                    TO  WK-LK-RAW-ZZZZ-CNT
019800                                         WK-LK-RAW-CPU-HDRCNT
019900                                         WK-LK-RAW-CPU-IDLEIDX
020000                                         WK-LK-RAW-CPU-CNT
020100                                         WK-LK-RAW-MEM-HDRCNT
020200                                         WK-LK-RAW-MEM-ACTIDX
020300                                         WK-LK-RAW-MEM-USEIDX
020400                                         WK-LK-RAW-MEM-FREIDX
020500                                         WK-LK-RAW-MEM-CNT
020600                                         WK-LK-RAW-DSK-CNT
020700                                         WK-LK-RAW-NET-CNT.
020800
020900     OPEN    INPUT NPANMON.
021000     IF      NOT WK-C-SUCCESSFUL
021100             DISPLAY "NPAPARSE - OPEN FILE ERROR - NPANMON"
021200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300             MOVE "Y" TO WK-C-NPAPARSE-ABEND
021400             GO TO A099-INITIALISE-WORK-AREAS-EX.
021500
021600*---------------------------------------------------------------*
021700 A099-INITIALISE-WORK-AREAS-EX.
021800*---------------------------------------------------------------*
021900     EXIT.
022000
022100 EJECT
022200*---------------------------------------------------------------*
022300 B000-READ-AND-DISPATCH.
022400*---------------------------------------------------------------*
022500     IF      WK-C-NPAPARSE-ABEND = "Y"
022600             GO TO B099-READ-AND-DISPATCH-EX.
022700
022800     READ    NPANMON
022900             AT END
023000             MOVE "Y" TO WK-C-EOF-NMON
023100             GO TO B099-READ-AND-DISPATCH-EX.
023200
023300     IF      NPALINE-RECORD = SPACES
023400             GO TO B000-READ-AND-DISPATCH.
023500
023600     PERFORM C000-SPLIT-LINE THRU C099-SPLIT-LINE-EX.
023700     IF      WK-N-FLD-CNT = ZERO
023800             GO TO B000-READ-AND-DISPATCH.
023900
024000     PERFORM D000-DISPATCH-ROW THRU D099-DISPATCH-ROW-EX.
024100
024200     GO TO B000-READ-AND-DISPATCH.
024300
024400*---------------------------------------------------------------*
024500 B099-READ-AND-DISPATCH-EX.
024600*---------------------------------------------------------------*
024700     EXIT.
024800
024900 EJECT
025000*---------------------------------------------------------------*
025100 C000-SPLIT-LINE.
025200*---------------------------------------------------------------*
025300*    SPLIT THE RAW LINE ON COMMAS INTO WK-C-SPLIT-FLD, TRIMMING
025400*    EACH FIELD.  FIELD 1 IS ALWAYS THE TAG.
025500*---------------------------------------------------------------*
025600     MOVE    ZERO                    TO  WK-N-FLD-CNT.
025700     MOVE    1                       TO  WK-N-SPLIT-PTR.
025800
025900 C010-SPLIT-NEXT-FIELD.
026000     IF      WK-N-SPLIT-PTR > 2500
026100             OR WK-N-FLD-CNT = 90
026200             GO TO C099-SPLIT-LINE-EX.
026300
026400     ADD     1                       TO  WK-N-FLD-CNT.
026500     SET     WK-C-SPLIT-IDX          TO  WK-N-FLD-CNT.
026600     UNSTRING NPALINE-RECORD
026700             DELIMITED BY ","
026800             INTO WK-C-SPLIT-VALUE (WK-C-SPLIT-IDX)
026900             WITH POINTER WK-N-SPLIT-PTR
027000             ON OVERFLOW
027100             GO TO C099-SPLIT-LINE-EX.
027200
027300     GO TO C010-SPLIT-NEXT-FIELD.
027400
027500*---------------------------------------------------------------*
027600 C099-SPLIT-LINE-EX.
027700*---------------------------------------------------------------*
027800     EXIT.
027900
028000 EJECT
028100*---------------------------------------------------------------*
028200 D000-DISPATCH-ROW.
028300*---------------------------------------------------------------*
028400     MOVE    WK-C-SPLIT-VALUE (1)    TO  WK-C-ROW-TAG.
028500
028600     IF      WK-C-ROW-TAG = "AAA"
028700             PERFORM E000-PROCESS-AAA THRU E099-PROCESS-AAA-EX
028800             GO TO D099-DISPATCH-ROW-EX.
028900
029000     IF      WK-C-ROW-TAG = "BBB"
029100             PERFORM E100-PROCESS-BBB THRU E199-PROCESS-BBB-EX
029200             GO TO D099-DISPATCH-ROW-EX.
029300
029400     IF      WK-C-ROW-TAG = "ZZZZ"
029500             PERFORM E200-PROCESS-ZZZZ THRU E299-PROCESS-ZZZZ-EX
029600             GO TO D099-DISPATCH-ROW-EX.
029700
029800     IF      WK-N-FLD-CNT < 2
029900             GO TO D099-DISPATCH-ROW-EX.
030000
030100     MOVE    WK-C-SPLIT-VALUE (2)    TO  WK-C-ROW-FLD2.
030200     IF      WK-C-ROW-FLD2 (1:1) NOT = "T"
030300             PERFORM F000-PROCESS-HEADER-ROW
030400                THRU F099-PROCESS-HEADER-ROW-EX
030500             GO TO D099-DISPATCH-ROW-EX.
030600
030700     PERFORM G000-PROCESS-DATA-ROW THRU G099-PROCESS-DATA-ROW-EX.
030800
030900*---------------------------------------------------------------*
031000 D099-DISPATCH-ROW-EX.
031100*---------------------------------------------------------------*
031200     EXIT.
031300
031400 EJECT
031500*---------------------------------------------------------------*
031600 E000-PROCESS-AAA.
031700*---------------------------------------------------------------*
031800*    AAA,hostname,<h>  OR  AAA,host,<h>  -  LAST WRITE WINS.
031900*---------------------------------------------------------------*
032000     IF      WK-N-FLD-CNT < 3
032100             GO TO E099-PROCESS-AAA-EX.
032200
032300     IF      WK-C-SPLIT-VALUE (2) = "hostname"
032400             OR WK-C-SPLIT-VALUE (2) = "HOSTNAME"
032500             OR WK-C-SPLIT-VALUE (2) = "host"
032600             OR WK-C-SPLIT-VALUE (2) = "HOST"
032700             MOVE WK-C-SPLIT-VALUE (3) TO WK-C-NPAPARSE-HOSTNAME.
032800
032900*---------------------------------------------------------------*
033000 E099-PROCESS-AAA-EX.
033100*---------------------------------------------------------------*
033200     EXIT.
033300
033400*---------------------------------------------------------------*
033500 E100-PROCESS-BBB.
033600*---------------------------------------------------------------*
033700*    BBB,date,<DD-MON-YYYY>  -  FIRST ONE ON FILE WINS.
033800*---------------------------------------------------------------*
033900     IF      WK-C-BBB-ALREADY-SET
034000             GO TO E199-PROCESS-BBB-EX.
034100
034200     IF      WK-N-FLD-CNT < 3
034300             GO TO E199-PROCESS-BBB-EX.
034400
034500     IF      WK-C-SPLIT-VALUE (2) NOT = "date"
034600             AND WK-C-SPLIT-VALUE (2) NOT = "DATE"
034700             GO TO E199-PROCESS-BBB-EX.
034800
034900     MOVE    WK-C-SPLIT-VALUE (3) (1:11) TO WK-C-ROW-LABEL.
035000     PERFORM H000-PARSE-DATE-FIELD THRU H099-PARSE-DATE-FIELD-EX.
035100     IF      WK-C-ISO-YYYY = SPACES
035200             GO TO E199-PROCESS-BBB-EX.
035300
035400     MOVE    "Y"                     TO  WK-C-BBB-DATE-SET.
035500     IF      NOT WK-C-STRTTIME-ALREADY-SET
035600             STRING WK-C-ISO-YYYY "-" WK-C-ISO-MM "-" WK-C-ISO-DD
035700                    "T00:00:00" DELIMITED BY SIZE
035800                    INTO WK-C-NPAPARSE-STRTTIME
035900             MOVE "Y" TO WK-C-STRTTIME-SET.
036000
036100*---------------------------------------------------------------*
036200 E199-PROCESS-BBB-EX.
036300*---------------------------------------------------------------*
036400     EXIT.
036500
036600*---------------------------------------------------------------*
036700 E200-PROCESS-ZZZZ.
036800*---------------------------------------------------------------*
036900*    ZZZZ,Tnnnn,HH:MM:SS,<date>  -  BUILD THE LABEL-TO-TIMESTAMP
037000*    TABLE. THE FIRST ZZZZ PARSED ALSO SETS THE FILE START TIME
037100*    WHEN NO BBB DATE HAS ALREADY DONE SO.
037200*---------------------------------------------------------------*
037300     IF      WK-N-FLD-CNT < 4
037400             GO TO E299-PROCESS-ZZZZ-EX.
037500     IF      WK-LK-RAW-ZZZZ-CNT = 200
037600             GO TO E299-PROCESS-ZZZZ-EX.
037700
037800     MOVE    WK-C-SPLIT-VALUE (3) (1:11) TO WK-C-ROW-LABEL.
037900     PERFORM H000-PARSE-DATE-FIELD THRU H099-PARSE-DATE-FIELD-EX.
038000     IF      WK-C-ISO-YYYY = SPACES
038100             GO TO E299-PROCESS-ZZZZ-EX.
038200
038300     ADD     1                       TO  WK-LK-RAW-ZZZZ-CNT.
038400     SET     WK-RAW-ZZZZ-IDX         TO  WK-LK-RAW-ZZZZ-CNT.
038500     MOVE    WK-C-SPLIT-VALUE (2)    TO
038600             WK-LK-RAW-ZZZZ-LABEL (WK-RAW-ZZZZ-IDX).
038700     STRING  WK-C-ISO-YYYY "-" WK-C-ISO-MM "-" WK-C-ISO-DD "T"
038800             WK-C-SPLIT-VALUE (3) DELIMITED BY SIZE
038900             INTO WK-LK-RAW-ZZZZ-TS (WK-RAW-ZZZZ-IDX).
039000
039100     IF      NOT WK-C-STRTTIME-ALREADY-SET
039200             MOVE WK-LK-RAW-ZZZZ-TS (WK-RAW-ZZZZ-IDX)
039300                                     TO  WK-C-NPAPARSE-STRTTIME
039400             MOVE "Y" TO WK-C-STRTTIME-SET.
039500
039600*---------------------------------------------------------------*
039700 E299-PROCESS-ZZZZ-EX.
039800*---------------------------------------------------------------*
039900     EXIT.
040000
040100 EJECT
040200*---------------------------------------------------------------*
040300 F000-PROCESS-HEADER-ROW.
040400*---------------------------------------------------------------*
040500*    FIELD 2 IS NOT A Tnnnn LABEL - THIS IS A COLUMN HEADER ROW.
040600*    A LATER HEADER LINE FOR THE SAME TAG OVERWRITES THE EARLIER
040700*    ONE (RESET THE COUNT AND RELOAD).
040800*---------------------------------------------------------------*
040900     IF      WK-C-ROW-TAG = "CPU_ALL" OR WK-C-ROW-TAG = "CPU_TOT"
041000             MOVE ZERO               TO  WK-LK-RAW-CPU-HDRCNT
041100             SET WK-C-SPLIT-IDX      TO  2
041200             PERFORM F100-COPY-CPU-HDR-COL
041300                THRU F199-COPY-CPU-HDR-COL-EX
041400             GO TO F099-PROCESS-HEADER-ROW-EX.
041500
041600     IF      WK-C-ROW-TAG = "MEM"
041700             MOVE ZERO               TO  WK-LK-RAW-MEM-HDRCNT
041800             SET WK-C-SPLIT-IDX      TO  2
041900             PERFORM F200-COPY-MEM-HDR-COL
042000                THRU F299-COPY-MEM-HDR-COL-EX.
042100
042200*---------------------------------------------------------------*
042300 F099-PROCESS-HEADER-ROW-EX.
042400*---------------------------------------------------------------*
042500     EXIT.
042600
042700*---------------------------------------------------------------*
042800 F100-COPY-CPU-HDR-COL.
042900*---------------------------------------------------------------*
043000     IF      WK-C-SPLIT-IDX > WK-N-FLD-CNT
043100             OR WK-LK-RAW-CPU-HDRCNT = 32
043200             GO TO F199-COPY-CPU-HDR-COL-EX.
043300     ADD     1                       TO  WK-LK-RAW-CPU-HDRCNT.
043400     SET     WK-RAW-CPU-HIDX         TO  WK-LK-RAW-CPU-HDRCNT.
043500     MOVE    WK-C-SPLIT-VALUE (WK-C-SPLIT-IDX)
043600                                     TO  WK-LK-RAW-CPU-HDRNAME
043700                                         (WK-RAW-CPU-HIDX).
043800     SET     WK-C-SPLIT-IDX          UP  BY  1.
043900     GO TO F100-COPY-CPU-HDR-COL.
044000
044100*---------------------------------------------------------------*
044200 F199-COPY-CPU-HDR-COL-EX.
044300*---------------------------------------------------------------*
044400     EXIT.
044500
044600*---------------------------------------------------------------*
044700 F200-COPY-MEM-HDR-COL.
044800*---------------------------------------------------------------*
044900     IF      WK-C-SPLIT-IDX > WK-N-FLD-CNT
045000             OR WK-LK-RAW-MEM-HDRCNT = 32
045100             GO TO F299-COPY-MEM-HDR-COL-EX.
045200     ADD     1                       TO  WK-LK-RAW-MEM-HDRCNT.
045300     SET     WK-RAW-MEM-HIDX         TO  WK-LK-RAW-MEM-HDRCNT.
045400     MOVE    WK-C-SPLIT-VALUE (WK-C-SPLIT-IDX)
045500                                     TO  WK-LK-RAW-MEM-HDRNAME
045600                                         (WK-RAW-MEM-HIDX).
045700     SET     WK-C-SPLIT-IDX          UP  BY  1.
045800     GO TO F200-COPY-MEM-HDR-COL.
045900
046000*---------------------------------------------------------------*
046100 F299-COPY-MEM-HDR-COL-EX.
046200*---------------------------------------------------------------*
046300     EXIT.
046400
046500 EJECT
046600*---------------------------------------------------------------*
046700 G000-PROCESS-DATA-ROW.
046800*---------------------------------------------------------------*
046900*    FIELD 2 IS A Tnnnn SNAPSHOT LABEL. LOOK UP ITS TIMESTAMP -
047000*    AN UNKNOWN LABEL DISCARDS THE ROW. ROUTE FIELDS 3..N BY TAG.
047100*---------------------------------------------------------------*
047200     MOVE    SPACES                  TO  WK-C-ROW-TS.
047300     SET     WK-RAW-ZZZZ-IDX         TO  1.
047400     PERFORM G050-FIND-ZZZZ-LABEL
047500        THRU G059-FIND-ZZZZ-LABEL-EX.
047600
047700     IF      WK-C-ROW-TS = SPACES
047800             GO TO G099-PROCESS-DATA-ROW-EX.
047900
048000     IF      WK-C-ROW-TAG = "CPU_ALL" OR WK-C-ROW-TAG = "CPU_TOT"
048100             PERFORM G100-STORE-CPU-ROW
048200                THRU G199-STORE-CPU-ROW-EX
048300             GO TO G099-PROCESS-DATA-ROW-EX.
048400
048500     IF      WK-C-ROW-TAG = "MEM"
048600             PERFORM G200-STORE-MEM-ROW
048700                THRU G299-STORE-MEM-ROW-EX
048800             GO TO G099-PROCESS-DATA-ROW-EX.
048900
049000     IF      WK-C-ROW-TAG = "DISKWRITE" OR WK-C-ROW-TAG = "DISKXFER"
049100             PERFORM G300-STORE-DSK-ROW
049200                THRU G399-STORE-DSK-ROW-EX
049300             GO TO G099-PROCESS-DATA-ROW-EX.
049400
049500     IF      WK-C-ROW-TAG = "NET" OR WK-C-ROW-TAG = "NETPACK"
049600             PERFORM G400-STORE-NET-ROW
049700                THRU G499-STORE-NET-ROW-EX.
049800
049900*---------------------------------------------------------------*
050000 G099-PROCESS-DATA-ROW-EX.
050100*---------------------------------------------------------------*
050200     EXIT.
050300
050400*---------------------------------------------------------------*
050500 G050-FIND-ZZZZ-LABEL.
050600*---------------------------------------------------------------*
050700     IF      WK-RAW-ZZZZ-IDX > WK-LK-RAW-ZZZZ-CNT
050800             GO TO G059-FIND-ZZZZ-LABEL-EX.
050900     IF      WK-LK-RAW-ZZZZ-LABEL (WK-RAW-ZZZZ-IDX) =
051000             WK-C-ROW-FLD2
051100             MOVE WK-LK-RAW-ZZZZ-TS (WK-RAW-ZZZZ-IDX)
051200                                     TO  WK-C-ROW-TS
051300             GO TO G059-FIND-ZZZZ-LABEL-EX.
051400     SET     WK-RAW-ZZZZ-IDX         UP  BY  1.
051500     GO TO G050-FIND-ZZZZ-LABEL.
051600
051700*---------------------------------------------------------------*
051800 G059-FIND-ZZZZ-LABEL-EX.
051900*---------------------------------------------------------------*
052000     EXIT.
052100
052200*---------------------------------------------------------------*
052300 G100-STORE-CPU-ROW.
052400*---------------------------------------------------------------*
052500     IF      WK-LK-RAW-CPU-CNT = 200
052600             GO TO G199-STORE-CPU-ROW-EX.
052700     ADD     1                       TO  WK-LK-RAW-CPU-CNT.
052800     SET     WK-RAW-CPU-RIDX         TO  WK-LK-RAW-CPU-CNT.
052900     MOVE    WK-C-ROW-TS             TO
053000             WK-LK-RAW-CPU-ROWTS (WK-RAW-CPU-RIDX).
053100     MOVE    ZERO                    TO
053200             WK-LK-RAW-CPU-FLDCNT (WK-RAW-CPU-RIDX).
053300     SET     WK-C-SPLIT-IDX          TO  3.
053400     PERFORM G150-COPY-CPU-FLD THRU G159-COPY-CPU-FLD-EX.
053500*---------------------------------------------------------------*
053600 G199-STORE-CPU-ROW-EX.
053700*---------------------------------------------------------------*
053800     EXIT.
053900
054000*---------------------------------------------------------------*
054100 G150-COPY-CPU-FLD.
054200*---------------------------------------------------------------*
054300     IF      WK-C-SPLIT-IDX > WK-N-FLD-CNT
054400             OR WK-LK-RAW-CPU-FLDCNT (WK-RAW-CPU-RIDX) = 32
054500             GO TO G159-COPY-CPU-FLD-EX.
054600     ADD     1 TO WK-LK-RAW-CPU-FLDCNT (WK-RAW-CPU-RIDX).
054700     SET     WK-RAW-CPU-FIDX TO
054800             WK-LK-RAW-CPU-FLDCNT (WK-RAW-CPU-RIDX).
054900     MOVE    WK-C-SPLIT-VALUE (WK-C-SPLIT-IDX)
055000                TO WK-LK-RAW-CPU-FLDVAL (WK-RAW-CPU-RIDX,
055100                                          WK-RAW-CPU-FIDX).
055200     SET     WK-C-SPLIT-IDX          UP  BY  1.
055300     GO TO G150-COPY-CPU-FLD.
055400*---------------------------------------------------------------*
055500 G159-COPY-CPU-FLD-EX.
055600*---------------------------------------------------------------*
055700     EXIT.
055800
055900*---------------------------------------------------------------*
056000 G200-STORE-MEM-ROW.
056100*---------------------------------------------------------------*
056200     IF      WK-LK-RAW-MEM-CNT = 200
056300             GO TO G299-STORE-MEM-ROW-EX.
056400     ADD     1                       TO  WK-LK-RAW-MEM-CNT.
056500     SET     WK-RAW-MEM-RIDX         TO  WK-LK-RAW-MEM-CNT.
056600     MOVE    WK-C-ROW-TS             TO
056700             WK-LK-RAW-MEM-ROWTS (WK-RAW-MEM-RIDX).
056800     MOVE    ZERO                    TO
056900             WK-LK-RAW-MEM-FLDCNT (WK-RAW-MEM-RIDX).
057000     SET     WK-C-SPLIT-IDX          TO  3.
057100     PERFORM G250-COPY-MEM-FLD THRU G259-COPY-MEM-FLD-EX.
057200*---------------------------------------------------------------*
057300 G299-STORE-MEM-ROW-EX.
057400*---------------------------------------------------------------*
057500     EXIT.
057600
057700*---------------------------------------------------------------*
057800 G250-COPY-MEM-FLD.
057900*---------------------------------------------------------------*
058000     IF      WK-C-SPLIT-IDX > WK-N-FLD-CNT
058100             OR WK-LK-RAW-MEM-FLDCNT (WK-RAW-MEM-RIDX) = 32
058200             GO TO G259-COPY-MEM-FLD-EX.
058300     ADD     1 TO WK-LK-RAW-MEM-FLDCNT (WK-RAW-MEM-RIDX).
058400     SET     WK-RAW-MEM-FIDX TO
058500             WK-LK-RAW-MEM-FLDCNT (WK-RAW-MEM-RIDX).
058600     MOVE    WK-C-SPLIT-VALUE (WK-C-SPLIT-IDX)
058700                TO WK-LK-RAW-MEM-FLDVAL (WK-RAW-MEM-RIDX,
058800                                          WK-RAW-MEM-FIDX).
058900     SET     WK-C-SPLIT-IDX          UP  BY  1.
059000     GO TO G250-COPY-MEM-FLD.
059100*---------------------------------------------------------------*
059200 G259-COPY-MEM-FLD-EX.
059300*---------------------------------------------------------------*
059400     EXIT.
059500
059600*---------------------------------------------------------------*
059700 G300-STORE-DSK-ROW.
059800*---------------------------------------------------------------*
059900     IF      WK-LK-RAW-DSK-CNT = 200
060000             GO TO G399-STORE-DSK-ROW-EX.
060100     ADD     1                       TO  WK-LK-RAW-DSK-CNT.
060200     SET     WK-RAW-DSK-RIDX         TO  WK-LK-RAW-DSK-CNT.
060300     MOVE    WK-C-ROW-TS             TO
060400             WK-LK-RAW-DSK-ROWTS (WK-RAW-DSK-RIDX).
060500     MOVE    ZERO                    TO
060600             WK-LK-RAW-DSK-FLDCNT (WK-RAW-DSK-RIDX).
060700     SET     WK-C-SPLIT-IDX          TO  3.
060800     PERFORM G350-COPY-DSK-FLD THRU G359-COPY-DSK-FLD-EX.
060900*---------------------------------------------------------------*
061000 G399-STORE-DSK-ROW-EX.
061100*---------------------------------------------------------------*
061200     EXIT.
061300
061400*---------------------------------------------------------------*
061500 G350-COPY-DSK-FLD.
061600*---------------------------------------------------------------*
061700     IF      WK-C-SPLIT-IDX > WK-N-FLD-CNT
061800             OR WK-LK-RAW-DSK-FLDCNT (WK-RAW-DSK-RIDX) = 32
061900             GO TO G359-COPY-DSK-FLD-EX.
062000     ADD     1 TO WK-LK-RAW-DSK-FLDCNT (WK-RAW-DSK-RIDX).
062100     SET     WK-RAW-DSK-FIDX TO
062200             WK-LK-RAW-DSK-FLDCNT (WK-RAW-DSK-RIDX).
062300     MOVE    WK-C-SPLIT-VALUE (WK-C-SPLIT-IDX)
062400                TO WK-LK-RAW-DSK-FLDVAL (WK-RAW-DSK-RIDX,
062500                                          WK-RAW-DSK-FIDX).
062600     SET     WK-C-SPLIT-IDX          UP  BY  1.
062700     GO TO G350-COPY-DSK-FLD.
062800*---------------------------------------------------------------*
062900 G359-COPY-DSK-FLD-EX.
063000*---------------------------------------------------------------*
063100     EXIT.
063200
063300*---------------------------------------------------------------*
063400 G400-STORE-NET-ROW.
063500*---------------------------------------------------------------*
063600     IF      WK-LK-RAW-NET-CNT = 200
063700             GO TO G499-STORE-NET-ROW-EX.
063800     ADD     1                       TO  WK-LK-RAW-NET-CNT.
063900     SET     WK-RAW-NET-RIDX         TO  WK-LK-RAW-NET-CNT.
064000     MOVE    WK-C-ROW-TS             TO
064100             WK-LK-RAW-NET-ROWTS (WK-RAW-NET-RIDX).
064200     MOVE    ZERO                    TO
064300             WK-LK-RAW-NET-FLDCNT (WK-RAW-NET-RIDX).
064400     SET     WK-C-SPLIT-IDX          TO  3.
064500     PERFORM G450-COPY-NET-FLD THRU G459-COPY-NET-FLD-EX.
064600*---------------------------------------------------------------*
064700 G499-STORE-NET-ROW-EX.
064800*---------------------------------------------------------------*
064900     EXIT.
065000
065100*---------------------------------------------------------------*
065200 G450-COPY-NET-FLD.
065300*---------------------------------------------------------------*
065400     IF      WK-C-SPLIT-IDX > WK-N-FLD-CNT
065500             OR WK-LK-RAW-NET-FLDCNT (WK-RAW-NET-RIDX) = 32
065600             GO TO G459-COPY-NET-FLD-EX.
065700     ADD     1 TO WK-LK-RAW-NET-FLDCNT (WK-RAW-NET-RIDX).
065800     SET     WK-RAW-NET-FIDX TO
065900             WK-LK-RAW-NET-FLDCNT (WK-RAW-NET-RIDX).
066000     MOVE    WK-C-SPLIT-VALUE (WK-C-SPLIT-IDX)
066100                TO WK-LK-RAW-NET-FLDVAL (WK-RAW-NET-RIDX,
066200                                          WK-RAW-NET-FIDX).
066300     SET     WK-C-SPLIT-IDX          UP  BY  1.
066400     GO TO G450-COPY-NET-FLD.
066500*---------------------------------------------------------------*
066600 G459-COPY-NET-FLD-EX.
066700*---------------------------------------------------------------*
066800     EXIT.
066900
067000 EJECT
067100*---------------------------------------------------------------*
067200 H000-PARSE-DATE-FIELD.
067300*---------------------------------------------------------------*
067400*    WK-C-ROW-LABEL HOLDS THE RAW DATE TEXT (UP TO 11 BYTES).
067500*    RECOGNISE, IN ORDER, DD-MON-YYYY, YYYY-MM-DD, MM/DD/YYYY.
067600*    UNRECOGNISED TEXT LEAVES WK-C-ISO-YYYY SPACES.
067700*---------------------------------------------------------------*
067800     MOVE    SPACES                  TO  WK-C-ISO-YYYY
067900                                         WK-C-ISO-MM
068000                                         WK-C-ISO-DD.
068100
068200     IF      WK-C-ROW-LABEL (3:1) = "-"
068300             AND WK-C-ROW-LABEL (7:1) = "-"
068400             PERFORM H100-PARSE-DD-MON-YYYY
068500                THRU H199-PARSE-DD-MON-YYYY-EX
068600             GO TO H099-PARSE-DATE-FIELD-EX.
068700
068800     IF      WK-C-ROW-LABEL (5:1) = "-"
068900             AND WK-C-ROW-LABEL (8:1) = "-"
069000             MOVE WK-C-ROW-LABEL (1:4)  TO WK-C-ISO-YYYY
069100             MOVE WK-C-ROW-LABEL (6:2)  TO WK-C-ISO-MM
069200             MOVE WK-C-ROW-LABEL (9:2)  TO WK-C-ISO-DD
069300             GO TO H099-PARSE-DATE-FIELD-EX.
069400
069500     IF      WK-C-ROW-LABEL (3:1) = "/"
069600             AND WK-C-ROW-LABEL (6:1) = "/"
069700             MOVE WK-C-ROW-LABEL (1:2)  TO WK-C-ISO-MM
069800             MOVE WK-C-ROW-LABEL (4:2)  TO WK-C-ISO-DD
069900             MOVE WK-C-CENTURY          TO WK-C-ISO-YYYY (1:2)
070000             MOVE WK-C-ROW-LABEL (9:2)  TO WK-C-ISO-YYYY (3:2).
070100
070200*---------------------------------------------------------------*
070300 H099-PARSE-DATE-FIELD-EX.
070400*---------------------------------------------------------------*
070500     EXIT.
070600
070700*---------------------------------------------------------------*
070800 H100-PARSE-DD-MON-YYYY.
070900*---------------------------------------------------------------*
071000     MOVE    WK-C-ROW-LABEL (1:2)    TO  WK-C-ISO-DD.
071100     MOVE    WK-C-CENTURY            TO  WK-C-ISO-YYYY (1:2).
071200     MOVE    WK-C-ROW-LABEL (8:4)    TO  WK-C-ISO-YYYY.
071300     SET     WK-C-MONTH-IDX          TO  1.
071400
071500 H110-FIND-MONTH.
071600     IF      WK-C-MONTH-IDX > 12
071700             MOVE SPACES             TO  WK-C-ISO-YYYY
071800             GO TO H199-PARSE-DD-MON-YYYY-EX.
071900     IF      WK-C-MONTH-NAME (WK-C-MONTH-IDX) =
072000             WK-C-ROW-LABEL (4:3)
072100             MOVE WK-C-MONTH-IDX     TO  WK-N-ISO-MM-EDIT
072200             MOVE WK-N-ISO-MM-EDIT   TO  WK-C-ISO-MM
072300             GO TO H199-PARSE-DD-MON-YYYY-EX.
072400     SET     WK-C-MONTH-IDX          UP  BY  1.
072500     GO TO H110-FIND-MONTH.
072600
072700*---------------------------------------------------------------*
072800 H199-PARSE-DD-MON-YYYY-EX.
072900*---------------------------------------------------------------*
073000     EXIT.
073100
073200 EJECT
073300*---------------------------------------------------------------*
073400 Z000-END-PROGRAM-ROUTINE.
073500*---------------------------------------------------------------*
073600     IF      WK-C-NPAPARSE-ABEND = "Y"
073700             GO TO Z099-END-PROGRAM-ROUTINE-EX.
073800     CLOSE   NPANMON.
073900     IF      NOT WK-C-SUCCESSFUL
074000             AND NOT WK-C-END-OF-FILE
074100             DISPLAY "NPAPARSE - CLOSE FILE ERROR - NPANMON"
074200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
074300     END-IF.
074400
074500*---------------------------------------------------------------*
074600 Z099-END-PROGRAM-ROUTINE-EX.
074700*---------------------------------------------------------------*
074800     EXIT.
074900
075000******************************************************************
075100*************** END OF PROGRAM SOURCE - NPAPARSE ****************
075200******************************************************************
