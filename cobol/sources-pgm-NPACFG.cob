000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPACFG.
000500 AUTHOR.         R TANSEYKOH.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   02 NOV 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS ONE THRESHOLD VALUE FOR THE
001200*               NMON ANALYZER BATCH, BASED ON THE PARAMETER CODE
001300*               SUPPLIED, FROM THE NMON THRESHOLDS PARAMETER
001400*               FILE.  WHEN THE PARAMETER CODE IS NOT ON FILE
001500*               THE CALLER-SUPPLIED DEFAULT VALUE IS RETURNED
001600*               UNCHANGED SO THE THRESHOLD GROUPS MAY ALWAYS BE
001700*               DEFAULTED.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*  N1RLV1 - RNGKOH    - 02/11/1987 - INITIAL VERSION.
002300*  N2RLV1 - RNGKOH    - 19/03/1991 - ADD WK-C-NPACFG-ALPHA SO
002400*                                    CALLERS NEEDING A PATTERN
002500*                                    STRING (DEVICE/INTERFACE
002600*                                    MASK) DO NOT HAVE TO GO
002700*                                    THROUGH THE NUMERIC FIELD.
002800*  N5RLV1 - RNGKOH    - 14/03/1999 - Y2K REVIEW - NPATHRPF-LASTUPD
002900*                                    CENTURY WINDOW CONFIRMED,
003000*                                    NO CHANGE REQUIRED.
003100*  N7RLV1 - TLIMKS    - 08/07/2004 - REQ 2117 - CALLER MAY NOW
003200*                                    PASS GROUP CODE SPACES TO
003300*                                    MEAN "GLOBAL" GROUP.
003400*---------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT NPATHRPF ASSIGN TO DATABASE-NPATHRPF
004700            ORGANIZATION      IS INDEXED
004800            ACCESS MODE       IS RANDOM
004900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  NPATHRPF
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS NPATHRPF-REC.
006100 01  NPATHRPF-REC.
006200     05  NPATHRPF-GROUP          PIC X(12).
006300*                        CPU / MEMORYLEAK / EMMCWRITE / NETWORK
006400     05  NPATHRPF-PARACD         PIC X(12).
006500*                        PARAMETER CODE WITHIN THE GROUP
006600     05  NPATHRPF-PARATYP        PIC X(01).
006700*                        "N" NUMERIC  "A" ALPHA
006800     05  NPATHRPF-PARAVALN       PIC S9(09)V9(04) COMP-3.
006900     05  NPATHRPF-PARAVALA       PIC X(40).
007000     05  NPATHRPF-LASTUPD        PIC 9(08).
007100*                        CCYYMMDD OF LAST MAINTENANCE
007200     05  FILLER                 PIC X(09).
007300 01  NPATHRPF-REC-AUDIT REDEFINES NPATHRPF-REC.
007400*                        AUDIT VIEW - UPDATE DATE LEADS THE KEY
007500     05  NPATHRPF-AU-LASTUPD     PIC 9(08).
007600     05  NPATHRPF-AU-GROUP       PIC X(12).
007700     05  NPATHRPF-AU-PARACD      PIC X(12).
007800     05  FILLER                 PIC X(57).
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER              PIC X(24)  VALUE
008400     "** PROGRAM NPACFG    **".
008500
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-C-COMMON.
008800     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
008900         88  WK-C-SUCCESSFUL               VALUE "00".
009000         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
009100     05  FILLER                 PIC X(06).
009200 01  WK-N-WORK-AREA.
009300     05  WK-N-RETRY-CTR          PIC 9(02) COMP VALUE ZERO.
009400     05  FILLER                 PIC X(06).
009500 01  WK-C-TRACE-AREA.
009600     05  WK-C-TRACE-KEY.
009700         10  WK-C-TRACE-GROUP    PIC X(12).
009800         10  WK-C-TRACE-PARACD   PIC X(12).
009900     05  WK-C-TRACE-KEY-NUM REDEFINES WK-C-TRACE-KEY
010000                                 PIC 9(24).
010100*                        TRACE/DISPLAY VIEW OF THE SEARCH KEY
010200
010300 EJECT
010400 LINKAGE SECTION.
010500*****************
010600 01  WK-C-NPACFG-RECORD.
010700     05  WK-C-NPACFG-INPUT.
010800         10  WK-C-NPACFG-GROUP       PIC X(12).
010900         10  WK-C-NPACFG-PARACD      PIC X(12).
011000         10  WK-C-NPACFG-DFLT-NUM    PIC S9(09)V9(04) COMP-3.
011100         10  WK-C-NPACFG-DFLT-ALPHA  PIC X(40).
011200     05  WK-C-NPACFG-OUTPUT.
011300         10  WK-C-NPACFG-NUM         PIC S9(09)V9(04) COMP-3.
011400         10  WK-C-NPACFG-ALPHA       PIC X(40).
011500         10  WK-C-NPACFG-ALPHA-SEG   REDEFINES
011600             WK-C-NPACFG-ALPHA       PIC X(10)
011700                                     OCCURS 4 TIMES.
011800*                        PATTERN LIST VIEW - DEVICE/IFACE MASKS
011900         10  WK-C-NPACFG-FOUND       PIC X(01).
012000*                        "Y" WHEN ON FILE, "N" WHEN DEFAULTED
012100
012200 EJECT
012300*********************************************
012400 PROCEDURE DIVISION USING WK-C-NPACFG-RECORD.
012500*********************************************
012600 MAIN-MODULE.
012700     PERFORM A000-MAIN-PROCESSING
012800        THRU A099-MAIN-PROCESSING-EX.
012900     PERFORM Z000-END-PROGRAM-ROUTINE
013000        THRU Z099-END-PROGRAM-ROUTINE-EX.
013100     GOBACK.
013200
013300 EJECT
013400*---------------------------------------------------------------*
013500 A000-MAIN-PROCESSING.
013600*---------------------------------------------------------------*
013700     OPEN    INPUT NPATHRPF.
013800     IF      NOT WK-C-SUCCESSFUL
013900             AND WK-C-FILE-STATUS NOT = "41"
014000             DISPLAY "NPACFG - OPEN FILE ERROR - NPATHRPF"
014100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200             GO TO A099-MAIN-PROCESSING-EX.
014300
014400     MOVE    WK-C-NPACFG-DFLT-NUM    TO  WK-C-NPACFG-NUM.
014500     MOVE    WK-C-NPACFG-DFLT-ALPHA  TO  WK-C-NPACFG-ALPHA.
014600     MOVE    "N"                     TO  WK-C-NPACFG-FOUND.
014700
014800     MOVE    WK-C-NPACFG-GROUP       TO  NPATHRPF-GROUP.
014900     MOVE    WK-C-NPACFG-PARACD      TO  NPATHRPF-PARACD.
015000
015100     READ    NPATHRPF KEY IS EXTERNALLY-DESCRIBED-KEY.
015200     IF      WK-C-SUCCESSFUL
015300             GO TO A080-MOVE-DATA.
015400
015500     IF      NOT WK-C-RECORD-NOT-FOUND
015600             DISPLAY "NPACFG READ FILE ERROR - NPATHRPF"
015700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015800
015900     GO TO A099-MAIN-PROCESSING-EX.
016000
016100 A080-MOVE-DATA.
016200     MOVE    "Y"                     TO  WK-C-NPACFG-FOUND.
016300     IF      NPATHRPF-PARATYP = "N"
016400             MOVE NPATHRPF-PARAVALN  TO  WK-C-NPACFG-NUM
016500     ELSE
016600             MOVE NPATHRPF-PARAVALA  TO  WK-C-NPACFG-ALPHA
016700     END-IF.
016800
016900*---------------------------------------------------------------*
017000 A099-MAIN-PROCESSING-EX.
017100*---------------------------------------------------------------*
017200     EXIT.
017300
017400*---------------------------------------------------------------*
017500 Z000-END-PROGRAM-ROUTINE.
017600*---------------------------------------------------------------*
017700     CLOSE   NPATHRPF.
017800     IF      NOT WK-C-SUCCESSFUL
017900             AND WK-C-FILE-STATUS NOT = "42"
018000             DISPLAY "NPACFG - CLOSE FILE ERROR - NPATHRPF"
018100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200     END-IF.
018300*---------------------------------------------------------------*
018400 Z099-END-PROGRAM-ROUTINE-EX.
018500*---------------------------------------------------------------*
018600     EXIT.
018700
018800******************************************************************
018900*************** END OF PROGRAM SOURCE - NPACFG ******************
019000******************************************************************
