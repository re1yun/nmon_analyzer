000100* WORKING STORAGE FORMAT FOR ONE CAPTURE FILE'S RAW, UN-RESOLVED
000200* NMON ROWS - THE BRIDGE BETWEEN NPAPARSE (LINE DISPATCH, FIRST
000300* PASS) AND NPASERS (DERIVED SERIES BUILD, SECOND PASS).  HEADER
000400* LINES MAY ARRIVE AFTER SOME DATA LINES FOR THE SAME TAG SO THE
000500* RAW FIELDS MUST BE KEPT UNTIL END OF FILE BEFORE THE IDLE/
000600* ACTIVE/USED/FREE COLUMNS CAN BE RESOLVED (COPY NPARAWR).
000700*
000800* LEVEL NUMBERS START AT 06 (NOT 01) SO THIS LAYOUT CAN BE COPIED
000900* EITHER DIRECTLY UNDER A BARE 01 RECORD OR NESTED ONE FURTHER
001000* DOWN UNDER A 05 GROUP, AS THE CALLING PROGRAM'S LINKAGE NEEDS.
001100*****************************************************************
001200* MODIFICATION HISTORY                                          *
001300*****************************************************************
001400* TAG    DATE       DEV     DESCRIPTION                         *
001500*------  ---------  ------  ---------------------------------- *
001600* N1RLV1 02/11/2017 RNGKOH  - PERFNMON RELEASE 1                *
001700*                           - INITIAL VERSION                   *
001800*****************************************************************
001900 06  WK-NPARAWR.
002000     10  WK-RAW-ZZZZ-CNT             PIC 9(05) COMP.
002100     10  WK-RAW-ZZZZ OCCURS 200 TIMES
002200            INDEXED BY WK-RAW-ZZZZ-IDX.
002300         15  WK-RAW-ZZZZ-LABEL       PIC X(08).
002400         15  WK-RAW-ZZZZ-TS          PIC X(19).
002500     10  WK-RAW-CPU-HDRCNT           PIC 9(03) COMP.
002600     10  WK-RAW-CPU-HDR OCCURS 32 TIMES
002700            INDEXED BY WK-RAW-CPU-HIDX.
002800         15  WK-RAW-CPU-HDRNAME      PIC X(20).
002900     10  WK-RAW-CPU-IDLEIDX          PIC 9(03) COMP.
003000*                        0 = NOT YET RESOLVED / NOT FOUND
003100     10  WK-RAW-CPU-CNT              PIC 9(05) COMP.
003200     10  WK-RAW-CPU-ROW OCCURS 200 TIMES
003300            INDEXED BY WK-RAW-CPU-RIDX.
003400         15  WK-RAW-CPU-ROWTS        PIC X(19).
003500         15  WK-RAW-CPU-FLDCNT       PIC 9(03) COMP.
003600         15  WK-RAW-CPU-FLD OCCURS 32 TIMES
003700                INDEXED BY WK-RAW-CPU-FIDX.
003800             20  WK-RAW-CPU-FLDVAL   PIC X(20).
003900     10  WK-RAW-MEM-HDRCNT           PIC 9(03) COMP.
004000     10  WK-RAW-MEM-HDR OCCURS 32 TIMES
004100            INDEXED BY WK-RAW-MEM-HIDX.
004200         15  WK-RAW-MEM-HDRNAME      PIC X(20).
004300     10  WK-RAW-MEM-ACTIDX           PIC 9(03) COMP.
004400     10  WK-RAW-MEM-USEIDX           PIC 9(03) COMP.
004500     10  WK-RAW-MEM-FREIDX           PIC 9(03) COMP.
004600     10  WK-RAW-MEM-CNT              PIC 9(05) COMP.
004700     10  WK-RAW-MEM-ROW OCCURS 200 TIMES
004800            INDEXED BY WK-RAW-MEM-RIDX.
004900         15  WK-RAW-MEM-ROWTS        PIC X(19).
005000         15  WK-RAW-MEM-FLDCNT       PIC 9(03) COMP.
005100         15  WK-RAW-MEM-FLD OCCURS 32 TIMES
005200                INDEXED BY WK-RAW-MEM-FIDX.
005300             20  WK-RAW-MEM-FLDVAL   PIC X(20).
005400     10  WK-RAW-DSK-CNT              PIC 9(05) COMP.
005500     10  WK-RAW-DSK-ROW OCCURS 200 TIMES
005600            INDEXED BY WK-RAW-DSK-RIDX.
005700         15  WK-RAW-DSK-ROWTS        PIC X(19).
005800         15  WK-RAW-DSK-FLDCNT       PIC 9(03) COMP.
005900         15  WK-RAW-DSK-FLD OCCURS 32 TIMES
006000                INDEXED BY WK-RAW-DSK-FIDX.
006100*                        PAIRS - ODD=DEVICE NAME EVEN=KBPS VALUE
006200             20  WK-RAW-DSK-FLDVAL   PIC X(20).
006300     10  WK-RAW-NET-CNT              PIC 9(05) COMP.
006400     10  WK-RAW-NET-ROW OCCURS 200 TIMES
006500            INDEXED BY WK-RAW-NET-RIDX.
006600         15  WK-RAW-NET-ROWTS        PIC X(19).
006700         15  WK-RAW-NET-FLDCNT       PIC 9(03) COMP.
006800         15  WK-RAW-NET-FLD OCCURS 32 TIMES
006900                INDEXED BY WK-RAW-NET-FIDX.
007000*                        GROUPS OF 3 (IFACE/RX/TX) OR 2 (IFACE/RX)
007100             20  WK-RAW-NET-FLDVAL   PIC X(20).
007200     10  FILLER                      PIC X(12).
