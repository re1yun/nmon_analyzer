000100* WORKING STORAGE FORMATS FOR THE PARSED NMON TIME SERIES TABLES.
000200* USED IN NPAPARSE, NPASERS, NPASTAT AND THE RULE PROGRAMS AS A
000300* COMMON WORKING STORAGE AREA (COPY NPASER2).
000400*
000500* LEVEL NUMBERS START AT 06 (NOT 01) SO THIS LAYOUT CAN BE COPIED
000600* EITHER DIRECTLY UNDER A BARE 01 RECORD OR NESTED ONE FURTHER
000700* DOWN UNDER A 05 GROUP, AS THE CALLING PROGRAM'S LINKAGE NEEDS.
000800*****************************************************************
000900* MODIFICATION HISTORY                                          *
001000*****************************************************************
001100* TAG    DATE       DEV     DESCRIPTION                         *
001200*------  ---------  ------  ---------------------------------- *
001300* N4RLV1 11/02/2021 RNGKOH  - PERFNMON RELEASE 4                *
001400*                           - Split per-interface RX/TX tables  *
001500*                             out of the single NET table so    *
001600*                             a host with more RX than TX       *
001700*                             samples does not misalign them.   *
001800*---------------------------------------------------------------*
001900* N1RLV1 02/11/2017 RNGKOH  - PERFNMON RELEASE 1                *
002000*                           - INITIAL VERSION                   *
002100*****************************************************************
002200 06  WK-NPASER2.
002300     08  WK-S2-CPU.
002400         10  WK-S2-CPU-CNT          PIC 9(05) COMP.
002500         10  WK-S2-CPU-PT OCCURS 500 TIMES
002600                INDEXED BY WK-S2-CPU-IDX.
002700             15  WK-S2-CPU-TS       PIC X(19).
002800             15  WK-S2-CPU-VAL      PIC S9(09)V9(04) COMP-3.
002900             15  WK-S2-CPU-MISS     PIC X(01).
003000     08  WK-S2-MEM.
003100         10  WK-S2-MEM-CNT          PIC 9(05) COMP.
003200         10  WK-S2-MEM-PT OCCURS 500 TIMES
003300                INDEXED BY WK-S2-MEM-IDX.
003400             15  WK-S2-MEM-TS       PIC X(19).
003500             15  WK-S2-MEM-ACTIVE   PIC S9(09)V9(04) COMP-3.
003600             15  WK-S2-MEM-USED     PIC S9(09)V9(04) COMP-3.
003700             15  WK-S2-MEM-FREE     PIC S9(09)V9(04) COMP-3.
003800             15  WK-S2-MEM-MISSA    PIC X(01).
003900             15  WK-S2-MEM-MISSU    PIC X(01).
004000             15  WK-S2-MEM-MISSF    PIC X(01).
004100     08  WK-S2-DISK.
004200         10  WK-S2-DISK-DEVCNT      PIC 9(03) COMP.
004300         10  WK-S2-DISK-DEV OCCURS 32 TIMES
004400                INDEXED BY WK-S2-DISK-DIDX.
004500             15  WK-S2-DISK-NAME    PIC X(16).
004600             15  WK-S2-DISK-PTCNT   PIC 9(05) COMP.
004700             15  WK-S2-DISK-PT OCCURS 500 TIMES
004800                    INDEXED BY WK-S2-DISK-PIDX.
004900                 20  WK-S2-DISK-TS  PIC X(19).
005000                 20  WK-S2-DISK-VAL PIC S9(09)V9(04) COMP-3.
005100     08  WK-S2-NET.
005200         10  WK-S2-NET-IFCNT        PIC 9(03) COMP.
005300         10  WK-S2-NET-IFACE OCCURS 16 TIMES
005400                INDEXED BY WK-S2-NET-IIDX.
005500             15  WK-S2-NET-NAME     PIC X(16).
005600             15  WK-S2-NET-RXCNT    PIC 9(05) COMP.
005700             15  WK-S2-NET-RXPT OCCURS 500 TIMES
005800                    INDEXED BY WK-S2-NET-RXIDX.
005900                 20  WK-S2-NET-RXTS  PIC X(19).
006000                 20  WK-S2-NET-RXVAL PIC S9(09)V9(04) COMP-3.
006100             15  WK-S2-NET-TXCNT    PIC 9(05) COMP.
006200             15  WK-S2-NET-TXPT OCCURS 500 TIMES
006300                    INDEXED BY WK-S2-NET-TXIDX.
006400                 20  WK-S2-NET-TXTS  PIC X(19).
006500                 20  WK-S2-NET-TXVAL PIC S9(09)V9(04) COMP-3.
006600         10  WK-S2-NET-TOTCNT       PIC 9(05) COMP.
006700         10  WK-S2-NET-TOT OCCURS 500 TIMES
006800                INDEXED BY WK-S2-NET-TIDX.
006900             15  WK-S2-NET-TOTTS    PIC X(19).
007000             15  WK-S2-NET-TOTVAL   PIC S9(09)V9(04) COMP-3.
007100     08  FILLER                     PIC X(08).
