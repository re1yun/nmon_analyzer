000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPASTAT.
000500 AUTHOR.         TLIMKS.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  SHARED STATISTICS SUBROUTINE CALLED BY NPARUL1-4
001200*               AND NPABW5.  THE CALLER SETS WK-LK-STAT-OPCODE TO
001300*               SELECT THE CALCULATION - SAMPLING INTERVAL, ROLLING
001400*               MEAN, PERCENTILE (LINEAR INTERPOLATION), LINEAR
001500*               REGRESSION, WINDOW-SIZE-IN-POINTS, OR FIRST-WINDOW
001600*               EXCEEDANCE SCAN - ALL AGAINST THE SHARED SERIES
001700*               POINT TABLE WK-LK-STAT-PT.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*  N1RLV1 - TLIMKS    - 14/02/1991 - INITIAL VERSION.
002300*  N3RLV1 - TLIMKS    - 20/04/1999 - Y2K REVIEW - NO CHANGE
002400*                                    REQUIRED, INTERVALS ARE IN
002500*                                    MINUTES NOT DATES.
002600*  N6RLV1 - RNGKOH    - 30/06/2002 - REQ 1904 - ROLLING MEAN NOW
002700*                                    TREATS A MISSING POINT AS
002800*                                    ZERO IN THE WINDOW NUMERATOR
002900*                                    RATHER THAN SHRINKING THE
003000*                                    WINDOW DIVISOR.
003100*  N8RLV1 - TLIMKS    - 22/09/2013 - REQ 5918 - A900-MINUTES-
003200*                                    BETWEEN AND D800-MINUTES-
003300*                                    FROM-FIRST USED TO FLATTEN
003400*                                    THE DATE TO DAY-OF-MONTH
003500*                                    ONLY, SO A CAPTURE CROSSING
003600*                                    A MONTH OR YEAR END GAVE A
003700*                                    GARBAGE DELTA.  BOTH NOW
003800*                                    SHARE THE NEW I900-CALC-
003900*                                    ABSMIN PARAGRAPH, WHICH
004000*                                    COUNTS TRUE CALENDAR DAYS.
004100*---------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005000
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER              PIC X(24)  VALUE
005900     "** PROGRAM NPASTAT   **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01  WK-N-WORK-AREA.
006300     05  WK-N-IDX                PIC 9(05) COMP VALUE ZERO.
006400     05  WK-N-JDX                PIC 9(05) COMP VALUE ZERO.
006500     05  WK-N-WSTART             PIC 9(05) COMP VALUE ZERO.
006600     05  WK-N-RANK-LO            PIC 9(05) COMP VALUE ZERO.
006700     05  WK-N-DELTA-CNT          PIC 9(05) COMP VALUE ZERO.
006800     05  FILLER                 PIC X(06).
006900
007000 01  WK-N-CALC-AREA.
007100     05  WK-N-SUM                PIC S9(13)V9(04) COMP-3.
007200     05  WK-N-SUMX               PIC S9(13)V9(04) COMP-3.
007300     05  WK-N-SUMY               PIC S9(13)V9(04) COMP-3.
007400     05  WK-N-SXY                PIC S9(13)V9(04) COMP-3.
007500     05  WK-N-SXX                PIC S9(13)V9(04) COMP-3.
007600     05  WK-N-SYY                PIC S9(13)V9(04) COMP-3.
007700     05  WK-N-MEANX              PIC S9(13)V9(04) COMP-3.
007800     05  WK-N-MEANY              PIC S9(13)V9(04) COMP-3.
007900     05  WK-N-DX                 PIC S9(13)V9(04) COMP-3.
008000     05  WK-N-DY                 PIC S9(13)V9(04) COMP-3.
008100     05  WK-N-RANK               PIC S9(09)V9(04) COMP-3.
008200     05  WK-N-FRAC               PIC S9(09)V9(04) COMP-3.
008300     05  WK-N-SQ-GUESS REDEFINES WK-N-FRAC
008400                                 PIC S9(09)V9(04) COMP-3.
008500     05  WK-N-SQROOT             PIC S9(09)V9(04) COMP-3.
008600     05  WK-N-SQ-WORK            PIC S9(13)V9(04) COMP-3.
008700     05  WK-N-SQ-ITER            PIC 9(02) COMP VALUE ZERO.
008800     05  FILLER                 PIC X(04).
008900
009000 01  WK-N-DELTA-TABLE.
009100     05  WK-N-DELTA OCCURS 500 TIMES
009200            INDEXED BY WK-N-DELTA-IDX
009300            PIC S9(09)V9(04) COMP-3.
009400     05  FILLER                 PIC X(04).
009500 01  WK-N-DELTA-TABLE-TRACE REDEFINES WK-N-DELTA-TABLE.
009600*                        UNSIGNED TRACE VIEW FOR DUMP DISPLAYS
009700     05  WK-N-DELTA-TR OCCURS 500 TIMES
009800            PIC 9(09)V9(04).
009900     05  FILLER                 PIC X(04).
010000
010100 01  WK-N-SORT-TABLE.
010200     05  WK-N-SORT-VAL OCCURS 500 TIMES
010300            INDEXED BY WK-N-SORT-IDX
010400            PIC S9(09)V9(04) COMP-3.
010500     05  WK-N-SORT-TEMP REDEFINES WK-N-SORT-VAL
010600                                 PIC S9(09)V9(04) COMP-3
010700                                 OCCURS 500 TIMES.
010800     05  FILLER                 PIC X(04).
010900
011000 01  WK-N-HOLD-AREA.
011100     05  WK-N-HOLD               PIC S9(09)V9(04) COMP-3.
011200     05  FILLER                 PIC X(04).
011300
011400 01  WK-N-TS-PARSE-AREA.
011500     05  WK-N-TS-FLAT-1          PIC S9(10) COMP.
011600     05  WK-N-TS-FLAT-2          PIC S9(10) COMP.
011700*                                WIDENED FROM S9(07) - THE FLAT
011800*                                VALUES NOW CARRY A FULL YEAR/
011900*                                MONTH OFFSET, NOT JUST DAY-OF-
012000*                                MONTH, SO THEY RUN WELL PAST
012100*                                SEVEN DIGITS.
012200     05  FILLER                 PIC X(04).
012300
012400 01  WK-N-CALDAY-AREA.
012500*---------------------------------------------------------------*
012600*    SHARED WORK AREA FOR I900-CALC-ABSMIN - TURNS A
012700*    YYYY-MM-DD/HH/MI TIMESTAMP INTO A TRUE CALENDAR-BASED
012800*    MINUTE COUNT SO A CAPTURE THAT CROSSES A MONTH OR YEAR
012900*    BOUNDARY STILL PRODUCES A CORRECT DELTA.
013000*---------------------------------------------------------------*
013100     05  WK-N-CALC-YEAR          PIC 9(04) COMP.
013200     05  WK-N-CALC-MONTH         PIC 9(02) COMP.
013300     05  WK-N-CALC-DAY           PIC 9(02) COMP.
013400     05  WK-N-CALC-HOUR          PIC 9(02) COMP.
013500     05  WK-N-CALC-MIN           PIC 9(02) COMP.
013600     05  WK-N-CALC-FLAT          PIC S9(10) COMP.
013700     05  WK-N-CALC-CUMDAYS       PIC 9(03) COMP.
013800*                                DAYS BEFORE THE 1ST OF THE MONTH
013900     05  WK-N-CALC-LEAPADJ       PIC 9(01) COMP.
014000*                                1 WHEN FEB 29 FALLS BEFORE THIS
014100*                                DATE IN A LEAP YEAR, ELSE 0
014200     05  WK-N-CALC-YRM1          PIC 9(04) COMP.
014300*                                WK-N-CALC-YEAR MINUS 1, USED TO
014400*                                COUNT LEAP YEARS UP TO THIS YEAR
014500     05  WK-N-CALC-YEARDAYS      PIC 9(07) COMP.
014600     05  WK-N-CALC-MOD4          PIC 9(05) COMP.
014700     05  WK-N-CALC-MOD4R         PIC 9(03) COMP.
014800     05  WK-N-CALC-MOD100        PIC 9(05) COMP.
014900     05  WK-N-CALC-MOD100R       PIC 9(03) COMP.
015000     05  WK-N-CALC-MOD400        PIC 9(05) COMP.
015100     05  WK-N-CALC-MOD400R       PIC 9(03) COMP.
015200     05  FILLER                 PIC X(04).
015300
015400 EJECT
015500 LINKAGE SECTION.
015600*****************
015700 01  WK-C-NPASTAT-RECORD.
015800     05  WK-LK-STAT-OPCODE       PIC 9(01).
015900*                        1=INTERVAL 2=ROLL-MEAN 3=PCTILE
016000*                        4=REGRESSION 5=WINDOW-POINTS 6=1ST-EXCD
016100     05  WK-LK-STAT-PARM-1       PIC S9(09)V9(04) COMP-3.
016200*                        ROLL-MEAN/WINDOW-POINTS: WINDOW WIDTH
016300*                        PCTILE: PERCENTILE (0-100)
016400*                        1ST-EXCD: WARN THRESHOLD
016500     05  WK-LK-STAT-PARM-2       PIC S9(09)V9(04) COMP-3.
016600*                        1ST-EXCD: CRIT THRESHOLD
016700     05  WK-LK-STAT-CNT          PIC 9(05) COMP.
016800     05  WK-LK-STAT-PT OCCURS 500 TIMES
016900            INDEXED BY WK-LK-STAT-IDX.
017000         10  WK-LK-STAT-TS       PIC X(19).
017100         10  WK-LK-STAT-VAL      PIC S9(09)V9(04) COMP-3.
017200         10  WK-LK-STAT-MISS     PIC X(01).
017300     05  WK-LK-STAT-OUT-CNT      PIC 9(05) COMP.
017400     05  WK-LK-STAT-OUT OCCURS 500 TIMES
017500            INDEXED BY WK-LK-STAT-OIDX
017600            PIC S9(09)V9(04) COMP-3.
017700     05  WK-LK-STAT-RESULT-1     PIC S9(09)V9(04) COMP-3.
017800*                        INTERVAL MINUTES / SLOPE / WINDOW POINTS
017900     05  WK-LK-STAT-RESULT-2     PIC S9(09)V9(04) COMP-3.
018000*                        INTERCEPT / PERCENTILE VALUE
018100     05  WK-LK-STAT-RESULT-3     PIC S9(09)V9(04) COMP-3.
018200*                        CORRELATION (R)
018300     05  WK-LK-STAT-WARN-IDX     PIC 9(05) COMP.
018400*                        1ST-EXCD: FIRST WARN WINDOW INDEX, 0=NONE
018500     05  WK-LK-STAT-CRIT-IDX     PIC 9(05) COMP.
018600*                        1ST-EXCD: FIRST CRIT WINDOW INDEX, 0=NONE
018700     05  FILLER                 PIC X(04).
018800
018900 EJECT
019000*********************************************
019100 PROCEDURE DIVISION USING WK-C-NPASTAT-RECORD.
019200*********************************************
019300 MAIN-MODULE.
019400*    NOTE - WK-LK-STAT-OUT/OUT-CNT ARE NOT CLEARED HERE.  OPCODE 2
019500*    (ROLLING MEAN) BUILDS THAT TABLE AND OPCODE 6 (FIRST
019600*    EXCEEDANCE) SCANS IT ON A LATER CALL AGAINST THE SAME
019700*    LINKAGE RECORD - CLEARING IT ON EVERY CALL WOULD LOSE IT.
019800     MOVE    ZERO                    TO  WK-LK-STAT-RESULT-1
019900                                         WK-LK-STAT-RESULT-2
020000                                         WK-LK-STAT-RESULT-3
020100                                         WK-LK-STAT-WARN-IDX
020200                                         WK-LK-STAT-CRIT-IDX.
020300     EVALUATE WK-LK-STAT-OPCODE
020400         WHEN 1
020500             PERFORM A000-SAMPLING-INTERVAL
020600                THRU A099-SAMPLING-INTERVAL-EX
020700         WHEN 2
020800             PERFORM B000-ROLLING-MEAN
020900                THRU B099-ROLLING-MEAN-EX
021000         WHEN 3
021100             PERFORM C000-PERCENTILE
021200                THRU C099-PERCENTILE-EX
021300         WHEN 4
021400             PERFORM D000-LINEAR-REGRESSION
021500                THRU D099-LINEAR-REGRESSION-EX
021600         WHEN 5
021700             PERFORM E000-WINDOW-SIZE-POINTS
021800                THRU E099-WINDOW-SIZE-POINTS-EX
021900         WHEN 6
022000             PERFORM F000-FIRST-EXCEEDANCE
022100                THRU F099-FIRST-EXCEEDANCE-EX
022200         WHEN OTHER
022300             CONTINUE
022400     END-EVALUATE.
022500     EXIT PROGRAM.
022600
022700 EJECT
022800*---------------------------------------------------------------*
022900 A000-SAMPLING-INTERVAL.
023000*---------------------------------------------------------------*
023100*    MEDIAN OF POSITIVE SUCCESSIVE TIMESTAMP DELTAS, IN WHOLE
023200*    MINUTES.  FEWER THAN 2 POINTS, OR NO POSITIVE DELTA, = 0.
023300*---------------------------------------------------------------*
023400     MOVE    ZERO                    TO  WK-N-DELTA-CNT.
023500     IF      WK-LK-STAT-CNT < 2
023600             MOVE ZERO TO WK-LK-STAT-RESULT-1
023700             GO TO A099-SAMPLING-INTERVAL-EX.
023800
023900     SET     WK-LK-STAT-IDX          TO  2.
024000 A010-NEXT-DELTA.
024100     IF      WK-LK-STAT-IDX > WK-LK-STAT-CNT
024200             GO TO A020-SORT-DELTAS.
024300     PERFORM A900-MINUTES-BETWEEN THRU A909-MINUTES-BETWEEN-EX.
024400     IF      WK-N-HOLD > ZERO
024500             AND WK-N-DELTA-CNT < 500
024600             ADD 1 TO WK-N-DELTA-CNT
024700             SET WK-N-DELTA-IDX TO WK-N-DELTA-CNT
024800             MOVE WK-N-HOLD TO WK-N-DELTA (WK-N-DELTA-IDX).
024900     SET     WK-LK-STAT-IDX          UP  BY  1.
025000     GO TO A010-NEXT-DELTA.
025100
025200 A020-SORT-DELTAS.
025300     IF      WK-N-DELTA-CNT = ZERO
025400             MOVE ZERO TO WK-LK-STAT-RESULT-1
025500             GO TO A099-SAMPLING-INTERVAL-EX.
025600     PERFORM A800-BUBBLE-SORT-DELTAS
025700        THRU A899-BUBBLE-SORT-DELTAS-EX.
025800
025900 A099-SAMPLING-INTERVAL-EX.
026000*---------------------------------------------------------------*
026100     EXIT.
026200
026300*---------------------------------------------------------------*
026400 A800-BUBBLE-SORT-DELTAS.
026500*---------------------------------------------------------------*
026600     SET     WK-N-IDX                TO  1.
026700 A810-OUTER-PASS.
026800     IF      WK-N-IDX >= WK-N-DELTA-CNT
026900             GO TO A860-PICK-MEDIAN.
027000     SET     WK-N-JDX                TO  1.
027100 A820-INNER-PASS.
027200     IF      WK-N-JDX >= WK-N-DELTA-CNT  -  WK-N-IDX  +  1
027300             GO TO A830-NEXT-OUTER.
027400     SET     WK-N-DELTA-IDX          TO  WK-N-JDX.
027500     IF      WK-N-DELTA (WK-N-DELTA-IDX)
027600             > WK-N-DELTA (WK-N-DELTA-IDX  +  1)
027700             MOVE WK-N-DELTA (WK-N-DELTA-IDX)      TO  WK-N-HOLD
027800             MOVE WK-N-DELTA (WK-N-DELTA-IDX  +  1)
027900                TO WK-N-DELTA (WK-N-DELTA-IDX)
028000             MOVE WK-N-HOLD TO WK-N-DELTA (WK-N-DELTA-IDX  +  1).
028100     SET     WK-N-JDX                UP  BY  1.
028200     GO TO A820-INNER-PASS.
028300 A830-NEXT-OUTER.
028400     SET     WK-N-IDX                UP  BY  1.
028500     GO TO A810-OUTER-PASS.
028600
028700 A860-PICK-MEDIAN.
028800     SET     WK-N-IDX                TO  WK-N-DELTA-CNT.
028900     DIVIDE  WK-N-IDX                BY  2
029000             GIVING WK-N-JDX.
029100     MULTIPLY WK-N-JDX               BY  2  GIVING WK-N-RANK-LO.
029200     IF      WK-N-RANK-LO = WK-N-IDX
029300             SET WK-N-DELTA-IDX TO WK-N-JDX
029400             MOVE WK-N-DELTA (WK-N-DELTA-IDX) TO WK-N-HOLD
029500             SET WK-N-DELTA-IDX TO WK-N-JDX + 1
029600             ADD WK-N-DELTA (WK-N-DELTA-IDX) TO WK-N-HOLD
029700             DIVIDE WK-N-HOLD BY 2 GIVING WK-LK-STAT-RESULT-1
029800     ELSE
029900             SET WK-N-DELTA-IDX TO WK-N-JDX + 1
030000             MOVE WK-N-DELTA (WK-N-DELTA-IDX)
030100                TO WK-LK-STAT-RESULT-1.
030200
030300*---------------------------------------------------------------*
030400 A899-BUBBLE-SORT-DELTAS-EX.
030500*---------------------------------------------------------------*
030600     EXIT.
030700
030800*---------------------------------------------------------------*
030900 A900-MINUTES-BETWEEN.
031000*---------------------------------------------------------------*
031100*    WHOLE MINUTES BETWEEN TWO "YYYY-MM-DDTHH:MM:SS" TIMESTAMPS.
031200*    I900-CALC-ABSMIN GIVES EACH ONE A CALENDAR-BASED MINUTE
031300*    COUNT SO THE DELTA STILL COMES OUT RIGHT WHEN THE CAPTURE
031400*    CROSSES A MONTH OR YEAR BOUNDARY.
031500*---------------------------------------------------------------*
031600     MOVE    ZERO                    TO  WK-N-HOLD.
031700     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)     (1:4)
031800                                 TO  WK-N-CALC-YEAR.
031900     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)     (6:2)
032000                                 TO  WK-N-CALC-MONTH.
032100     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)     (9:2)
032200                                 TO  WK-N-CALC-DAY.
032300     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)    (12:2)
032400                                 TO  WK-N-CALC-HOUR.
032500     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)    (15:2)
032600                                 TO  WK-N-CALC-MIN.
032700     PERFORM I900-CALC-ABSMIN THRU I909-CALC-ABSMIN-EX.
032800     MOVE    WK-N-CALC-FLAT          TO  WK-N-TS-FLAT-1.
032900
033000     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX - 1)  (1:4)
033100                                 TO  WK-N-CALC-YEAR.
033200     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX - 1)  (6:2)
033300                                 TO  WK-N-CALC-MONTH.
033400     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX - 1)  (9:2)
033500                                 TO  WK-N-CALC-DAY.
033600     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX - 1) (12:2)
033700                                 TO  WK-N-CALC-HOUR.
033800     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX - 1) (15:2)
033900                                 TO  WK-N-CALC-MIN.
034000     PERFORM I900-CALC-ABSMIN THRU I909-CALC-ABSMIN-EX.
034100     MOVE    WK-N-CALC-FLAT          TO  WK-N-TS-FLAT-2.
034200
034300     COMPUTE WK-N-HOLD = WK-N-TS-FLAT-1 - WK-N-TS-FLAT-2.
034400*---------------------------------------------------------------*
034500 A909-MINUTES-BETWEEN-EX.
034600*---------------------------------------------------------------*
034700     EXIT.
034800
034900 EJECT
035000*---------------------------------------------------------------*
035100 B000-ROLLING-MEAN.
035200*---------------------------------------------------------------*
035300*    W <= 1 IS A PASSTHROUGH.  THE FIRST W-1 POINTS ARE MISSING.
035400*    A MISSING POINT IN THE WINDOW COUNTS AS ZERO IN THE SUM -
035500*    THE DIVISOR STAYS THE FULL WINDOW WIDTH.
035600*---------------------------------------------------------------*
035700     MOVE    ZERO                    TO  WK-LK-STAT-OUT-CNT.
035800     IF      WK-LK-STAT-PARM-1 NOT > 1
035900             SET WK-LK-STAT-IDX TO 1
036000             PERFORM B900-COPY-PASSTHROUGH
036100                THRU B909-COPY-PASSTHROUGH-EX
036200                WK-LK-STAT-CNT TIMES
036300             GO TO B099-ROLLING-MEAN-EX.
036400
036500     SET     WK-LK-STAT-IDX          TO  1.
036600 B010-NEXT-POINT.
036700     IF      WK-LK-STAT-IDX > WK-LK-STAT-CNT
036800             GO TO B099-ROLLING-MEAN-EX.
036900     ADD     1                       TO  WK-LK-STAT-OUT-CNT.
037000     SET     WK-LK-STAT-OIDX         TO  WK-LK-STAT-OUT-CNT.
037100
037200     COMPUTE WK-N-HOLD = WK-LK-STAT-IDX - WK-LK-STAT-PARM-1 + 1.
037300     IF      WK-N-HOLD < 1
037400             MOVE -1 TO WK-LK-STAT-OUT (WK-LK-STAT-OIDX)
037500     ELSE
037600             SET WK-N-WSTART TO WK-N-HOLD
037700             MOVE ZERO TO WK-N-SUM
037800             SET WK-N-JDX TO WK-N-WSTART
037900             PERFORM B100-ADD-WINDOW-POINT
038000                THRU B199-ADD-WINDOW-POINT-EX
038100                UNTIL WK-N-JDX > WK-LK-STAT-IDX
038200             COMPUTE WK-LK-STAT-OUT (WK-LK-STAT-OIDX) =
038300                     WK-N-SUM / WK-LK-STAT-PARM-1.
038400
038500     SET     WK-LK-STAT-IDX          UP  BY  1.
038600     GO TO B010-NEXT-POINT.
038700
038800*---------------------------------------------------------------*
038900 B099-ROLLING-MEAN-EX.
039000*---------------------------------------------------------------*
039100     EXIT.
039200
039300*---------------------------------------------------------------*
039400 B100-ADD-WINDOW-POINT.
039500*---------------------------------------------------------------*
039600     IF      WK-LK-STAT-MISS (WK-N-JDX) NOT = "Y"
039700             ADD WK-LK-STAT-VAL (WK-N-JDX) TO WK-N-SUM.
039800     SET     WK-N-JDX                UP  BY  1.
039900*---------------------------------------------------------------*
040000 B199-ADD-WINDOW-POINT-EX.
040100*---------------------------------------------------------------*
040200     EXIT.
040300
040400*---------------------------------------------------------------*
040500 B900-COPY-PASSTHROUGH.
040600*---------------------------------------------------------------*
040700     ADD     1                       TO  WK-LK-STAT-OUT-CNT.
040800     SET     WK-LK-STAT-OIDX         TO  WK-LK-STAT-OUT-CNT.
040900     IF      WK-LK-STAT-MISS (WK-LK-STAT-IDX) = "Y"
041000             MOVE -1 TO WK-LK-STAT-OUT (WK-LK-STAT-OIDX)
041100     ELSE
041200             MOVE WK-LK-STAT-VAL (WK-LK-STAT-IDX)
041300                TO WK-LK-STAT-OUT (WK-LK-STAT-OIDX).
041400     SET     WK-LK-STAT-IDX          UP  BY  1.
041500*---------------------------------------------------------------*
041600 B909-COPY-PASSTHROUGH-EX.
041700*---------------------------------------------------------------*
041800     EXIT.
041900
042000 EJECT
042100*---------------------------------------------------------------*
042200 C000-PERCENTILE.
042300*---------------------------------------------------------------*
042400*    SORT THE NON-MISSING VALUES ASCENDING, THEN LINEARLY
042500*    INTERPOLATE AT RANK K = (N-1) * P / 100.
042600*---------------------------------------------------------------*
042700     MOVE    ZERO                    TO  WK-N-DELTA-CNT.
042800     SET     WK-LK-STAT-IDX          TO  1.
042900 C010-COPY-VALUE.
043000     IF      WK-LK-STAT-IDX > WK-LK-STAT-CNT
043100             GO TO C020-SORT-VALUES.
043200     IF      WK-LK-STAT-MISS (WK-LK-STAT-IDX) NOT = "Y"
043300             AND WK-N-DELTA-CNT < 500
043400             ADD 1 TO WK-N-DELTA-CNT
043500             SET WK-N-SORT-IDX TO WK-N-DELTA-CNT
043600             MOVE WK-LK-STAT-VAL (WK-LK-STAT-IDX)
043700                TO WK-N-SORT-VAL (WK-N-SORT-IDX).
043800     SET     WK-LK-STAT-IDX          UP  BY  1.
043900     GO TO C010-COPY-VALUE.
044000
044100 C020-SORT-VALUES.
044200     IF      WK-N-DELTA-CNT = ZERO
044300             MOVE ZERO TO WK-LK-STAT-RESULT-2
044400             GO TO C099-PERCENTILE-EX.
044500     SET     WK-N-IDX                TO  1.
044600 C030-OUTER-PASS.
044700     IF      WK-N-IDX >= WK-N-DELTA-CNT
044800             GO TO C050-INTERPOLATE.
044900     SET     WK-N-JDX                TO  1.
045000 C040-INNER-PASS.
045100     IF      WK-N-JDX >= WK-N-DELTA-CNT  -  WK-N-IDX  +  1
045200             GO TO C045-NEXT-OUTER.
045300     SET     WK-N-SORT-IDX           TO  WK-N-JDX.
045400     IF      WK-N-SORT-VAL (WK-N-SORT-IDX)
045500             > WK-N-SORT-VAL (WK-N-SORT-IDX  +  1)
045600             MOVE WK-N-SORT-VAL (WK-N-SORT-IDX)    TO  WK-N-HOLD
045700             MOVE WK-N-SORT-VAL (WK-N-SORT-IDX  +  1)
045800                TO WK-N-SORT-VAL (WK-N-SORT-IDX)
045900             MOVE WK-N-HOLD
046000                TO WK-N-SORT-VAL (WK-N-SORT-IDX  +  1).
046100     SET     WK-N-JDX                UP  BY  1.
046200     GO TO C040-INNER-PASS.
046300 C045-NEXT-OUTER.
046400     SET     WK-N-IDX                UP  BY  1.
046500     GO TO C030-OUTER-PASS.
046600
046700 C050-INTERPOLATE.
046800     IF      WK-N-DELTA-CNT = 1
046900             SET WK-N-SORT-IDX TO 1
047000             MOVE WK-N-SORT-VAL (WK-N-SORT-IDX)
047100                TO WK-LK-STAT-RESULT-2
047200             GO TO C099-PERCENTILE-EX.
047300
047400     COMPUTE WK-N-RANK ROUNDED =
047500         (WK-N-DELTA-CNT - 1) * WK-LK-STAT-PARM-1 / 100.
047600     COMPUTE WK-N-WSTART = WK-N-RANK.
047700*                        INTEGER PART OF THE RANK (LOW INDEX - 1)
047800     COMPUTE WK-N-FRAC = WK-N-RANK - WK-N-WSTART.
047900     ADD     1                       TO  WK-N-WSTART.
048000     IF      WK-N-WSTART >= WK-N-DELTA-CNT
048100             SET WK-N-SORT-IDX TO WK-N-DELTA-CNT
048200             MOVE WK-N-SORT-VAL (WK-N-SORT-IDX)
048300                TO WK-LK-STAT-RESULT-2
048400             GO TO C099-PERCENTILE-EX.
048500
048600     SET     WK-N-SORT-IDX           TO  WK-N-WSTART.
048700     MOVE    WK-N-SORT-VAL (WK-N-SORT-IDX)    TO  WK-N-SUM.
048800     SET     WK-N-SORT-IDX           UP  BY  1.
048900     COMPUTE WK-LK-STAT-RESULT-2 =
049000         WK-N-SUM +
049100         (WK-N-FRAC * (WK-N-SORT-VAL (WK-N-SORT-IDX) - WK-N-SUM)).
049200
049300*---------------------------------------------------------------*
049400 C099-PERCENTILE-EX.
049500*---------------------------------------------------------------*
049600     EXIT.
049700
049800 EJECT
049900*---------------------------------------------------------------*
050000 D000-LINEAR-REGRESSION.
050100*---------------------------------------------------------------*
050200*    X = MINUTES ELAPSED SINCE THE FIRST TIMESTAMP IN THE SERIES,
050300*    Y = WK-LK-STAT-VAL.  NEEDS AT LEAST 2 NON-MISSING POINTS.
050400*---------------------------------------------------------------*
050500     MOVE    ZERO                    TO  WK-N-SUMX  WK-N-SUMY
050600                                         WK-N-DELTA-CNT.
050700     SET     WK-LK-STAT-IDX          TO  1.
050800 D010-ACCUM-MEANS.
050900     IF      WK-LK-STAT-IDX > WK-LK-STAT-CNT
051000             GO TO D020-CHECK-COUNT.
051100     IF      WK-LK-STAT-MISS (WK-LK-STAT-IDX) NOT = "Y"
051200             PERFORM D800-MINUTES-FROM-FIRST
051300                THRU D809-MINUTES-FROM-FIRST-EX
051400             ADD 1 TO WK-N-DELTA-CNT
051500             ADD WK-N-HOLD TO WK-N-SUMX
051600             ADD WK-LK-STAT-VAL (WK-LK-STAT-IDX) TO WK-N-SUMY.
051700     SET     WK-LK-STAT-IDX          UP  BY  1.
051800     GO TO D010-ACCUM-MEANS.
051900
052000 D020-CHECK-COUNT.
052100     IF      WK-N-DELTA-CNT < 2
052200             MOVE ZERO TO WK-LK-STAT-RESULT-1
052300                          WK-LK-STAT-RESULT-2
052400                          WK-LK-STAT-RESULT-3
052500             GO TO D099-LINEAR-REGRESSION-EX.
052600
052700     COMPUTE WK-N-MEANX = WK-N-SUMX / WK-N-DELTA-CNT.
052800     COMPUTE WK-N-MEANY = WK-N-SUMY / WK-N-DELTA-CNT.
052900     MOVE    ZERO                    TO  WK-N-SXY  WK-N-SXX
053000                                         WK-N-SYY.
053100     SET     WK-LK-STAT-IDX          TO  1.
053200 D030-ACCUM-SUMS.
053300     IF      WK-LK-STAT-IDX > WK-LK-STAT-CNT
053400             GO TO D040-FINISH.
053500     IF      WK-LK-STAT-MISS (WK-LK-STAT-IDX) NOT = "Y"
053600             PERFORM D800-MINUTES-FROM-FIRST
053700                THRU D809-MINUTES-FROM-FIRST-EX
053800             COMPUTE WK-N-DX = WK-N-HOLD - WK-N-MEANX
053900             COMPUTE WK-N-DY =
054000                 WK-LK-STAT-VAL (WK-LK-STAT-IDX) - WK-N-MEANY
054100             COMPUTE WK-N-SXY = WK-N-SXY + (WK-N-DX * WK-N-DY)
054200             COMPUTE WK-N-SXX = WK-N-SXX + (WK-N-DX * WK-N-DX)
054300             COMPUTE WK-N-SYY = WK-N-SYY + (WK-N-DY * WK-N-DY).
054400     SET     WK-LK-STAT-IDX          UP  BY  1.
054500     GO TO D030-ACCUM-SUMS.
054600
054700*---------------------------------------------------------------*
054800 D800-MINUTES-FROM-FIRST.
054900*---------------------------------------------------------------*
055000*    WHOLE MINUTES FROM WK-LK-STAT-TS(1) TO WK-LK-STAT-TS(IDX).
055100*    SAME CALENDAR-BASED APPROACH AS A900-MINUTES-BETWEEN - SEE
055200*    I900-CALC-ABSMIN.
055300*---------------------------------------------------------------*
055400     MOVE    ZERO                    TO  WK-N-HOLD.
055500     MOVE    WK-LK-STAT-TS (1)          (1:4)
055600                                 TO  WK-N-CALC-YEAR.
055700     MOVE    WK-LK-STAT-TS (1)          (6:2)
055800                                 TO  WK-N-CALC-MONTH.
055900     MOVE    WK-LK-STAT-TS (1)          (9:2)
056000                                 TO  WK-N-CALC-DAY.
056100     MOVE    WK-LK-STAT-TS (1)         (12:2)
056200                                 TO  WK-N-CALC-HOUR.
056300     MOVE    WK-LK-STAT-TS (1)         (15:2)
056400                                 TO  WK-N-CALC-MIN.
056500     PERFORM I900-CALC-ABSMIN THRU I909-CALC-ABSMIN-EX.
056600     MOVE    WK-N-CALC-FLAT          TO  WK-N-TS-FLAT-1.
056700
056800     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)        (1:4)
056900                                 TO  WK-N-CALC-YEAR.
057000     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)        (6:2)
057100                                 TO  WK-N-CALC-MONTH.
057200     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)       (9:2)
057300                                 TO  WK-N-CALC-DAY.
057400     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)      (12:2)
057500                                 TO  WK-N-CALC-HOUR.
057600     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)      (15:2)
057700                                 TO  WK-N-CALC-MIN.
057800     PERFORM I900-CALC-ABSMIN THRU I909-CALC-ABSMIN-EX.
057900     MOVE    WK-N-CALC-FLAT          TO  WK-N-TS-FLAT-2.
058000
058100     COMPUTE WK-N-HOLD = WK-N-TS-FLAT-2 - WK-N-TS-FLAT-1.
058200*---------------------------------------------------------------*
058300 D809-MINUTES-FROM-FIRST-EX.
058400*---------------------------------------------------------------*
058500     EXIT.
058600
058700 D040-FINISH.
058800     IF      WK-N-SXX = ZERO
058900             MOVE ZERO TO WK-LK-STAT-RESULT-1
059000                          WK-LK-STAT-RESULT-2
059100                          WK-LK-STAT-RESULT-3
059200             GO TO D099-LINEAR-REGRESSION-EX.
059300
059400     COMPUTE WK-LK-STAT-RESULT-1 = WK-N-SXY / WK-N-SXX.
059500     COMPUTE WK-LK-STAT-RESULT-2 =
059600             WK-N-MEANY - (WK-LK-STAT-RESULT-1 * WK-N-MEANX).
059700
059800     IF      WK-N-SXX * WK-N-SYY = ZERO
059900             MOVE ZERO TO WK-LK-STAT-RESULT-3
060000             GO TO D099-LINEAR-REGRESSION-EX.
060100
060200     COMPUTE WK-N-SQ-WORK = WK-N-SXX * WK-N-SYY.
060300     PERFORM D900-SQUARE-ROOT THRU D999-SQUARE-ROOT-EX.
060400     IF      WK-N-SQROOT NOT = ZERO
060500             COMPUTE WK-LK-STAT-RESULT-3 = WK-N-SXY / WK-N-SQROOT.
060600
060700*---------------------------------------------------------------*
060800 D099-LINEAR-REGRESSION-EX.
060900*---------------------------------------------------------------*
061000     EXIT.
061100
061200*---------------------------------------------------------------*
061300 D900-SQUARE-ROOT.
061400*---------------------------------------------------------------*
061500*    NEWTON-RAPHSON SQUARE ROOT - NO INTRINSIC FUNCTION USED.
061600*---------------------------------------------------------------*
061700     MOVE    WK-N-SQ-WORK            TO  WK-N-SQROOT.
061800     MOVE    ZERO                    TO  WK-N-SQ-ITER.
061900     IF      WK-N-SQ-WORK = ZERO
062000             GO TO D999-SQUARE-ROOT-EX.
062100 D910-NEWTON-STEP.
062200     IF      WK-N-SQ-ITER > 20
062300             GO TO D999-SQUARE-ROOT-EX.
062400     COMPUTE WK-N-SQROOT ROUNDED =
062500         (WK-N-SQROOT + (WK-N-SQ-WORK / WK-N-SQROOT)) / 2.
062600     ADD     1                       TO  WK-N-SQ-ITER.
062700     GO TO D910-NEWTON-STEP.
062800
062900*---------------------------------------------------------------*
063000 D999-SQUARE-ROOT-EX.
063100*---------------------------------------------------------------*
063200     EXIT.
063300
063400 EJECT
063500*---------------------------------------------------------------*
063600 E000-WINDOW-SIZE-POINTS.
063700*---------------------------------------------------------------*
063800*    MAX(1, ROUND(N / INTERVAL)).  PARM-1 IS THE MINUTES WANTED,
063900*    STAT-CNT IS THE POINT COUNT, RESULT-1 COMES BACK AS PARM-2
064000*    MINUTES PER SAMPLE (INTERVAL, SUPPLIED BY THE CALLER).
064100*---------------------------------------------------------------*
064200     IF      WK-LK-STAT-PARM-2 NOT > ZERO
064300             MOVE 1 TO WK-LK-STAT-RESULT-1
064400             GO TO E099-WINDOW-SIZE-POINTS-EX.
064500     COMPUTE WK-LK-STAT-RESULT-1 ROUNDED =
064600             WK-LK-STAT-PARM-1 / WK-LK-STAT-PARM-2.
064700     IF      WK-LK-STAT-RESULT-1 < 1
064800             MOVE 1 TO WK-LK-STAT-RESULT-1.
064900
065000*---------------------------------------------------------------*
065100 E099-WINDOW-SIZE-POINTS-EX.
065200*---------------------------------------------------------------*
065300     EXIT.
065400
065500 EJECT
065600*---------------------------------------------------------------*
065700 F000-FIRST-EXCEEDANCE.
065800*---------------------------------------------------------------*
065900*    SCAN THE ROLLING-MEAN SERIES ALREADY BUILT IN WK-LK-STAT-OUT
066000*    FOR THE FIRST POINT AT OR ABOVE PARM-1 (WARN) AND PARM-2
066100*    (CRIT).  A VALUE OF -1 (FROM B000) IS A NO-VALUE SLOT.
066200*---------------------------------------------------------------*
066300     SET     WK-LK-STAT-OIDX         TO  1.
066400 F010-SCAN-POINT.
066500     IF      WK-LK-STAT-OIDX > WK-LK-STAT-OUT-CNT
066600             GO TO F099-FIRST-EXCEEDANCE-EX.
066700     IF      WK-LK-STAT-OUT (WK-LK-STAT-OIDX) NOT = -1
066800             IF WK-LK-STAT-WARN-IDX = ZERO
066900                AND WK-LK-STAT-OUT (WK-LK-STAT-OIDX) >=
067000                    WK-LK-STAT-PARM-1
067100                SET WK-LK-STAT-WARN-IDX TO WK-LK-STAT-OIDX
067200             END-IF
067300             IF WK-LK-STAT-CRIT-IDX = ZERO
067400                AND WK-LK-STAT-OUT (WK-LK-STAT-OIDX) >=
067500                    WK-LK-STAT-PARM-2
067600                SET WK-LK-STAT-CRIT-IDX TO WK-LK-STAT-OIDX
067700             END-IF.
067800     SET     WK-LK-STAT-OIDX         UP  BY  1.
067900     GO TO F010-SCAN-POINT.
068000
068100*---------------------------------------------------------------*
068200 F099-FIRST-EXCEEDANCE-EX.
068300*---------------------------------------------------------------*
068400     EXIT.
068500
068600 EJECT
068700*---------------------------------------------------------------*
068800 I900-CALC-ABSMIN.
068900*---------------------------------------------------------------*
069000*    SHARED BY A900-MINUTES-BETWEEN AND D800-MINUTES-FROM-FIRST.
069100*    TURNS WK-N-CALC-YEAR/MONTH/DAY/HOUR/MIN INTO A CALENDAR-
069200*    BASED MINUTE COUNT IN WK-N-CALC-FLAT.  A FLAT DAY-OF-MONTH
069300*    COUNT USED TO BE ENOUGH FOR THIS BATCH, BUT A CAPTURE
069400*    STRADDLING A MONTH OR YEAR END GAVE A GARBAGE NEGATIVE
069500*    DELTA - SEE THE CHANGE LOG.
069600*---------------------------------------------------------------*
069700     EVALUATE WK-N-CALC-MONTH
069800         WHEN 1      MOVE 000 TO WK-N-CALC-CUMDAYS
069900         WHEN 2      MOVE 031 TO WK-N-CALC-CUMDAYS
070000         WHEN 3      MOVE 059 TO WK-N-CALC-CUMDAYS
070100         WHEN 4      MOVE 090 TO WK-N-CALC-CUMDAYS
070200         WHEN 5      MOVE 120 TO WK-N-CALC-CUMDAYS
070300         WHEN 6      MOVE 151 TO WK-N-CALC-CUMDAYS
070400         WHEN 7      MOVE 181 TO WK-N-CALC-CUMDAYS
070500         WHEN 8      MOVE 212 TO WK-N-CALC-CUMDAYS
070600         WHEN 9      MOVE 243 TO WK-N-CALC-CUMDAYS
070700         WHEN 10     MOVE 273 TO WK-N-CALC-CUMDAYS
070800         WHEN 11     MOVE 304 TO WK-N-CALC-CUMDAYS
070900         WHEN OTHER  MOVE 334 TO WK-N-CALC-CUMDAYS
071000     END-EVALUATE.
071100
071200     MOVE    ZERO                    TO  WK-N-CALC-LEAPADJ.
071300     DIVIDE  WK-N-CALC-YEAR BY 4     GIVING WK-N-CALC-MOD4
071400             REMAINDER WK-N-CALC-MOD4R.
071500     DIVIDE  WK-N-CALC-YEAR BY 100   GIVING WK-N-CALC-MOD100
071600             REMAINDER WK-N-CALC-MOD100R.
071700     DIVIDE  WK-N-CALC-YEAR BY 400   GIVING WK-N-CALC-MOD400
071800             REMAINDER WK-N-CALC-MOD400R.
071900     IF      WK-N-CALC-MOD4R = ZERO
072000             AND WK-N-CALC-MONTH > 2
072100             AND (WK-N-CALC-MOD100R NOT = ZERO
072200                  OR WK-N-CALC-MOD400R = ZERO)
072300             MOVE 1                  TO  WK-N-CALC-LEAPADJ.
072400
072500*                        LEAP YEARS STRICTLY BEFORE THIS ONE -
072600*                        GREGORIAN RULE, YEAR/4 - YEAR/100 + YEAR/400
072700     COMPUTE WK-N-CALC-YRM1 = WK-N-CALC-YEAR - 1.
072800     DIVIDE  WK-N-CALC-YRM1 BY 4     GIVING WK-N-CALC-MOD4
072900             REMAINDER WK-N-CALC-MOD4R.
073000     DIVIDE  WK-N-CALC-YRM1 BY 100   GIVING WK-N-CALC-MOD100
073100             REMAINDER WK-N-CALC-MOD100R.
073200     DIVIDE  WK-N-CALC-YRM1 BY 400   GIVING WK-N-CALC-MOD400
073300             REMAINDER WK-N-CALC-MOD400R.
073400     COMPUTE WK-N-CALC-YEARDAYS =
073500             (WK-N-CALC-YEAR * 365)
073600           +  WK-N-CALC-MOD4 - WK-N-CALC-MOD100 + WK-N-CALC-MOD400.
073700
073800     COMPUTE WK-N-CALC-FLAT =
073900             ((WK-N-CALC-YEARDAYS + WK-N-CALC-CUMDAYS
074000               + WK-N-CALC-LEAPADJ + WK-N-CALC-DAY) * 1440)
074100           +  (WK-N-CALC-HOUR * 60)
074200           +   WK-N-CALC-MIN.
074300*---------------------------------------------------------------*
074400 I909-CALC-ABSMIN-EX.
074500*---------------------------------------------------------------*
074600     EXIT.
074700
074800******************************************************************
074900*************** END OF PROGRAM SOURCE - NPASTAT *****************
075000******************************************************************
