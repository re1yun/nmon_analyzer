000100*  NPADIRL.cpybk
000200     05  NPADIRL-RECORD               PIC X(0130).
000300*  I-O FORMAT:NPADIRLF  FROM FILE NPADIRLP  OF LIBRARY PERFNMON
000400*  ONE ROW PER .nmon CAPTURE FILE PRESENT IN THE INPUT DIRECTORY
000500*  AT THE START OF THE RUN.  LOADED BY THE SCHEDULING JOB AHEAD
000600*  OF THIS BATCH (DIRECTORY SCAN IS OUTSIDE COBOL'S REACH) -
000700*  READING THIS FILE BY ASCENDING KEY GIVES ASCENDING FILE-NAME
000800*  ORDER DIRECTLY, NO SORT STEP REQUIRED.
000900*
001000     05  NPADIRLF  REDEFINES NPADIRL-RECORD.
001100         06  NPADIRL-FILEID            PIC X(40).
001200*                                INPUT FILE NAME STEM - KEY
001300         06  NPADIRL-SRCPATH           PIC X(80).
001400*                                FULL INPUT FILE PATH
001500         06  FILLER                    PIC X(10).
