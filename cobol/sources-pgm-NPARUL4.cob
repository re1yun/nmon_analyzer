000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPARUL4.
000500 AUTHOR.         TLIMKS.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   16 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  DIAGNOSTIC RULE 4 - EXCESSIVE_NETWORK_USAGE.
001200*               FINDS THE net_rx_kbps AND net_tx_kbps SERIES FOR
001300*               EACH INTERFACE MATCHING THE CONFIGURED INCLUDE
001400*               PATTERN (DEFAULT eth/enp/wlan), SUMS THEM AT
001500*               EACH EXACT TIMESTAMP OF THE FIRST MATCHED RX
001600*               SERIES (OR FIRST TX IF NO RX MATCHED), AND HANDS
001700*               THE AGGREGATE TO NPABW5 WITH THE "NETWORK" GROUP
001800*               OF NPATHRPF THRESHOLDS.  WHEN NO INTERFACE
001900*               MATCHES, FALLS BACK TO THE net_total_kbps SERIES.
002000*               CALLED ONCE PER FILE BY NPABATCH.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500*  N1RLV1 - TLIMKS    - 16/05/1991 - INITIAL VERSION.
002600*  N3RLV1 - TLIMKS    - 11/05/1999 - Y2K REVIEW - NO CHANGE
002700*                                    REQUIRED.
002800*---------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003700
003800 EJECT
003900***************
004000 DATA DIVISION.
004100***************
004200*************************
004300 WORKING-STORAGE SECTION.
004400*************************
004500 01  FILLER              PIC X(24)  VALUE
004600     "** PROGRAM NPARUL4   **".
004700
004800* ------------------ PROGRAM WORKING STORAGE -------------------*
004900 01  WK-N-WORK-AREA.
005000     05  WK-N-PATLEN             PIC 9(02) COMP VALUE ZERO.
005100     05  WK-N-IFLEN              PIC 9(02) COMP VALUE ZERO.
005200     05  WK-N-SCANPOS            PIC 9(02) COMP VALUE ZERO.
005300     05  WK-N-PTCOUNT            PIC 9(05) COMP VALUE ZERO.
005400     05  WK-N-REF-ENTRY          PIC 9(02) COMP VALUE ZERO.
005500     05  WK-N-AGG-SUM            PIC S9(09)V9(04) COMP-3.
005600     05  WK-C-MATCHED            PIC X(01) VALUE "N".
005700         88  WK-C-IFACE-MATCHED            VALUE "Y".
005800     05  WK-C-HAVE-REF           PIC X(01) VALUE "N".
005900         88  WK-C-FOUND-REFERENCE          VALUE "Y".
006000     05  FILLER                 PIC X(06).
006100
006200 01  WK-C-REF-TS-AREA.
006300     05  WK-C-REF-TS             PIC X(19).
006400     05  FILLER                 PIC X(05).
006500
006600 01  WK-C-PATTERN-LIST.
006700     05  WK-C-PATTERN OCCURS 4 TIMES
006800            INDEXED BY WK-C-PAT-IDX       PIC X(10).
006900     05  FILLER                 PIC X(04).
007000 01  WK-C-PATTERN-TRACE REDEFINES WK-C-PATTERN-LIST.
007100*                        TRACE VIEW FOR DUMP DISPLAYS
007200     05  WK-C-TR-PATTERN OCCURS 4 TIMES    PIC X(10).
007300     05  FILLER                 PIC X(04).
007400
007500 01  WK-N-SELECTED-TABLE.
007600     05  WK-N-SEL-CNT            PIC 9(02) COMP VALUE ZERO.
007700     05  WK-N-SEL-ENTRY OCCURS 32 TIMES
007800            INDEXED BY WK-N-SEL-IDX.
007900         10  WK-N-SEL-IFIDX      PIC 9(02) COMP.
008000         10  WK-N-SEL-TYPE       PIC X(01).
008100     05  FILLER                 PIC X(04).
008200 01  WK-N-SELECTED-TRACE REDEFINES WK-N-SELECTED-TABLE.
008300*                        TRACE VIEW FOR DUMP DISPLAYS
008400     05  WK-N-TR-SEL-CNT          PIC 9(02) COMP.
008500     05  WK-N-TR-SEL-ENTRY OCCURS 32 TIMES  PIC 9(03).
008600     05  FILLER                 PIC X(04).
008700
008800 01  WK-C-NPACFG-CALL.
008900     05  WK-C-NPACFG-INPUT.
009000         10  WK-C-NPACFG-GROUP       PIC X(12).
009100         10  WK-C-NPACFG-PARACD      PIC X(12).
009200         10  WK-C-NPACFG-DFLT-NUM    PIC S9(09)V9(04) COMP-3.
009300         10  WK-C-NPACFG-DFLT-ALPHA  PIC X(40).
009400     05  WK-C-NPACFG-OUTPUT.
009500         10  WK-C-NPACFG-NUM         PIC S9(09)V9(04) COMP-3.
009600         10  WK-C-NPACFG-ALPHA       PIC X(40).
009700         10  WK-C-NPACFG-ALPHA-SEG   REDEFINES
009800             WK-C-NPACFG-ALPHA       PIC X(10)
009900                                     OCCURS 4 TIMES.
010000         10  WK-C-NPACFG-FOUND       PIC X(01).
010100     05  FILLER                 PIC X(04).
010200
010300 01  WK-C-NPABW5-CALL.
010400     05  WK-C-NPABW5-GROUPCD     PIC X(12) VALUE "NETWORK     ".
010500     05  WK-C-NPABW5-CNT         PIC 9(05) COMP.
010600     05  WK-C-NPABW5-PT OCCURS 500 TIMES
010700            INDEXED BY WK-C-NPABW5-IDX.
010800         10  WK-C-NPABW5-TS      PIC X(19).
010900         10  WK-C-NPABW5-VAL     PIC S9(09)V9(04) COMP-3.
011000     05  FILLER                 PIC X(04).
011100
011200 EJECT
011300 LINKAGE SECTION.
011400*****************
011500     COPY NPACHK.
011600
011700 01  WK-C-NPARUL4-SERIES.
011800     05  WK-C-NPARUL4-NET.
011900         COPY NPASER2 REPLACING WK-NPASER2 BY WK-LK-NPASER2,
012000                                 WK-S2-     BY WK-LK-S2-.
012100
012200 EJECT
012300****************************************************
012400 PROCEDURE DIVISION USING WK-NPACHK WK-C-NPARUL4-SERIES.
012500****************************************************
012600 MAIN-MODULE.
012700     MOVE    "R4"                    TO  WK-NPACHK-OPCODE.
012800     MOVE    "net_rx_kbps"          TO  WK-NPACHK-SERIES-REF.
012900     MOVE    ZERO                    TO  WK-N-SEL-CNT.
013000     MOVE    SPACES                  TO  WK-NPACHK-RULENAME
013100                                         WK-NPACHK-SUMMARY
013200                                         WK-NPACHK-EVIDSTART
013300                                         WK-NPACHK-EVIDEND.
013400     MOVE    "excessive_network_usage" TO  WK-NPACHK-RULENAME.
013500     MOVE    ZERO                    TO  WK-NPACHK-WINDAVG
013600                                         WK-NPACHK-METRIC1
013700                                         WK-NPACHK-METRIC2.
013800
013900     PERFORM A000-FETCH-PATTERN
014000        THRU A099-FETCH-PATTERN-EX.
014100     PERFORM B000-SELECT-INTERFACES
014200        THRU B099-SELECT-INTERFACES-EX.
014300
014400     IF      WK-N-SEL-CNT = ZERO
014500             PERFORM G000-TRY-FALLBACK-TOTAL
014600                THRU G099-TRY-FALLBACK-TOTAL-EX
014700             GO TO MAIN-MODULE-EX.
014800
014900     PERFORM C000-FIND-REFERENCE
015000        THRU C099-FIND-REFERENCE-EX.
015100     PERFORM D000-AGGREGATE-BY-TIMESTAMP
015200        THRU D099-AGGREGATE-BY-TIMESTAMP-EX.
015300     CALL "NPABW5" USING WK-NPACHK WK-C-NPABW5-CALL.
015400
015500 MAIN-MODULE-EX.
015600     EXIT PROGRAM.
015700
015800 EJECT
015900*---------------------------------------------------------------*
016000 A000-FETCH-PATTERN.
016100*---------------------------------------------------------------*
016200     MOVE    "NETWORK     "          TO  WK-C-NPACFG-GROUP.
016300     MOVE    "IFPATTERN   "          TO  WK-C-NPACFG-PARACD.
016400     MOVE    ZERO                    TO  WK-C-NPACFG-DFLT-NUM.
016500     MOVE    "ETH       ENP       WLAN      "
016600                                     TO  WK-C-NPACFG-DFLT-ALPHA.
016700     CALL "NPACFG" USING WK-C-NPACFG-CALL.
016800     MOVE    WK-C-NPACFG-ALPHA-SEG (1)  TO  WK-C-PATTERN (1).
016900     MOVE    WK-C-NPACFG-ALPHA-SEG (2)  TO  WK-C-PATTERN (2).
017000     MOVE    WK-C-NPACFG-ALPHA-SEG (3)  TO  WK-C-PATTERN (3).
017100     MOVE    WK-C-NPACFG-ALPHA-SEG (4)  TO  WK-C-PATTERN (4).
017200
017300*---------------------------------------------------------------*
017400 A099-FETCH-PATTERN-EX.
017500*---------------------------------------------------------------*
017600     EXIT.
017700
017800 EJECT
017900*---------------------------------------------------------------*
018000 B000-SELECT-INTERFACES.
018100*---------------------------------------------------------------*
018200*    SCAN EVERY INTERFACE NAME.  A MATCHING INTERFACE ADDS ITS
018300*    RX SERIES (IF ANY POINTS) AND ITS TX SERIES (IF ANY POINTS)
018400*    TO THE SELECTED-SERIES LIST, RX FIRST.  MATCH IS A SIMPLE
018500*    CONFIGURED-PREFIX TEST - GOOD ENOUGH FOR THE LOOSELY
018600*    SPECIFIED eth*/enp*/wlan* FAMILY.
018700*---------------------------------------------------------------*
018800     SET     WK-LK-S2-NET-IIDX       TO  1.
018900 B010-CHECK-IFACE.
019000     IF      WK-LK-S2-NET-IIDX > WK-LK-S2-NET-IFCNT
019100             GO TO B099-SELECT-INTERFACES-EX.
019200     PERFORM B500-MATCH-PATTERN
019300        THRU B599-MATCH-PATTERN-EX.
019400     IF      WK-C-IFACE-MATCHED
019500             IF  WK-LK-S2-NET-RXCNT (WK-LK-S2-NET-IIDX) > ZERO
019600                 AND WK-N-SEL-CNT < 32
019700                 ADD 1 TO WK-N-SEL-CNT
019800                 SET WK-N-SEL-IDX TO WK-N-SEL-CNT
019900                 SET WK-N-SEL-IFIDX (WK-N-SEL-IDX)
020000                    TO WK-LK-S2-NET-IIDX
020100                 MOVE "R" TO WK-N-SEL-TYPE (WK-N-SEL-IDX)
020200             END-IF
020300             IF  WK-LK-S2-NET-TXCNT (WK-LK-S2-NET-IIDX) > ZERO
020400                 AND WK-N-SEL-CNT < 32
020500                 ADD 1 TO WK-N-SEL-CNT
020600                 SET WK-N-SEL-IDX TO WK-N-SEL-CNT
020700                 SET WK-N-SEL-IFIDX (WK-N-SEL-IDX)
020800                    TO WK-LK-S2-NET-IIDX
020900                 MOVE "T" TO WK-N-SEL-TYPE (WK-N-SEL-IDX)
021000             END-IF.
021100     SET     WK-LK-S2-NET-IIDX       UP  BY  1.
021200     GO TO B010-CHECK-IFACE.
021300
021400*---------------------------------------------------------------*
021500 B099-SELECT-INTERFACES-EX.
021600*---------------------------------------------------------------*
021700     EXIT.
021800
021900*---------------------------------------------------------------*
022000 B500-MATCH-PATTERN.
022100*---------------------------------------------------------------*
022200*    TRUE WHEN THE CURRENT INTERFACE NAME STARTS WITH ONE OF THE
022300*    CONFIGURED PREFIXES.
022400*---------------------------------------------------------------*
022500     MOVE    "N"                     TO  WK-C-MATCHED.
022600     SET     WK-C-PAT-IDX            TO  1.
022700 B510-TRY-PATTERN.
022800     IF      WK-C-PAT-IDX > 4
022900             GO TO B599-MATCH-PATTERN-EX.
023000     IF      WK-C-PATTERN (WK-C-PAT-IDX) = SPACES
023100             SET WK-C-PAT-IDX UP BY 1
023200             GO TO B510-TRY-PATTERN.
023300
023400     PERFORM B520-COMPUTE-PATLEN THRU B529-COMPUTE-PATLEN-EX.
023500     PERFORM B530-COMPUTE-IFLEN  THRU B539-COMPUTE-IFLEN-EX.
023600
023700     IF      WK-N-IFLEN >= WK-N-PATLEN
023800             AND WK-N-PATLEN > ZERO
023900             AND WK-LK-S2-NET-NAME (WK-LK-S2-NET-IIDX)
024000                 (1:WK-N-PATLEN) = WK-C-PATTERN (WK-C-PAT-IDX)
024100                                      (1:WK-N-PATLEN)
024200             MOVE "Y" TO WK-C-MATCHED
024300             GO TO B599-MATCH-PATTERN-EX.
024400
024500     SET     WK-C-PAT-IDX            UP  BY  1.
024600     GO TO B510-TRY-PATTERN.
024700
024800*---------------------------------------------------------------*
024900 B599-MATCH-PATTERN-EX.
025000*---------------------------------------------------------------*
025100     EXIT.
025200
025300*---------------------------------------------------------------*
025400 B520-COMPUTE-PATLEN.
025500*---------------------------------------------------------------*
025600     MOVE    ZERO                    TO  WK-N-PATLEN.
025700     SET     WK-N-SCANPOS            TO  1.
025800 B521-SCAN-PATTERN.
025900     IF      WK-N-SCANPOS > 10
026000             GO TO B529-COMPUTE-PATLEN-EX.
026100     IF      WK-C-PATTERN (WK-C-PAT-IDX) (WK-N-SCANPOS:1)
026200             NOT = SPACE
026300             MOVE WK-N-SCANPOS TO WK-N-PATLEN.
026400     ADD     1                       TO  WK-N-SCANPOS.
026500     GO TO B521-SCAN-PATTERN.
026600
026700*---------------------------------------------------------------*
026800 B529-COMPUTE-PATLEN-EX.
026900*---------------------------------------------------------------*
027000     EXIT.
027100
027200*---------------------------------------------------------------*
027300 B530-COMPUTE-IFLEN.
027400*---------------------------------------------------------------*
027500     MOVE    ZERO                    TO  WK-N-IFLEN.
027600     SET     WK-N-SCANPOS            TO  1.
027700 B531-SCAN-IFACE.
027800     IF      WK-N-SCANPOS > 16
027900             GO TO B539-COMPUTE-IFLEN-EX.
028000     IF      WK-LK-S2-NET-NAME (WK-LK-S2-NET-IIDX)
028100                 (WK-N-SCANPOS:1)  NOT = SPACE
028200             MOVE WK-N-SCANPOS TO WK-N-IFLEN.
028300     ADD     1                       TO  WK-N-SCANPOS.
028400     GO TO B531-SCAN-IFACE.
028500
028600*---------------------------------------------------------------*
028700 B539-COMPUTE-IFLEN-EX.
028800*---------------------------------------------------------------*
028900     EXIT.
029000
029100 EJECT
029200*---------------------------------------------------------------*
029300 C000-FIND-REFERENCE.
029400*---------------------------------------------------------------*
029500*    FIRST RX ENTRY IN THE SELECTED LIST IS THE REFERENCE SERIES;
029600*    IF NONE, THE FIRST ENTRY (A TX SERIES) IS USED INSTEAD.
029700*---------------------------------------------------------------*
029800     MOVE    "N"                     TO  WK-C-HAVE-REF.
029900     SET     WK-N-SEL-IDX            TO  1.
030000 C010-NEXT-ENTRY.
030100     IF      WK-N-SEL-IDX > WK-N-SEL-CNT
030200             GO TO C020-DEFAULT-REFERENCE.
030300     IF      WK-N-SEL-TYPE (WK-N-SEL-IDX) = "R"
030400             SET WK-N-REF-ENTRY TO WK-N-SEL-IDX
030500             MOVE "Y" TO WK-C-HAVE-REF
030600             GO TO C099-FIND-REFERENCE-EX.
030700     SET     WK-N-SEL-IDX            UP  BY  1.
030800     GO TO C010-NEXT-ENTRY.
030900
031000 C020-DEFAULT-REFERENCE.
031100     SET     WK-N-REF-ENTRY          TO  1.
031200
031300*---------------------------------------------------------------*
031400 C099-FIND-REFERENCE-EX.
031500*---------------------------------------------------------------*
031600     EXIT.
031700
031800 EJECT
031900*---------------------------------------------------------------*
032000 D000-AGGREGATE-BY-TIMESTAMP.
032100*---------------------------------------------------------------*
032200*    WALK THE REFERENCE SERIES POSITION BY POSITION; AT EACH
032300*    TIMESTAMP, SUM THE VALUE OF EVERY SELECTED SERIES THAT HAS A
032400*    POINT AT THAT EXACT TIMESTAMP (MISSING CONTRIBUTES ZERO).
032500*---------------------------------------------------------------*
032600     SET     WK-N-SEL-IDX            TO  WK-N-REF-ENTRY.
032700     SET     WK-LK-S2-NET-IIDX       TO  WK-N-SEL-IFIDX (WK-N-SEL-IDX).
032800     IF      WK-N-SEL-TYPE (WK-N-SEL-IDX) = "R"
032900             MOVE WK-LK-S2-NET-RXCNT (WK-LK-S2-NET-IIDX)
033000                TO WK-N-PTCOUNT
033100     ELSE
033200             MOVE WK-LK-S2-NET-TXCNT (WK-LK-S2-NET-IIDX)
033300                TO WK-N-PTCOUNT.
033400     IF      WK-N-PTCOUNT > 500
033500             MOVE 500 TO WK-N-PTCOUNT.
033600     MOVE    WK-N-PTCOUNT            TO  WK-C-NPABW5-CNT.
033700     SET     WK-C-NPABW5-IDX         TO  1.
033800 D010-NEXT-POSITION.
033900     IF      WK-C-NPABW5-IDX > WK-N-PTCOUNT
034000             GO TO D099-AGGREGATE-BY-TIMESTAMP-EX.
034100     SET     WK-N-SEL-IDX            TO  WK-N-REF-ENTRY.
034200     SET     WK-LK-S2-NET-IIDX
034300                TO  WK-N-SEL-IFIDX (WK-N-SEL-IDX).
034400     IF      WK-N-SEL-TYPE (WK-N-SEL-IDX) = "R"
034500             SET WK-LK-S2-NET-RXIDX TO WK-C-NPABW5-IDX
034600             MOVE WK-LK-S2-NET-RXTS (WK-LK-S2-NET-IIDX,
034700                  WK-LK-S2-NET-RXIDX) TO WK-C-REF-TS
034800     ELSE
034900             SET WK-LK-S2-NET-TXIDX TO WK-C-NPABW5-IDX
035000             MOVE WK-LK-S2-NET-TXTS (WK-LK-S2-NET-IIDX,
035100                  WK-LK-S2-NET-TXIDX) TO WK-C-REF-TS.
035200     MOVE    WK-C-REF-TS
035300                                 TO  WK-C-NPABW5-TS
035400                                         (WK-C-NPABW5-IDX).
035500     PERFORM D500-SUM-ENTRIES-AT-TS
035600        THRU D599-SUM-ENTRIES-AT-TS-EX.
035700     MOVE    WK-N-AGG-SUM            TO  WK-C-NPABW5-VAL
035800                                         (WK-C-NPABW5-IDX).
035900     SET     WK-C-NPABW5-IDX         UP  BY  1.
036000     GO TO D010-NEXT-POSITION.
036100
036200*---------------------------------------------------------------*
036300 D099-AGGREGATE-BY-TIMESTAMP-EX.
036400*---------------------------------------------------------------*
036500     EXIT.
036600
036700*---------------------------------------------------------------*
036800 D500-SUM-ENTRIES-AT-TS.
036900*---------------------------------------------------------------*
037000     MOVE    ZERO                    TO  WK-N-AGG-SUM.
037100     SET     WK-N-SEL-IDX            TO  1.
037200 D510-NEXT-ENTRY.
037300     IF      WK-N-SEL-IDX > WK-N-SEL-CNT
037400             GO TO D599-SUM-ENTRIES-AT-TS-EX.
037500     SET     WK-LK-S2-NET-IIDX
037600                TO  WK-N-SEL-IFIDX (WK-N-SEL-IDX).
037700     IF      WK-N-SEL-TYPE (WK-N-SEL-IDX) = "R"
037800             PERFORM D520-SCAN-RX-SERIES
037900                THRU D529-SCAN-RX-SERIES-EX
038000     ELSE
038100             PERFORM D540-SCAN-TX-SERIES
038200                THRU D549-SCAN-TX-SERIES-EX.
038300     SET     WK-N-SEL-IDX            UP  BY  1.
038400     GO TO D510-NEXT-ENTRY.
038500
038600*---------------------------------------------------------------*
038700 D599-SUM-ENTRIES-AT-TS-EX.
038800*---------------------------------------------------------------*
038900     EXIT.
039000
039100*---------------------------------------------------------------*
039200 D520-SCAN-RX-SERIES.
039300*---------------------------------------------------------------*
039400     SET     WK-LK-S2-NET-RXIDX      TO  1.
039500 D521-SCAN-RX-POINT.
039600     IF      WK-LK-S2-NET-RXIDX
039700             > WK-LK-S2-NET-RXCNT (WK-LK-S2-NET-IIDX)
039800             GO TO D529-SCAN-RX-SERIES-EX.
039900     IF      WK-LK-S2-NET-RXTS (WK-LK-S2-NET-IIDX,
040000                 WK-LK-S2-NET-RXIDX) = WK-C-REF-TS
040100             ADD WK-LK-S2-NET-RXVAL (WK-LK-S2-NET-IIDX,
040200                 WK-LK-S2-NET-RXIDX) TO WK-N-AGG-SUM
040300             GO TO D529-SCAN-RX-SERIES-EX.
040400     SET     WK-LK-S2-NET-RXIDX      UP  BY  1.
040500     GO TO D521-SCAN-RX-POINT.
040600
040700*---------------------------------------------------------------*
040800 D529-SCAN-RX-SERIES-EX.
040900*---------------------------------------------------------------*
041000     EXIT.
041100
041200*---------------------------------------------------------------*
041300 D540-SCAN-TX-SERIES.
041400*---------------------------------------------------------------*
041500     SET     WK-LK-S2-NET-TXIDX      TO  1.
041600 D541-SCAN-TX-POINT.
041700     IF      WK-LK-S2-NET-TXIDX
041800             > WK-LK-S2-NET-TXCNT (WK-LK-S2-NET-IIDX)
041900             GO TO D549-SCAN-TX-SERIES-EX.
042000     IF      WK-LK-S2-NET-TXTS (WK-LK-S2-NET-IIDX,
042100                 WK-LK-S2-NET-TXIDX) = WK-C-REF-TS
042200             ADD WK-LK-S2-NET-TXVAL (WK-LK-S2-NET-IIDX,
042300                 WK-LK-S2-NET-TXIDX) TO WK-N-AGG-SUM
042400             GO TO D549-SCAN-TX-SERIES-EX.
042500     SET     WK-LK-S2-NET-TXIDX      UP  BY  1.
042600     GO TO D541-SCAN-TX-POINT.
042700
042800*---------------------------------------------------------------*
042900 D549-SCAN-TX-SERIES-EX.
043000*---------------------------------------------------------------*
043100     EXIT.
043200
043300 EJECT
043400*---------------------------------------------------------------*
043500 G000-TRY-FALLBACK-TOTAL.
043600*---------------------------------------------------------------*
043700*    NO INTERFACE MATCHED - FALL BACK TO THE SINGLE net_total_kbps
043800*    SERIES, USED AS-IS (NO AGGREGATION NEEDED).
043900*---------------------------------------------------------------*
044000     IF      WK-LK-S2-NET-TOTCNT = ZERO
044100             MOVE "OK  "             TO  WK-NPACHK-LEVEL
044200             MOVE "No network series found"
044300                                     TO  WK-NPACHK-SUMMARY
044400             GO TO G099-TRY-FALLBACK-TOTAL-EX.
044500
044600     MOVE    "net_total_kbps"        TO  WK-NPACHK-SERIES-REF.
044700     MOVE    WK-LK-S2-NET-TOTCNT     TO  WK-N-PTCOUNT.
044800     IF      WK-N-PTCOUNT > 500
044900             MOVE 500 TO WK-N-PTCOUNT.
045000     MOVE    WK-N-PTCOUNT            TO  WK-C-NPABW5-CNT.
045100     SET     WK-LK-S2-NET-TIDX       TO  1.
045200 G010-COPY-TOTAL-POINT.
045300     IF      WK-LK-S2-NET-TIDX > WK-N-PTCOUNT
045400             GO TO G020-EVALUATE.
045500     SET     WK-C-NPABW5-IDX         TO  WK-LK-S2-NET-TIDX.
045600     MOVE    WK-LK-S2-NET-TOTTS (WK-LK-S2-NET-TIDX)
045700                                 TO  WK-C-NPABW5-TS
045800                                         (WK-C-NPABW5-IDX).
045900     MOVE    WK-LK-S2-NET-TOTVAL (WK-LK-S2-NET-TIDX)
046000                                 TO  WK-C-NPABW5-VAL
046100                                         (WK-C-NPABW5-IDX).
046200     SET     WK-LK-S2-NET-TIDX       UP  BY  1.
046300     GO TO G010-COPY-TOTAL-POINT.
046400
046500 G020-EVALUATE.
046600     CALL "NPABW5" USING WK-NPACHK WK-C-NPABW5-CALL.
046700
046800*---------------------------------------------------------------*
046900 G099-TRY-FALLBACK-TOTAL-EX.
047000*---------------------------------------------------------------*
047100     EXIT.
047200
047300******************************************************************
047400*************** END OF PROGRAM SOURCE - NPARUL4 *****************
047500******************************************************************
