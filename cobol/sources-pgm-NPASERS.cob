000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPASERS.
000500 AUTHOR.         R TANSEYKOH.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   03 DEC 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE THE RAW ROW
001200*               TABLES BUILT BY NPAPARSE INTO THE NAMED TIME
001300*               SERIES OF NPASER2 ONCE THE CAPTURE FILE HAS BEEN
001400*               READ TO END - cpu_busy_pct, mem_active/used/
001500*               free_kb, disk_write_kbps PER DEVICE AND
001600*               net_rx/tx/total_kbps PER INTERFACE.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*  N1RLV1 - RNGKOH    - 03/12/1987 - INITIAL VERSION.
002200*  N3RLV1 - RNGKOH    - 14/05/1999 - Y2K REVIEW - NO DATE FIELDS
002300*                                    MANIPULATED HERE, NO CHANGE
002400*                                    REQUIRED.
002500*  N4RLV1 - RNGKOH    - 11/02/2011 - REQ 5530 - NETWORK ROWS MAY
002600*                                    NOW BE (IFACE,RX) PAIRS WHEN
002700*                                    THE FIELD COUNT IS NOT A
002800*                                    MULTIPLE OF 3 - TX SKIPPED.
002900*  N7RLV1 - TLIMKS    - 08/07/2004 - REQ 2117 - CPU IDLE COLUMN
003000*                                    FALLS BACK TO THE LAST FIELD
003100*                                    OF THE ROW WHEN THE HEADER
003200*                                    DID NOT RESOLVE.
003300*  N8RLV1 - TLIMKS    - 22/09/2013 - REQ 5918 - NET ROW TOTAL WAS
003400*                                    BUILT BY RE-ADDING
003500*                                    WK-N-CONV-VALUE TO ITSELF,
003600*                                    BUT N000-CONVERT-NUMERIC-
003700*                                    FIELD ZEROES THAT SAME FIELD
003800*                                    ON EVERY CALL, SO THE TOTAL
003900*                                    CAME OUT AS 2X THE LAST
004000*                                    RX/TX VALUE ON THE ROW
004100*                                    INSTEAD OF THE SUM OF ALL
004200*                                    INTERFACES.  NOW ACCUMULATED
004300*                                    INTO THE NEW WK-N-ROW-TOTAL
004400*                                    FIELD, ZEROED ONCE PER ROW.
004500*---------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER              PIC X(24)  VALUE
006300     "** PROGRAM NPASERS   **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01  WK-N-WORK-AREA.
006700     05  WK-N-ROW-IDX            PIC 9(05) COMP VALUE ZERO.
006800     05  WK-N-FLD-IDX            PIC 9(03) COMP VALUE ZERO.
006900     05  WK-N-DEV-IDX            PIC 9(03) COMP VALUE ZERO.
007000     05  WK-N-PAIR-IDX           PIC 9(03) COMP VALUE ZERO.
007100     05  WK-N-MOD-QUOT           PIC 9(05) COMP VALUE ZERO.
007200     05  WK-N-MOD-REMAIN         PIC 9(03) COMP VALUE ZERO.
007300     05  FILLER                 PIC X(06).
007400
007500 01  WK-C-HDR-WORK.
007600     05  WK-C-HDR-NAME           PIC X(20).
007700     05  WK-C-HDR-UPPER          PIC X(20).
007800     05  FILLER                 PIC X(04).
007900
008000 01  WK-C-CONV-AREA.
008100     05  WK-N-CONV-INPUT         PIC X(20).
008200     05  WK-N-CONV-SIGN          PIC X(01).
008300     05  WK-N-CONV-STRIPPED      PIC X(20).
008400     05  WK-N-CONV-PART1         PIC X(20).
008500     05  WK-N-CONV-PART2         PIC X(20).
008600     05  WK-N-CONV-PART3         PIC X(20).
008700     05  WK-N-CONV-PART4         PIC X(20).
008800     05  WK-N-CONV-WHOLE         PIC X(10) JUSTIFIED RIGHT
008900                                            VALUE ZERO.
009000     05  WK-N-CONV-WHOLE-N REDEFINES WK-N-CONV-WHOLE PIC 9(10).
009100     05  WK-N-CONV-FRAC          PIC X(04) VALUE ZERO.
009200     05  WK-N-CONV-FRAC-N REDEFINES WK-N-CONV-FRAC PIC 9(04).
009300     05  WK-N-CONV-VALUE         PIC S9(09)V9(04) COMP-3.
009400     05  WK-N-ROW-TOTAL          PIC S9(09)V9(04) COMP-3
009500                                            VALUE ZERO.
009600*                                DEDICATED NET ROW-TOTAL ACCUMULATOR -
009700*                                ZEROED ONCE PER ROW IN D010-NEXT-NET-
009800*                                ROW, ADDED TO (NEVER ASSIGNED) AFTER
009900*                                EACH GOOD RX/TX CONVERSION.  MUST NOT
010000*                                BE THE SAME FIELD AS WK-N-CONV-VALUE,
010100*                                WHICH N000-CONVERT-NUMERIC-FIELD
010200*                                ZEROES ON EVERY CALL.
010300     05  WK-N-CONV-MISS          PIC X(01).
010400         88  WK-N-CONV-IS-MISSING           VALUE "Y".
010500     05  FILLER                 PIC X(04).
010600
010700 01  WK-C-UPCASE-TABLE VALUE
010800     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010900     05  WK-C-UPCASE-CHAR OCCURS 26 TIMES
011000            INDEXED BY WK-C-UPCASE-IDX
011100            PIC X(01).
011200 01  WK-C-UPCASE-TRACE REDEFINES WK-C-UPCASE-TABLE PIC X(26).
011300*                        CONTIGUOUS VIEW OF THE UPCASE LIST, TRACE USE
011400 01  WK-C-LOCASE-TABLE VALUE
011500     "abcdefghijklmnopqrstuvwxyz".
011600     05  WK-C-LOCASE-CHAR OCCURS 26 TIMES
011700            INDEXED BY WK-C-LOCASE-IDX
011800            PIC X(01).
011900
012000 EJECT
012100 LINKAGE SECTION.
012200*****************
012300 01  WK-C-NPASERS-RECORD.
012400     05  WK-C-NPASERS-INPUT.
012500         COPY NPARAWR REPLACING WK-RAW- BY WK-LK-RAW-.
012600     05  WK-C-NPASERS-OUTPUT.
012700         COPY NPASER2 REPLACING WK-NPASER2 BY WK-LK-NPASER2,
012800                                WK-S2- BY WK-LK-S2-.
012900
013000 EJECT
013100*********************************************
013200 PROCEDURE DIVISION USING WK-C-NPASERS-RECORD.
013300*********************************************
013400 MAIN-MODULE.
013500     PERFORM A000-BUILD-CPU-SERIES
013600        THRU A099-BUILD-CPU-SERIES-EX.
013700     PERFORM B000-BUILD-MEM-SERIES
013800        THRU B099-BUILD-MEM-SERIES-EX.
013900     PERFORM C000-BUILD-DISK-SERIES
014000        THRU C099-BUILD-DISK-SERIES-EX.
014100     PERFORM D000-BUILD-NET-SERIES
014200        THRU D099-BUILD-NET-SERIES-EX.
014300     EXIT PROGRAM.
014400
014500 EJECT
014600*---------------------------------------------------------------*
014700 A000-BUILD-CPU-SERIES.
014800*---------------------------------------------------------------*
014900*    RESOLVE THE IDLE COLUMN FROM THE CPU_ALL/CPU_TOT HEADER,
015000*    THEN VALUE = 100.0 - IDLE FOR EVERY CPU ROW.
015100*---------------------------------------------------------------*
015200     MOVE    ZERO                    TO  WK-LK-RAW-CPU-IDLEIDX.
015300     SET     WK-LK-RAW-CPU-HIDX         TO  1.
015400     PERFORM A010-FIND-IDLE-COLUMN
015500        THRU A019-FIND-IDLE-COLUMN-EX.
015600
015700     MOVE    ZERO                    TO  WK-LK-S2-CPU-CNT.
015800     SET     WK-LK-RAW-CPU-RIDX         TO  1.
015900
016000 A020-BUILD-CPU-POINT.
016100     IF      WK-LK-RAW-CPU-RIDX > WK-LK-RAW-CPU-CNT
016200             GO TO A099-BUILD-CPU-SERIES-EX.
016300     IF      WK-LK-S2-CPU-CNT = 500
016400             GO TO A099-BUILD-CPU-SERIES-EX.
016500
016600     ADD     1                       TO  WK-LK-S2-CPU-CNT.
016700     SET     WK-LK-S2-CPU-IDX           TO  WK-LK-S2-CPU-CNT.
016800     MOVE    WK-LK-RAW-CPU-ROWTS (WK-LK-RAW-CPU-RIDX)
016900                                     TO  WK-LK-S2-CPU-TS
017000                                         (WK-LK-S2-CPU-IDX).
017100
017200     IF      WK-LK-RAW-CPU-IDLEIDX > ZERO
017300             AND WK-LK-RAW-CPU-IDLEIDX <=
017400                 WK-LK-RAW-CPU-FLDCNT (WK-LK-RAW-CPU-RIDX)
017500             SET WK-LK-RAW-CPU-FIDX TO WK-LK-RAW-CPU-IDLEIDX
017600     ELSE
017700             SET WK-LK-RAW-CPU-FIDX TO
017800                 WK-LK-RAW-CPU-FLDCNT (WK-LK-RAW-CPU-RIDX).
017900
018000     MOVE    WK-LK-RAW-CPU-FLDVAL (WK-LK-RAW-CPU-RIDX,
018100                                    WK-LK-RAW-CPU-FIDX)
018200                                     TO  WK-N-CONV-INPUT.
018300     PERFORM N000-CONVERT-NUMERIC-FIELD
018400        THRU N099-CONVERT-NUMERIC-FIELD-EX.
018500
018600     IF      WK-N-CONV-IS-MISSING
018700             MOVE "Y" TO WK-LK-S2-CPU-MISS (WK-LK-S2-CPU-IDX)
018800     ELSE
018900             MOVE "N" TO WK-LK-S2-CPU-MISS (WK-LK-S2-CPU-IDX)
019000             COMPUTE WK-LK-S2-CPU-VAL (WK-LK-S2-CPU-IDX) =
019100                     100.0 - WK-N-CONV-VALUE.
019200
019300     SET     WK-LK-RAW-CPU-RIDX         UP  BY  1.
019400     GO TO A020-BUILD-CPU-POINT.
019500
019600*---------------------------------------------------------------*
019700 A099-BUILD-CPU-SERIES-EX.
019800*---------------------------------------------------------------*
019900     EXIT.
020000
020100*---------------------------------------------------------------*
020200 A010-FIND-IDLE-COLUMN.
020300*---------------------------------------------------------------*
020400     IF      WK-LK-RAW-CPU-HIDX > WK-LK-RAW-CPU-HDRCNT
020500             GO TO A019-FIND-IDLE-COLUMN-EX.
020600     MOVE    WK-LK-RAW-CPU-HDRNAME (WK-LK-RAW-CPU-HIDX)
020700                                     TO  WK-C-HDR-NAME.
020800     PERFORM N100-LOWER-CASE-FIELD THRU N199-LOWER-CASE-FIELD-EX.
020900     IF      WK-C-HDR-UPPER = SPACES
021000             GO TO A018-NEXT-IDLE-COLUMN.
021100     MOVE    ZERO                    TO  WK-N-FLD-IDX.
021200     INSPECT WK-C-HDR-UPPER TALLYING WK-N-FLD-IDX
021300             FOR ALL "idle".
021400     IF      WK-N-FLD-IDX > ZERO
021500             SET WK-LK-RAW-CPU-IDLEIDX TO WK-LK-RAW-CPU-HIDX
021600             GO TO A019-FIND-IDLE-COLUMN-EX.
021700 A018-NEXT-IDLE-COLUMN.
021800     SET     WK-LK-RAW-CPU-HIDX         UP  BY  1.
021900     GO TO A010-FIND-IDLE-COLUMN.
022000
022100*---------------------------------------------------------------*
022200 A019-FIND-IDLE-COLUMN-EX.
022300*---------------------------------------------------------------*
022400     EXIT.
022500
022600 EJECT
022700*---------------------------------------------------------------*
022800 B000-BUILD-MEM-SERIES.
022900*---------------------------------------------------------------*
023000*    RESOLVE active/used/free FROM THE MEM HEADER (used/free MUST
023100*    NOT CONTAIN "swap"), THEN BUILD THE THREE PARALLEL SERIES.
023200*---------------------------------------------------------------*
023300     MOVE    ZERO                    TO  WK-LK-RAW-MEM-ACTIDX
023400                                         WK-LK-RAW-MEM-USEIDX
023500                                         WK-LK-RAW-MEM-FREIDX.
023600     SET     WK-LK-RAW-MEM-HIDX         TO  1.
023700     PERFORM B010-FIND-MEM-COLUMNS
023800        THRU B019-FIND-MEM-COLUMNS-EX.
023900
024000     MOVE    ZERO                    TO  WK-LK-S2-MEM-CNT.
024100     SET     WK-LK-RAW-MEM-RIDX         TO  1.
024200
024300 B020-BUILD-MEM-POINT.
024400     IF      WK-LK-RAW-MEM-RIDX > WK-LK-RAW-MEM-CNT
024500             GO TO B099-BUILD-MEM-SERIES-EX.
024600     IF      WK-LK-S2-MEM-CNT = 500
024700             GO TO B099-BUILD-MEM-SERIES-EX.
024800
024900     ADD     1                       TO  WK-LK-S2-MEM-CNT.
025000     SET     WK-LK-S2-MEM-IDX           TO  WK-LK-S2-MEM-CNT.
025100     MOVE    WK-LK-RAW-MEM-ROWTS (WK-LK-RAW-MEM-RIDX)
025200                                     TO  WK-LK-S2-MEM-TS
025300                                         (WK-LK-S2-MEM-IDX).
025400
025500     MOVE    "N"                     TO  WK-LK-S2-MEM-MISSA
025600                                         (WK-LK-S2-MEM-IDX)
025700                                         WK-LK-S2-MEM-MISSU
025800                                         (WK-LK-S2-MEM-IDX)
025900                                         WK-LK-S2-MEM-MISSF
026000                                         (WK-LK-S2-MEM-IDX).
026100     PERFORM B100-MOVE-MEM-COLUMN THRU B199-MOVE-MEM-COLUMN-EX.
026200
026300     SET     WK-LK-RAW-MEM-RIDX         UP  BY  1.
026400     GO TO B020-BUILD-MEM-POINT.
026500
026600*---------------------------------------------------------------*
026700 B099-BUILD-MEM-SERIES-EX.
026800*---------------------------------------------------------------*
026900     EXIT.
027000
027100*---------------------------------------------------------------*
027200 B010-FIND-MEM-COLUMNS.
027300*---------------------------------------------------------------*
027400     IF      WK-LK-RAW-MEM-HIDX > WK-LK-RAW-MEM-HDRCNT
027500             GO TO B019-FIND-MEM-COLUMNS-EX.
027600     MOVE    WK-LK-RAW-MEM-HDRNAME (WK-LK-RAW-MEM-HIDX)
027700                                     TO  WK-C-HDR-NAME.
027800     PERFORM N100-LOWER-CASE-FIELD THRU N199-LOWER-CASE-FIELD-EX.
027900
028000     MOVE    ZERO                    TO  WK-N-FLD-IDX.
028100     INSPECT WK-C-HDR-UPPER TALLYING WK-N-FLD-IDX FOR ALL "swap".
028200     IF      WK-N-FLD-IDX > ZERO
028300             GO TO B018-NEXT-MEM-COLUMN.
028400
028500     IF      WK-LK-RAW-MEM-ACTIDX = ZERO
028600             MOVE ZERO TO WK-N-FLD-IDX
028700             INSPECT WK-C-HDR-UPPER TALLYING WK-N-FLD-IDX
028800                     FOR ALL "active"
028900             IF WK-N-FLD-IDX > ZERO
029000                SET WK-LK-RAW-MEM-ACTIDX TO WK-LK-RAW-MEM-HIDX.
029100
029200     IF      WK-LK-RAW-MEM-USEIDX = ZERO
029300             MOVE ZERO TO WK-N-FLD-IDX
029400             INSPECT WK-C-HDR-UPPER TALLYING WK-N-FLD-IDX
029500                     FOR ALL "used"
029600             IF WK-N-FLD-IDX > ZERO
029700                SET WK-LK-RAW-MEM-USEIDX TO WK-LK-RAW-MEM-HIDX.
029800
029900     IF      WK-LK-RAW-MEM-FREIDX = ZERO
030000             MOVE ZERO TO WK-N-FLD-IDX
030100             INSPECT WK-C-HDR-UPPER TALLYING WK-N-FLD-IDX
030200                     FOR ALL "free"
030300             IF WK-N-FLD-IDX > ZERO
030400                SET WK-LK-RAW-MEM-FREIDX TO WK-LK-RAW-MEM-HIDX.
030500
030600 B018-NEXT-MEM-COLUMN.
030700     SET     WK-LK-RAW-MEM-HIDX         UP  BY  1.
030800     GO TO B010-FIND-MEM-COLUMNS.
030900
031000*---------------------------------------------------------------*
031100 B019-FIND-MEM-COLUMNS-EX.
031200*---------------------------------------------------------------*
031300     EXIT.
031400
031500*---------------------------------------------------------------*
031600 B100-MOVE-MEM-COLUMN.
031700*---------------------------------------------------------------*
031800     IF      WK-LK-RAW-MEM-ACTIDX > ZERO
031900             AND WK-LK-RAW-MEM-ACTIDX <=
032000                 WK-LK-RAW-MEM-FLDCNT (WK-LK-RAW-MEM-RIDX)
032100             SET WK-LK-RAW-MEM-FIDX TO WK-LK-RAW-MEM-ACTIDX
032200             MOVE WK-LK-RAW-MEM-FLDVAL (WK-LK-RAW-MEM-RIDX,
032300                                         WK-LK-RAW-MEM-FIDX)
032400                TO WK-N-CONV-INPUT
032500             PERFORM N000-CONVERT-NUMERIC-FIELD
032600                THRU N099-CONVERT-NUMERIC-FIELD-EX
032700             IF WK-N-CONV-IS-MISSING
032800                MOVE "Y" TO WK-LK-S2-MEM-MISSA (WK-LK-S2-MEM-IDX)
032900             ELSE
033000                MOVE WK-N-CONV-VALUE
033100                   TO WK-LK-S2-MEM-ACTIVE (WK-LK-S2-MEM-IDX)
033200             END-IF
033300     ELSE
033400             MOVE "Y" TO WK-LK-S2-MEM-MISSA (WK-LK-S2-MEM-IDX).
033500
033600     IF      WK-LK-RAW-MEM-USEIDX > ZERO
033700             AND WK-LK-RAW-MEM-USEIDX <=
033800                 WK-LK-RAW-MEM-FLDCNT (WK-LK-RAW-MEM-RIDX)
033900             SET WK-LK-RAW-MEM-FIDX TO WK-LK-RAW-MEM-USEIDX
034000             MOVE WK-LK-RAW-MEM-FLDVAL (WK-LK-RAW-MEM-RIDX,
034100                                         WK-LK-RAW-MEM-FIDX)
034200                TO WK-N-CONV-INPUT
034300             PERFORM N000-CONVERT-NUMERIC-FIELD
034400                THRU N099-CONVERT-NUMERIC-FIELD-EX
034500             IF WK-N-CONV-IS-MISSING
034600                MOVE "Y" TO WK-LK-S2-MEM-MISSU (WK-LK-S2-MEM-IDX)
034700             ELSE
034800                MOVE WK-N-CONV-VALUE
034900                   TO WK-LK-S2-MEM-USED (WK-LK-S2-MEM-IDX)
035000             END-IF
035100     ELSE
035200             MOVE "Y" TO WK-LK-S2-MEM-MISSU (WK-LK-S2-MEM-IDX).
035300
035400     IF      WK-LK-RAW-MEM-FREIDX > ZERO
035500             AND WK-LK-RAW-MEM-FREIDX <=
035600                 WK-LK-RAW-MEM-FLDCNT (WK-LK-RAW-MEM-RIDX)
035700             SET WK-LK-RAW-MEM-FIDX TO WK-LK-RAW-MEM-FREIDX
035800             MOVE WK-LK-RAW-MEM-FLDVAL (WK-LK-RAW-MEM-RIDX,
035900                                         WK-LK-RAW-MEM-FIDX)
036000                TO WK-N-CONV-INPUT
036100             PERFORM N000-CONVERT-NUMERIC-FIELD
036200                THRU N099-CONVERT-NUMERIC-FIELD-EX
036300             IF WK-N-CONV-IS-MISSING
036400                MOVE "Y" TO WK-LK-S2-MEM-MISSF (WK-LK-S2-MEM-IDX)
036500             ELSE
036600                MOVE WK-N-CONV-VALUE
036700                   TO WK-LK-S2-MEM-FREE (WK-LK-S2-MEM-IDX)
036800             END-IF
036900     ELSE
037000             MOVE "Y" TO WK-LK-S2-MEM-MISSF (WK-LK-S2-MEM-IDX).
037100
037200*---------------------------------------------------------------*
037300 B199-MOVE-MEM-COLUMN-EX.
037400*---------------------------------------------------------------*
037500     EXIT.
037600
037700 EJECT
037800*---------------------------------------------------------------*
037900 C000-BUILD-DISK-SERIES.
038000*---------------------------------------------------------------*
038100*    EACH DISK ROW'S PAYLOAD IS ALTERNATING (DEVICE,VALUE) PAIRS.
038200*    DEVICE ROWS ARRIVE IN FILE ORDER, WHICH IS ALREADY
038300*    CHRONOLOGICAL FOR AN NMON CAPTURE, SO NO RE-SORT IS DONE.
038400*---------------------------------------------------------------*
038500     MOVE    ZERO                    TO  WK-LK-S2-DISK-DEVCNT.
038600     SET     WK-LK-RAW-DSK-RIDX         TO  1.
038700
038800 C010-NEXT-DISK-ROW.
038900     IF      WK-LK-RAW-DSK-RIDX > WK-LK-RAW-DSK-CNT
039000             GO TO C099-BUILD-DISK-SERIES-EX.
039100
039200     SET     WK-N-PAIR-IDX           TO  1.
039300 C020-NEXT-DISK-PAIR.
039400     IF      WK-N-PAIR-IDX + 1 >
039500             WK-LK-RAW-DSK-FLDCNT (WK-LK-RAW-DSK-RIDX)
039600             GO TO C029-NEXT-DISK-PAIR-EX.
039700     SET     WK-LK-RAW-DSK-FIDX         TO  WK-N-PAIR-IDX.
039800     MOVE    WK-LK-RAW-DSK-FLDVAL (WK-LK-RAW-DSK-RIDX,
039900                                    WK-LK-RAW-DSK-FIDX)
040000                                     TO  WK-C-HDR-NAME.
040100     IF      WK-C-HDR-NAME = SPACES
040200             GO TO C028-SKIP-DISK-PAIR.
040300
040400     SET     WK-LK-RAW-DSK-FIDX         TO  WK-N-PAIR-IDX  + 1.
040500     MOVE    WK-LK-RAW-DSK-FLDVAL (WK-LK-RAW-DSK-RIDX,
040600                                    WK-LK-RAW-DSK-FIDX)
040700                                     TO  WK-N-CONV-INPUT.
040800     PERFORM N000-CONVERT-NUMERIC-FIELD
040900        THRU N099-CONVERT-NUMERIC-FIELD-EX.
041000     IF      WK-N-CONV-IS-MISSING
041100             GO TO C028-SKIP-DISK-PAIR.
041200
041300     PERFORM C100-FIND-OR-ADD-DEVICE
041400        THRU C199-FIND-OR-ADD-DEVICE-EX.
041500     IF      WK-N-DEV-IDX = ZERO
041600             GO TO C028-SKIP-DISK-PAIR.
041700
041800     SET     WK-LK-S2-DISK-DIDX         TO  WK-N-DEV-IDX.
041900     IF      WK-LK-S2-DISK-PTCNT (WK-LK-S2-DISK-DIDX) < 500
042000             ADD 1 TO WK-LK-S2-DISK-PTCNT (WK-LK-S2-DISK-DIDX)
042100             SET WK-LK-S2-DISK-PIDX TO
042200                 WK-LK-S2-DISK-PTCNT (WK-LK-S2-DISK-DIDX)
042300             MOVE WK-LK-RAW-DSK-ROWTS (WK-LK-RAW-DSK-RIDX)
042400                TO WK-LK-S2-DISK-TS (WK-LK-S2-DISK-DIDX,
042500                                   WK-LK-S2-DISK-PIDX)
042600             MOVE WK-N-CONV-VALUE
042700                TO WK-LK-S2-DISK-VAL (WK-LK-S2-DISK-DIDX,
042800                                    WK-LK-S2-DISK-PIDX).
042900
043000 C028-SKIP-DISK-PAIR.
043100     ADD     2                       TO  WK-N-PAIR-IDX.
043200     GO TO C020-NEXT-DISK-PAIR.
043300 C029-NEXT-DISK-PAIR-EX.
043400     EXIT.
043500
043600 C030-ADVANCE-DISK-ROW.
043700     SET     WK-LK-RAW-DSK-RIDX         UP  BY  1.
043800     GO TO C010-NEXT-DISK-ROW.
043900
044000*---------------------------------------------------------------*
044100 C099-BUILD-DISK-SERIES-EX.
044200*---------------------------------------------------------------*
044300     EXIT.
044400
044500*---------------------------------------------------------------*
044600 C100-FIND-OR-ADD-DEVICE.
044700*---------------------------------------------------------------*
044800     MOVE    ZERO                    TO  WK-N-DEV-IDX.
044900     SET     WK-LK-S2-DISK-DIDX         TO  1.
045000 C110-SCAN-DEVICE.
045100     IF      WK-LK-S2-DISK-DIDX > WK-LK-S2-DISK-DEVCNT
045200             GO TO C120-ADD-DEVICE.
045300     IF      WK-LK-S2-DISK-NAME (WK-LK-S2-DISK-DIDX) = WK-C-HDR-NAME
045400             SET WK-N-DEV-IDX TO WK-LK-S2-DISK-DIDX
045500             GO TO C199-FIND-OR-ADD-DEVICE-EX.
045600     SET     WK-LK-S2-DISK-DIDX         UP  BY  1.
045700     GO TO C110-SCAN-DEVICE.
045800 C120-ADD-DEVICE.
045900     IF      WK-LK-S2-DISK-DEVCNT = 32
046000             GO TO C199-FIND-OR-ADD-DEVICE-EX.
046100     ADD     1                       TO  WK-LK-S2-DISK-DEVCNT.
046200     SET     WK-LK-S2-DISK-DIDX         TO  WK-LK-S2-DISK-DEVCNT.
046300     MOVE    WK-C-HDR-NAME           TO  WK-LK-S2-DISK-NAME
046400                                         (WK-LK-S2-DISK-DIDX).
046500     MOVE    ZERO                    TO  WK-LK-S2-DISK-PTCNT
046600                                         (WK-LK-S2-DISK-DIDX).
046700     SET     WK-N-DEV-IDX            TO  WK-LK-S2-DISK-DIDX.
046800
046900*---------------------------------------------------------------*
047000 C199-FIND-OR-ADD-DEVICE-EX.
047100*---------------------------------------------------------------*
047200     EXIT.
047300
047400 EJECT
047500*---------------------------------------------------------------*
047600 D000-BUILD-NET-SERIES.
047700*---------------------------------------------------------------*
047800*    GROUPS OF 3 (IFACE,RX,TX) WHEN THE FIELD COUNT DIVIDES BY 3,
047900*    ELSE GROUPS OF 2 (IFACE,RX).  TOTAL = ONE POINT PER ROW,
048000*    SUMMING EVERY NUMERIC RX/TX VALUE ON THAT ROW.
048100*---------------------------------------------------------------*
048200     MOVE    ZERO                    TO  WK-LK-S2-NET-IFCNT
048300                                         WK-LK-S2-NET-TOTCNT.
048400     SET     WK-LK-RAW-NET-RIDX         TO  1.
048500
048600 D010-NEXT-NET-ROW.
048700     IF      WK-LK-RAW-NET-RIDX > WK-LK-RAW-NET-CNT
048800             GO TO D099-BUILD-NET-SERIES-EX.
048900
049000     MOVE    ZERO                    TO  WK-N-ROW-TOTAL.
049100*                        ONE ROW-TOTAL ACCUMULATOR PER ROW - SEE
049200*                        WK-N-ROW-TOTAL IN WK-C-CONV-AREA
049300
049400     DIVIDE  WK-LK-RAW-NET-FLDCNT (WK-LK-RAW-NET-RIDX) BY 3
049500             GIVING WK-N-MOD-QUOT
049600             REMAINDER WK-N-MOD-REMAIN.
049700     IF      WK-LK-RAW-NET-FLDCNT (WK-LK-RAW-NET-RIDX) > ZERO
049800             AND WK-N-MOD-REMAIN = ZERO
049900             SET WK-N-PAIR-IDX TO 3
050000     ELSE
050100             SET WK-N-PAIR-IDX TO 2.
050200
050300     PERFORM D100-PROCESS-NET-GROUPS
050400        THRU D199-PROCESS-NET-GROUPS-EX.
050500
050600     IF      WK-LK-S2-NET-TOTCNT < 500
050700             ADD 1 TO WK-LK-S2-NET-TOTCNT
050800             SET WK-LK-S2-NET-TIDX TO WK-LK-S2-NET-TOTCNT
050900             MOVE WK-LK-RAW-NET-ROWTS (WK-LK-RAW-NET-RIDX)
051000                TO WK-LK-S2-NET-TOTTS (WK-LK-S2-NET-TIDX)
051100             MOVE WK-N-ROW-TOTAL
051200                TO WK-LK-S2-NET-TOTVAL (WK-LK-S2-NET-TIDX).
051300
051400     SET     WK-LK-RAW-NET-RIDX         UP  BY  1.
051500     GO TO D010-NEXT-NET-ROW.
051600
051700*---------------------------------------------------------------*
051800 D099-BUILD-NET-SERIES-EX.
051900*---------------------------------------------------------------*
052000     EXIT.
052100
052200*---------------------------------------------------------------*
052300 D100-PROCESS-NET-GROUPS.
052400*---------------------------------------------------------------*
052500     SET     WK-N-FLD-IDX            TO  1.
052600 D110-NEXT-NET-GROUP.
052700     IF      WK-N-FLD-IDX + WK-N-PAIR-IDX - 1 >
052800             WK-LK-RAW-NET-FLDCNT (WK-LK-RAW-NET-RIDX)
052900             GO TO D199-PROCESS-NET-GROUPS-EX.
053000
053100     SET     WK-LK-RAW-NET-FIDX         TO  WK-N-FLD-IDX.
053200     MOVE    WK-LK-RAW-NET-FLDVAL (WK-LK-RAW-NET-RIDX,
053300                                    WK-LK-RAW-NET-FIDX)
053400                                     TO  WK-C-HDR-NAME.
053500     IF      WK-C-HDR-NAME = SPACES
053600             GO TO D118-SKIP-NET-GROUP.
053700
053800     PERFORM D200-FIND-OR-ADD-IFACE
053900        THRU D299-FIND-OR-ADD-IFACE-EX.
054000     IF      WK-N-DEV-IDX = ZERO
054100             GO TO D118-SKIP-NET-GROUP.
054200     SET     WK-LK-S2-NET-IIDX          TO  WK-N-DEV-IDX.
054300
054400     SET     WK-LK-RAW-NET-FIDX         TO  WK-N-FLD-IDX  + 1.
054500     MOVE    WK-LK-RAW-NET-FLDVAL (WK-LK-RAW-NET-RIDX,
054600                                    WK-LK-RAW-NET-FIDX)
054700                                     TO  WK-N-CONV-INPUT.
054800     PERFORM N000-CONVERT-NUMERIC-FIELD
054900        THRU N099-CONVERT-NUMERIC-FIELD-EX.
055000     IF      NOT WK-N-CONV-IS-MISSING
055100             AND WK-LK-S2-NET-RXCNT (WK-LK-S2-NET-IIDX) < 500
055200             ADD 1 TO WK-LK-S2-NET-RXCNT (WK-LK-S2-NET-IIDX)
055300             SET WK-LK-S2-NET-RXIDX TO
055400                 WK-LK-S2-NET-RXCNT (WK-LK-S2-NET-IIDX)
055500             MOVE WK-LK-RAW-NET-ROWTS (WK-LK-RAW-NET-RIDX)
055600                TO WK-LK-S2-NET-RXTS (WK-LK-S2-NET-IIDX,
055700                                    WK-LK-S2-NET-RXIDX)
055800             MOVE WK-N-CONV-VALUE
055900                TO WK-LK-S2-NET-RXVAL (WK-LK-S2-NET-IIDX,
056000                                     WK-LK-S2-NET-RXIDX)
056100             ADD WK-N-CONV-VALUE TO WK-N-ROW-TOTAL.
056200
056300     IF      WK-N-PAIR-IDX = 3
056400             SET WK-LK-RAW-NET-FIDX TO WK-N-FLD-IDX  + 2
056500             MOVE WK-LK-RAW-NET-FLDVAL (WK-LK-RAW-NET-RIDX,
056600                                         WK-LK-RAW-NET-FIDX)
056700                TO WK-N-CONV-INPUT
056800             PERFORM N000-CONVERT-NUMERIC-FIELD
056900                THRU N099-CONVERT-NUMERIC-FIELD-EX
057000             IF NOT WK-N-CONV-IS-MISSING
057100                AND WK-LK-S2-NET-TXCNT (WK-LK-S2-NET-IIDX) < 500
057200                ADD 1 TO WK-LK-S2-NET-TXCNT (WK-LK-S2-NET-IIDX)
057300                SET WK-LK-S2-NET-TXIDX TO
057400                    WK-LK-S2-NET-TXCNT (WK-LK-S2-NET-IIDX)
057500                MOVE WK-LK-RAW-NET-ROWTS (WK-LK-RAW-NET-RIDX)
057600                   TO WK-LK-S2-NET-TXTS (WK-LK-S2-NET-IIDX,
057700                                       WK-LK-S2-NET-TXIDX)
057800                MOVE WK-N-CONV-VALUE
057900                   TO WK-LK-S2-NET-TXVAL (WK-LK-S2-NET-IIDX,
058000                                        WK-LK-S2-NET-TXIDX)
058100                ADD WK-N-CONV-VALUE TO WK-N-ROW-TOTAL.
058200
058300 D118-SKIP-NET-GROUP.
058400     ADD     WK-N-PAIR-IDX           TO  WK-N-FLD-IDX.
058500     GO TO D110-NEXT-NET-GROUP.
058600
058700*---------------------------------------------------------------*
058800 D199-PROCESS-NET-GROUPS-EX.
058900*---------------------------------------------------------------*
059000     EXIT.
059100
059200*---------------------------------------------------------------*
059300 D200-FIND-OR-ADD-IFACE.
059400*---------------------------------------------------------------*
059500     MOVE    ZERO                    TO  WK-N-DEV-IDX.
059600     SET     WK-LK-S2-NET-IIDX          TO  1.
059700 D210-SCAN-IFACE.
059800     IF      WK-LK-S2-NET-IIDX > WK-LK-S2-NET-IFCNT
059900             GO TO D220-ADD-IFACE.
060000     IF      WK-LK-S2-NET-NAME (WK-LK-S2-NET-IIDX) = WK-C-HDR-NAME
060100             SET WK-N-DEV-IDX TO WK-LK-S2-NET-IIDX
060200             GO TO D299-FIND-OR-ADD-IFACE-EX.
060300     SET     WK-LK-S2-NET-IIDX          UP  BY  1.
060400     GO TO D210-SCAN-IFACE.
060500 D220-ADD-IFACE.
060600     IF      WK-LK-S2-NET-IFCNT = 16
060700             GO TO D299-FIND-OR-ADD-IFACE-EX.
060800     ADD     1                       TO  WK-LK-S2-NET-IFCNT.
060900     SET     WK-LK-S2-NET-IIDX          TO  WK-LK-S2-NET-IFCNT.
061000     MOVE    WK-C-HDR-NAME           TO  WK-LK-S2-NET-NAME
061100                                         (WK-LK-S2-NET-IIDX).
061200     MOVE    ZERO                    TO  WK-LK-S2-NET-RXCNT
061300                                         (WK-LK-S2-NET-IIDX)
061400                                         WK-LK-S2-NET-TXCNT
061500                                         (WK-LK-S2-NET-IIDX).
061600     SET     WK-N-DEV-IDX            TO  WK-LK-S2-NET-IIDX.
061700
061800*---------------------------------------------------------------*
061900 D299-FIND-OR-ADD-IFACE-EX.
062000*---------------------------------------------------------------*
062100     EXIT.
062200
062300 EJECT
062400*---------------------------------------------------------------*
062500 N000-CONVERT-NUMERIC-FIELD.
062600*---------------------------------------------------------------*
062700*    TRIM; EMPTY -> MISSING; REMOVE EMBEDDED COMMAS; NON-NUMERIC
062800*    -> MISSING.  UP TO 4 DECIMAL PLACES HONOURED.
062900*---------------------------------------------------------------*
063000     MOVE    "N"                     TO  WK-N-CONV-MISS.
063100     MOVE    SPACES                  TO  WK-N-CONV-STRIPPED
063200                                         WK-N-CONV-PART1
063300                                         WK-N-CONV-PART2
063400                                         WK-N-CONV-PART3
063500                                         WK-N-CONV-PART4.
063600     MOVE    ZERO                    TO  WK-N-CONV-WHOLE
063700                                         WK-N-CONV-FRAC
063800                                         WK-N-CONV-VALUE.
063900     MOVE    "+"                     TO  WK-N-CONV-SIGN.
064000
064100     IF      WK-N-CONV-INPUT = SPACES
064200             MOVE "Y" TO WK-N-CONV-MISS
064300             GO TO N099-CONVERT-NUMERIC-FIELD-EX.
064400
064500     IF      WK-N-CONV-INPUT (1:1) = "-"
064600             MOVE "-" TO WK-N-CONV-SIGN.
064700
064800     UNSTRING WK-N-CONV-INPUT DELIMITED BY ALL ","
064900             INTO WK-N-CONV-PART1 WK-N-CONV-PART2
065000                  WK-N-CONV-PART3 WK-N-CONV-PART4.
065100     STRING  WK-N-CONV-PART1 DELIMITED BY SPACE
065200             WK-N-CONV-PART2 DELIMITED BY SPACE
065300             WK-N-CONV-PART3 DELIMITED BY SPACE
065400             WK-N-CONV-PART4 DELIMITED BY SPACE
065500             INTO WK-N-CONV-STRIPPED.
065600     IF      WK-N-CONV-SIGN = "-"
065700             MOVE WK-N-CONV-STRIPPED (2:19)
065800                                     TO  WK-N-CONV-STRIPPED.
065900
066000     UNSTRING WK-N-CONV-STRIPPED DELIMITED BY "."
066100             INTO WK-N-CONV-WHOLE WK-N-CONV-FRAC.
066200
066300*    WHOLE IS JUSTIFIED RIGHT - PAD THE UNFILLED HIGH-ORDER
066400*    POSITIONS WITH ZERO.  FRAC IS LEFT-JUSTIFIED (TENTHS FIRST)
066500*    SO THE UNFILLED LOW-ORDER POSITIONS ALSO PAD WITH ZERO.
066600     INSPECT WK-N-CONV-WHOLE REPLACING LEADING SPACE BY ZERO.
066700     INSPECT WK-N-CONV-FRAC  REPLACING ALL SPACE BY ZERO.
066800
066900     IF      WK-N-CONV-WHOLE NOT NUMERIC
067000             OR WK-N-CONV-FRAC NOT NUMERIC
067100             MOVE "Y" TO WK-N-CONV-MISS
067200             GO TO N099-CONVERT-NUMERIC-FIELD-EX.
067300
067400     COMPUTE WK-N-CONV-VALUE = WK-N-CONV-WHOLE-N +
067500             (WK-N-CONV-FRAC-N / 10000).
067600     IF      WK-N-CONV-SIGN = "-"
067700             COMPUTE WK-N-CONV-VALUE = WK-N-CONV-VALUE * -1.
067800
067900*---------------------------------------------------------------*
068000 N099-CONVERT-NUMERIC-FIELD-EX.
068100*---------------------------------------------------------------*
068200     EXIT.
068300
068400 EJECT
068500*---------------------------------------------------------------*
068600 N100-LOWER-CASE-FIELD.
068700*---------------------------------------------------------------*
068800*    FOLD WK-C-HDR-NAME TO WK-C-HDR-UPPER, LOWER-CASED, SO THE
068900*    "idle"/"active"/"used"/"free"/"swap" TESTS ARE CASE BLIND.
069000*---------------------------------------------------------------*
069100     MOVE    WK-C-HDR-NAME           TO  WK-C-HDR-UPPER.
069200     SET     WK-C-UPCASE-IDX         TO  1.
069300 N110-FOLD-NEXT-CHAR.
069400     IF      WK-C-UPCASE-IDX > 20
069500             GO TO N199-LOWER-CASE-FIELD-EX.
069600     SET     WK-C-LOCASE-IDX         TO  1.
069700 N120-FIND-UPPER-MATCH.
069800     IF      WK-C-LOCASE-IDX > 26
069900             GO TO N118-NEXT-FOLD-CHAR.
070000     IF      WK-C-HDR-UPPER (WK-C-UPCASE-IDX:1) =
070100             WK-C-UPCASE-CHAR (WK-C-LOCASE-IDX)
070200             MOVE WK-C-LOCASE-CHAR (WK-C-LOCASE-IDX)
070300                TO WK-C-HDR-UPPER (WK-C-UPCASE-IDX:1)
070400             GO TO N118-NEXT-FOLD-CHAR.
070500     SET     WK-C-LOCASE-IDX         UP  BY  1.
070600     GO TO N120-FIND-UPPER-MATCH.
070700 N118-NEXT-FOLD-CHAR.
070800     SET     WK-C-UPCASE-IDX         UP  BY  1.
070900     GO TO N110-FOLD-NEXT-CHAR.
071000
071100*---------------------------------------------------------------*
071200 N199-LOWER-CASE-FIELD-EX.
071300*---------------------------------------------------------------*
071400     EXIT.
071500
071600******************************************************************
071700*************** END OF PROGRAM SOURCE - NPASERS *****************
071800******************************************************************
