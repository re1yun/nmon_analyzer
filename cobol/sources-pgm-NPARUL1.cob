000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPARUL1.
000500 AUTHOR.         TLIMKS.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   21 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  DIAGNOSTIC RULE 1 - CPU_SUSTAINED_HIGH.  TAKES
001200*               THE cpu_busy_pct SERIES BUILT BY NPASERS AND
001300*               DECIDES WHETHER THE CPU WAS BUSY FOR A SUSTAINED
001400*               PERIOD, AGAINST THE WARN/CRIT THRESHOLDS HELD
001500*               IN NPATHRPF (GROUP "CPU") VIA NPACFG.  CALLED
001600*               ONCE PER FILE BY NPABATCH.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*  N1RLV1 - TLIMKS    - 21/03/1991 - INITIAL VERSION.
002200*  N3RLV1 - TLIMKS    - 11/05/1999 - Y2K REVIEW - NO CHANGE
002300*                                    REQUIRED.
002400*  N6RLV1 - RNGKOH    - 02/07/2002 - REQ 1904 - KEY METRIC NOW
002500*                                    REPORTS THE MAXIMUM ROLLING
002600*                                    AVERAGE EVEN WHEN THE FILE
002700*                                    LEVELS OK, NOT ONLY WHEN
002800*                                    WARN/CRIT.
002900*---------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900 EJECT
004000***************
004100 DATA DIVISION.
004200***************
004300*************************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER              PIC X(24)  VALUE
004700     "** PROGRAM NPARUL1   **".
004800
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-N-WORK-AREA.
005100     05  WK-N-IDX                PIC 9(05) COMP VALUE ZERO.
005200     05  WK-N-BEST-IDX           PIC 9(05) COMP VALUE ZERO.
005300     05  WK-N-WINDOW-W           PIC 9(05) COMP VALUE ZERO.
005400     05  WK-N-WSTART             PIC 9(05) COMP VALUE ZERO.
005500     05  WK-C-ANY-VALUE          PIC X(01) VALUE "N".
005600         88  WK-C-FOUND-A-VALUE            VALUE "Y".
005700     05  FILLER                 PIC X(06).
005800
005900 01  WK-N-BEST-AREA.
006000     05  WK-N-BEST-VALUE         PIC S9(09)V9(04) COMP-3.
006100     05  FILLER                 PIC X(04).
006200 01  WK-N-BEST-TRACE REDEFINES WK-N-BEST-AREA.
006300*                        TRACE VIEW FOR DUMP DISPLAYS
006400     05  WK-N-TR-BEST-VALUE      PIC S9(09)V9(04) COMP-3.
006500     05  FILLER                 PIC X(04).
006600
006700 01  WK-N-THRESHOLD-AREA.
006800     05  WK-N-SUSTMIN             PIC S9(09)V9(04) COMP-3.
006900     05  WK-N-BUSYWARN            PIC S9(09)V9(04) COMP-3.
007000     05  WK-N-BUSYCRIT            PIC S9(09)V9(04) COMP-3.
007100     05  FILLER                 PIC X(04).
007200 01  WK-N-THRESHOLD-TRACE REDEFINES WK-N-THRESHOLD-AREA.
007300*                        TRACE VIEW FOR DUMP DISPLAYS
007400     05  WK-N-TR-SUSTMIN          PIC S9(09)V9(04) COMP-3.
007500     05  WK-N-TR-BUSYWARN         PIC S9(09)V9(04) COMP-3.
007600     05  WK-N-TR-BUSYCRIT         PIC S9(09)V9(04) COMP-3.
007700     05  FILLER                 PIC X(04).
007800 01  WK-C-DISP-AREA.
007900     05  WK-N-DISP-ROUND         PIC S9(03)V9(01) COMP-3.
008000     05  WK-C-DISP-PCT           PIC ZZ9.9.
008100     05  FILLER                 PIC X(04).
008200
008300 01  WK-C-NPACFG-CALL.
008400     05  WK-C-NPACFG-INPUT.
008500         10  WK-C-NPACFG-GROUP       PIC X(12).
008600         10  WK-C-NPACFG-PARACD      PIC X(12).
008700         10  WK-C-NPACFG-DFLT-NUM    PIC S9(09)V9(04) COMP-3.
008800         10  WK-C-NPACFG-DFLT-ALPHA  PIC X(40).
008900     05  WK-C-NPACFG-OUTPUT.
009000         10  WK-C-NPACFG-NUM         PIC S9(09)V9(04) COMP-3.
009100         10  WK-C-NPACFG-ALPHA       PIC X(40).
009200         10  WK-C-NPACFG-ALPHA-SEG   REDEFINES
009300             WK-C-NPACFG-ALPHA       PIC X(10)
009400                                     OCCURS 4 TIMES.
009500         10  WK-C-NPACFG-FOUND       PIC X(01).
009600     05  FILLER                 PIC X(04).
009700
009800 01  WK-C-NPASTAT-CALL.
009900     05  WK-LK-STAT-OPCODE       PIC 9(01).
010000     05  WK-LK-STAT-PARM-1       PIC S9(09)V9(04) COMP-3.
010100     05  WK-LK-STAT-PARM-2       PIC S9(09)V9(04) COMP-3.
010200     05  WK-LK-STAT-CNT          PIC 9(05) COMP.
010300     05  WK-LK-STAT-PT OCCURS 500 TIMES
010400            INDEXED BY WK-LK-STAT-IDX.
010500         10  WK-LK-STAT-TS       PIC X(19).
010600         10  WK-LK-STAT-VAL      PIC S9(09)V9(04) COMP-3.
010700         10  WK-LK-STAT-MISS     PIC X(01).
010800     05  WK-LK-STAT-OUT-CNT      PIC 9(05) COMP.
010900     05  WK-LK-STAT-OUT OCCURS 500 TIMES
011000            INDEXED BY WK-LK-STAT-OIDX
011100            PIC S9(09)V9(04) COMP-3.
011200     05  WK-LK-STAT-RESULT-1     PIC S9(09)V9(04) COMP-3.
011300     05  WK-LK-STAT-RESULT-2     PIC S9(09)V9(04) COMP-3.
011400     05  WK-LK-STAT-RESULT-3     PIC S9(09)V9(04) COMP-3.
011500     05  WK-LK-STAT-WARN-IDX     PIC 9(05) COMP.
011600     05  WK-LK-STAT-CRIT-IDX     PIC 9(05) COMP.
011700     05  FILLER                 PIC X(04).
011800
011900 EJECT
012000 LINKAGE SECTION.
012100*****************
012200     COPY NPACHK.
012300
012400 01  WK-C-NPARUL1-SERIES.
012500     05  WK-C-NPARUL1-CPU.
012600         COPY NPASER2 REPLACING WK-NPASER2 BY WK-LK-NPASER2,
012700                                 WK-S2-     BY WK-LK-S2-.
012800
012900 EJECT
013000****************************************************
013100 PROCEDURE DIVISION USING WK-NPACHK WK-C-NPARUL1-SERIES.
013200****************************************************
013300 MAIN-MODULE.
013400     MOVE    "R1"                    TO  WK-NPACHK-OPCODE.
013500     MOVE    "cpu_busy_pct"          TO  WK-NPACHK-SERIES-REF.
013600     MOVE    "N"                     TO  WK-C-ANY-VALUE.
013700     MOVE    ZERO                    TO  WK-N-BEST-IDX
013800                                         WK-N-BEST-VALUE.
013900     MOVE    SPACES                  TO  WK-NPACHK-RULENAME
014000                                         WK-NPACHK-SUMMARY
014100                                         WK-NPACHK-EVIDSTART
014200                                         WK-NPACHK-EVIDEND.
014300     MOVE    "cpu_sustained_high"    TO  WK-NPACHK-RULENAME.
014400     MOVE    ZERO                    TO  WK-NPACHK-WINDAVG
014500                                         WK-NPACHK-METRIC1
014600                                         WK-NPACHK-METRIC2.
014700
014800     PERFORM A000-FETCH-THRESHOLDS
014900        THRU A099-FETCH-THRESHOLDS-EX.
015000
015100     IF      WK-LK-S2-CPU-CNT = ZERO
015200             MOVE "OK  "             TO  WK-NPACHK-LEVEL
015300             MOVE "CPU busy series missing"
015400                                     TO  WK-NPACHK-SUMMARY
015500             GO TO MAIN-MODULE-EX.
015600
015700     PERFORM B000-BUILD-STAT-POINTS
015800        THRU B099-BUILD-STAT-POINTS-EX.
015900     PERFORM C000-RUN-STATISTICS
016000        THRU C099-RUN-STATISTICS-EX.
016100     PERFORM D000-FIND-BEST-VALUE
016200        THRU D099-FIND-BEST-VALUE-EX.
016300     PERFORM E000-SET-RESULT
016400        THRU E099-SET-RESULT-EX.
016500
016600 MAIN-MODULE-EX.
016700     EXIT PROGRAM.
016800
016900 EJECT
017000*---------------------------------------------------------------*
017100 A000-FETCH-THRESHOLDS.
017200*---------------------------------------------------------------*
017300     MOVE    "CPU         "          TO  WK-C-NPACFG-GROUP.
017400     MOVE    "SUSTMIN     "          TO  WK-C-NPACFG-PARACD.
017500     MOVE    5                       TO  WK-C-NPACFG-DFLT-NUM.
017600     CALL "NPACFG" USING WK-C-NPACFG-CALL.
017700     MOVE    WK-C-NPACFG-NUM         TO  WK-N-SUSTMIN.
017800
017900     MOVE    "CPU         "          TO  WK-C-NPACFG-GROUP.
018000     MOVE    "BUSYWARN    "          TO  WK-C-NPACFG-PARACD.
018100     MOVE    75.0                    TO  WK-C-NPACFG-DFLT-NUM.
018200     CALL "NPACFG" USING WK-C-NPACFG-CALL.
018300     MOVE    WK-C-NPACFG-NUM         TO  WK-N-BUSYWARN.
018400
018500     MOVE    "CPU         "          TO  WK-C-NPACFG-GROUP.
018600     MOVE    "BUSYCRIT    "          TO  WK-C-NPACFG-PARACD.
018700     MOVE    90.0                    TO  WK-C-NPACFG-DFLT-NUM.
018800     CALL "NPACFG" USING WK-C-NPACFG-CALL.
018900     MOVE    WK-C-NPACFG-NUM         TO  WK-N-BUSYCRIT.
019000
019100*---------------------------------------------------------------*
019200 A099-FETCH-THRESHOLDS-EX.
019300*---------------------------------------------------------------*
019400     EXIT.
019500
019600 EJECT
019700*---------------------------------------------------------------*
019800 B000-BUILD-STAT-POINTS.
019900*---------------------------------------------------------------*
020000*    COPY cpu_busy_pct POINTS INTO THE NPASTAT CALL AREA.
020100*---------------------------------------------------------------*
020200     MOVE    ZERO                    TO  WK-LK-STAT-CNT.
020300     SET     WK-LK-S2-CPU-IDX        TO  1.
020400 B010-COPY-POINT.
020500     IF      WK-LK-S2-CPU-IDX > WK-LK-S2-CPU-CNT
020600             OR WK-LK-STAT-CNT >= 500
020700             GO TO B099-BUILD-STAT-POINTS-EX.
020800     ADD     1                       TO  WK-LK-STAT-CNT.
020900     SET     WK-LK-STAT-IDX          TO  WK-LK-STAT-CNT.
021000     MOVE    WK-LK-S2-CPU-TS  (WK-LK-S2-CPU-IDX)
021100                                 TO  WK-LK-STAT-TS (WK-LK-STAT-IDX).
021200     IF      WK-LK-S2-CPU-MISS (WK-LK-S2-CPU-IDX) = "Y"
021300             MOVE "Y" TO WK-LK-STAT-MISS (WK-LK-STAT-IDX)
021400             MOVE ZERO TO WK-LK-STAT-VAL (WK-LK-STAT-IDX)
021500     ELSE
021600             MOVE "N" TO WK-LK-STAT-MISS (WK-LK-STAT-IDX)
021700             MOVE WK-LK-S2-CPU-VAL (WK-LK-S2-CPU-IDX)
021800                TO WK-LK-STAT-VAL (WK-LK-STAT-IDX).
021900     SET     WK-LK-S2-CPU-IDX        UP  BY  1.
022000     GO TO B010-COPY-POINT.
022100
022200*---------------------------------------------------------------*
022300 B099-BUILD-STAT-POINTS-EX.
022400*---------------------------------------------------------------*
022500     EXIT.
022600
022700 EJECT
022800*---------------------------------------------------------------*
022900 C000-RUN-STATISTICS.
023000*---------------------------------------------------------------*
023100*    SAMPLING INTERVAL -> WINDOW SIZE -> ROLLING MEAN -> SCAN.
023200*---------------------------------------------------------------*
023300     MOVE    1                       TO  WK-LK-STAT-OPCODE.
023400     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
023500     IF      WK-LK-STAT-RESULT-1 = ZERO
023600             MOVE 1.0000 TO WK-LK-STAT-PARM-2
023700     ELSE
023800             MOVE WK-LK-STAT-RESULT-1 TO WK-LK-STAT-PARM-2.
023900
024000     MOVE    WK-N-SUSTMIN            TO  WK-LK-STAT-PARM-1.
024100     MOVE    5                       TO  WK-LK-STAT-OPCODE.
024200     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
024300     MOVE    WK-LK-STAT-RESULT-1     TO  WK-N-WINDOW-W.
024400
024500     MOVE    WK-N-WINDOW-W           TO  WK-LK-STAT-PARM-1.
024600     MOVE    2                       TO  WK-LK-STAT-OPCODE.
024700     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
024800
024900     MOVE    WK-N-BUSYWARN           TO  WK-LK-STAT-PARM-1.
025000     MOVE    WK-N-BUSYCRIT           TO  WK-LK-STAT-PARM-2.
025100     MOVE    6                       TO  WK-LK-STAT-OPCODE.
025200     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
025300
025400*---------------------------------------------------------------*
025500 C099-RUN-STATISTICS-EX.
025600*---------------------------------------------------------------*
025700     EXIT.
025800
025900 EJECT
026000*---------------------------------------------------------------*
026100 D000-FIND-BEST-VALUE.
026200*---------------------------------------------------------------*
026300*    MAXIMUM NON-MISSING ROLLING AVERAGE, FOR THE KEY METRIC AND
026400*    THE "No CPU data" FALLBACK SUMMARY.
026500*---------------------------------------------------------------*
026600     SET     WK-LK-STAT-OIDX         TO  1.
026700 D010-NEXT-VALUE.
026800     IF      WK-LK-STAT-OIDX > WK-LK-STAT-OUT-CNT
026900             GO TO D099-FIND-BEST-VALUE-EX.
027000     IF      WK-LK-STAT-OUT (WK-LK-STAT-OIDX) NOT = -1
027100             IF  NOT WK-C-FOUND-A-VALUE
027200                 OR WK-LK-STAT-OUT (WK-LK-STAT-OIDX) > WK-N-BEST-VALUE
027300                 MOVE WK-LK-STAT-OUT (WK-LK-STAT-OIDX)
027400                    TO WK-N-BEST-VALUE
027500                 SET WK-N-BEST-IDX TO WK-LK-STAT-OIDX
027600                 MOVE "Y" TO WK-C-ANY-VALUE
027700             END-IF.
027800     SET     WK-LK-STAT-OIDX         UP  BY  1.
027900     GO TO D010-NEXT-VALUE.
028000
028100*---------------------------------------------------------------*
028200 D099-FIND-BEST-VALUE-EX.
028300*---------------------------------------------------------------*
028400     EXIT.
028500
028600 EJECT
028700*---------------------------------------------------------------*
028800 E000-SET-RESULT.
028900*---------------------------------------------------------------*
029000     IF      NOT WK-C-FOUND-A-VALUE
029100             MOVE "OK  "             TO  WK-NPACHK-LEVEL
029200             MOVE "No CPU data"      TO  WK-NPACHK-SUMMARY
029300             GO TO E099-SET-RESULT-EX.
029400
029500     MOVE    WK-N-BEST-VALUE         TO  WK-NPACHK-METRIC1
029600                                         WK-NPACHK-WINDAVG.
029700     COMPUTE WK-N-DISP-ROUND ROUNDED = WK-N-BEST-VALUE.
029800     MOVE    WK-N-DISP-ROUND         TO  WK-C-DISP-PCT.
029900     STRING  "Max rolling CPU busy " DELIMITED BY SIZE
030000             WK-C-DISP-PCT           DELIMITED BY SIZE
030100             "%"                     DELIMITED BY SIZE
030200             INTO WK-NPACHK-SUMMARY.
030300
030400     IF      WK-LK-STAT-CRIT-IDX NOT = ZERO
030500             MOVE "CRIT"             TO  WK-NPACHK-LEVEL
030600             SET WK-N-IDX TO WK-LK-STAT-CRIT-IDX
030700             PERFORM F000-SET-EVIDENCE
030800                THRU F099-SET-EVIDENCE-EX
030900     ELSE
031000     IF      WK-LK-STAT-WARN-IDX NOT = ZERO
031100             MOVE "WARN"             TO  WK-NPACHK-LEVEL
031200             SET WK-N-IDX TO WK-LK-STAT-WARN-IDX
031300             PERFORM F000-SET-EVIDENCE
031400                THRU F099-SET-EVIDENCE-EX
031500     ELSE
031600             MOVE "OK  "             TO  WK-NPACHK-LEVEL
031700     END-IF
031800     END-IF.
031900
032000*---------------------------------------------------------------*
032100 E099-SET-RESULT-EX.
032200*---------------------------------------------------------------*
032300     EXIT.
032400
032500 EJECT
032600*---------------------------------------------------------------*
032700 F000-SET-EVIDENCE.
032800*---------------------------------------------------------------*
032900*    EVIDENCE WINDOW [MAX(0,I-W+1) .. I], TIMESTAMPS FROM THE
033000*    ORIGINAL POINT TABLE.
033100*---------------------------------------------------------------*
033200     COMPUTE WK-N-WSTART = WK-N-IDX - WK-N-WINDOW-W + 1.
033300     IF      WK-N-WSTART < 1
033400             MOVE 1 TO WK-N-WSTART.
033500     SET     WK-LK-STAT-IDX          TO  WK-N-WSTART.
033600     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)
033700                                 TO  WK-NPACHK-EVIDSTART.
033800     SET     WK-LK-STAT-IDX          TO  WK-N-IDX.
033900     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)
034000                                 TO  WK-NPACHK-EVIDEND.
034100
034200*---------------------------------------------------------------*
034300 F099-SET-EVIDENCE-EX.
034400*---------------------------------------------------------------*
034500     EXIT.
034600
034700******************************************************************
034800*************** END OF PROGRAM SOURCE - NPARUL1 *****************
034900******************************************************************
