000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPARUL2.
000500 AUTHOR.         TLIMKS.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   04 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  DIAGNOSTIC RULE 2 - MEMORY_LEAK.  FITS A STRAIGHT
001200*               LINE TO THE CONFIGURED MEMORY SERIES (DEFAULT
001300*               mem_active_kb) AGAINST ELAPSED MINUTES AND LEVELS
001400*               ON THE SLOPE WHEN THE FIT IS GOOD ENOUGH (R-SQD).
001500*               THRESHOLDS HELD IN NPATHRPF (GROUP "MEMORYLEAK")
001600*               VIA NPACFG.  CALLED ONCE PER FILE BY NPABATCH.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*  N1RLV1 - TLIMKS    - 04/04/1991 - INITIAL VERSION.
002200*  N3RLV1 - TLIMKS    - 11/05/1999 - Y2K REVIEW - NO CHANGE
002300*                                    REQUIRED.
002400*  N6RLV1 - RNGKOH    - 02/07/2002 - REQ 1904 - REGRESSION X IS
002500*                                    NOW MINUTES ELAPSED RATHER
002600*                                    THAN SAMPLE SEQUENCE NUMBER,
002700*                                    TO MATCH NPASTAT D000.
002800*---------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003700
003800 EJECT
003900***************
004000 DATA DIVISION.
004100***************
004200*************************
004300 WORKING-STORAGE SECTION.
004400*************************
004500 01  FILLER              PIC X(24)  VALUE
004600     "** PROGRAM NPARUL2   **".
004700
004800* ------------------ PROGRAM WORKING STORAGE -------------------*
004900 01  WK-N-WORK-AREA.
005000     05  WK-N-IDX                PIC 9(05) COMP VALUE ZERO.
005100     05  WK-N-MINREQD            PIC 9(05) COMP VALUE ZERO.
005200     05  WK-C-SERIES-OK          PIC X(01) VALUE "N".
005300         88  WK-C-HAVE-SERIES              VALUE "Y".
005400     05  FILLER                 PIC X(06).
005500
005600 01  WK-N-THRESHOLD-AREA.
005700     05  WK-N-WINMINMIN          PIC S9(09)V9(04) COMP-3.
005800     05  WK-N-SLOPEWARN          PIC S9(09)V9(04) COMP-3.
005900     05  WK-N-SLOPECRIT          PIC S9(09)V9(04) COMP-3.
006000     05  WK-N-R2MIN              PIC S9(01)V9(04) COMP-3.
006100     05  FILLER                 PIC X(04).
006200 01  WK-N-THRESHOLD-TRACE REDEFINES WK-N-THRESHOLD-AREA.
006300*                        TRACE VIEW FOR DUMP DISPLAYS
006400     05  WK-N-TR-WINMINMIN        PIC S9(09)V9(04) COMP-3.
006500     05  WK-N-TR-SLOPEWARN        PIC S9(09)V9(04) COMP-3.
006600     05  WK-N-TR-SLOPECRIT        PIC S9(09)V9(04) COMP-3.
006700     05  WK-N-TR-R2MIN            PIC S9(01)V9(04) COMP-3.
006800     05  FILLER                 PIC X(04).
006900
007000 01  WK-N-RESULT-AREA.
007100     05  WK-N-SLOPE              PIC S9(09)V9(04) COMP-3.
007200     05  WK-N-RVALUE             PIC S9(01)V9(04) COMP-3.
007300     05  WK-N-RSQUARED           PIC S9(01)V9(04) COMP-3.
007400     05  FILLER                 PIC X(04).
007500 01  WK-N-RESULT-TRACE REDEFINES WK-N-RESULT-AREA.
007600*                        TRACE VIEW FOR DUMP DISPLAYS
007700     05  WK-N-TR-SLOPE            PIC S9(09)V9(04) COMP-3.
007800     05  WK-N-TR-RVALUE           PIC S9(01)V9(04) COMP-3.
007900     05  WK-N-TR-RSQUARED         PIC S9(01)V9(04) COMP-3.
008000     05  FILLER                 PIC X(04).
008100
008200 01  WK-C-DISP-AREA.
008300     05  WK-N-DISP-SLOPE         PIC S9(07)V9(01) COMP-3.
008400     05  WK-C-DISP-SLOPE         PIC ZZZZZZ9.9-.
008500     05  WK-N-DISP-R2            PIC S9(01)V9(02) COMP-3.
008600     05  WK-C-DISP-R2            PIC 9.99.
008700     05  FILLER                 PIC X(04).
008800
008900 01  WK-C-NPACFG-CALL.
009000     05  WK-C-NPACFG-INPUT.
009100         10  WK-C-NPACFG-GROUP       PIC X(12).
009200         10  WK-C-NPACFG-PARACD      PIC X(12).
009300         10  WK-C-NPACFG-DFLT-NUM    PIC S9(09)V9(04) COMP-3.
009400         10  WK-C-NPACFG-DFLT-ALPHA  PIC X(40).
009500     05  WK-C-NPACFG-OUTPUT.
009600         10  WK-C-NPACFG-NUM         PIC S9(09)V9(04) COMP-3.
009700         10  WK-C-NPACFG-ALPHA       PIC X(40).
009800         10  WK-C-NPACFG-ALPHA-SEG   REDEFINES
009900             WK-C-NPACFG-ALPHA       PIC X(10)
010000                                     OCCURS 4 TIMES.
010100         10  WK-C-NPACFG-FOUND       PIC X(01).
010200     05  FILLER                 PIC X(04).
010300
010400 01  WK-C-NPASTAT-CALL.
010500     05  WK-LK-STAT-OPCODE       PIC 9(01).
010600     05  WK-LK-STAT-PARM-1       PIC S9(09)V9(04) COMP-3.
010700     05  WK-LK-STAT-PARM-2       PIC S9(09)V9(04) COMP-3.
010800     05  WK-LK-STAT-CNT          PIC 9(05) COMP.
010900     05  WK-LK-STAT-PT OCCURS 500 TIMES
011000            INDEXED BY WK-LK-STAT-IDX.
011100         10  WK-LK-STAT-TS       PIC X(19).
011200         10  WK-LK-STAT-VAL      PIC S9(09)V9(04) COMP-3.
011300         10  WK-LK-STAT-MISS     PIC X(01).
011400     05  WK-LK-STAT-OUT-CNT      PIC 9(05) COMP.
011500     05  WK-LK-STAT-OUT OCCURS 500 TIMES
011600            INDEXED BY WK-LK-STAT-OIDX
011700            PIC S9(09)V9(04) COMP-3.
011800     05  WK-LK-STAT-RESULT-1     PIC S9(09)V9(04) COMP-3.
011900     05  WK-LK-STAT-RESULT-2     PIC S9(09)V9(04) COMP-3.
012000     05  WK-LK-STAT-RESULT-3     PIC S9(09)V9(04) COMP-3.
012100     05  WK-LK-STAT-WARN-IDX     PIC 9(05) COMP.
012200     05  WK-LK-STAT-CRIT-IDX     PIC 9(05) COMP.
012300     05  FILLER                 PIC X(04).
012400
012500 EJECT
012600 LINKAGE SECTION.
012700*****************
012800     COPY NPACHK.
012900
013000 01  WK-C-NPARUL2-SERIES.
013100     05  WK-C-NPARUL2-MEM.
013200         COPY NPASER2 REPLACING WK-NPASER2 BY WK-LK-NPASER2,
013300                                 WK-S2-     BY WK-LK-S2-.
013400
013500 EJECT
013600****************************************************
013700 PROCEDURE DIVISION USING WK-NPACHK WK-C-NPARUL2-SERIES.
013800****************************************************
013900 MAIN-MODULE.
014000     MOVE    "R2"                    TO  WK-NPACHK-OPCODE.
014100     MOVE    "mem_active_kb"        TO  WK-NPACHK-SERIES-REF.
014200     MOVE    "N"                     TO  WK-C-SERIES-OK.
014300     MOVE    SPACES                  TO  WK-NPACHK-RULENAME
014400                                         WK-NPACHK-SUMMARY
014500                                         WK-NPACHK-EVIDSTART
014600                                         WK-NPACHK-EVIDEND.
014700     MOVE    "memory_leak"           TO  WK-NPACHK-RULENAME.
014800     MOVE    ZERO                    TO  WK-NPACHK-WINDAVG
014900                                         WK-NPACHK-METRIC1
015000                                         WK-NPACHK-METRIC2.
015100
015200     PERFORM A000-FETCH-THRESHOLDS
015300        THRU A099-FETCH-THRESHOLDS-EX.
015400
015500     IF      WK-LK-S2-MEM-CNT = ZERO
015600             MOVE "OK  "             TO  WK-NPACHK-LEVEL
015700             MOVE "Memory series missing"
015800                                     TO  WK-NPACHK-SUMMARY
015900             GO TO MAIN-MODULE-EX.
016000
016100     PERFORM B000-BUILD-STAT-POINTS
016200        THRU B099-BUILD-STAT-POINTS-EX.
016300     PERFORM C000-CHECK-MINIMUM-SPAN
016400        THRU C099-CHECK-MINIMUM-SPAN-EX.
016500     IF      NOT WK-C-HAVE-SERIES
016600             GO TO MAIN-MODULE-EX.
016700
016800     PERFORM D000-RUN-REGRESSION
016900        THRU D099-RUN-REGRESSION-EX.
017000     PERFORM E000-SET-RESULT
017100        THRU E099-SET-RESULT-EX.
017200
017300 MAIN-MODULE-EX.
017400     EXIT PROGRAM.
017500
017600 EJECT
017700*---------------------------------------------------------------*
017800 A000-FETCH-THRESHOLDS.
017900*---------------------------------------------------------------*
018000     MOVE    "MEMORYLEAK  "          TO  WK-C-NPACFG-GROUP.
018100     MOVE    "WINMINMIN   "          TO  WK-C-NPACFG-PARACD.
018200     MOVE    20                      TO  WK-C-NPACFG-DFLT-NUM.
018300     CALL "NPACFG" USING WK-C-NPACFG-CALL.
018400     MOVE    WK-C-NPACFG-NUM         TO  WK-N-WINMINMIN.
018500
018600     MOVE    "MEMORYLEAK  "          TO  WK-C-NPACFG-GROUP.
018700     MOVE    "SLOPEWARN   "          TO  WK-C-NPACFG-PARACD.
018800     MOVE    1000                    TO  WK-C-NPACFG-DFLT-NUM.
018900     CALL "NPACFG" USING WK-C-NPACFG-CALL.
019000     MOVE    WK-C-NPACFG-NUM         TO  WK-N-SLOPEWARN.
019100
019200     MOVE    "MEMORYLEAK  "          TO  WK-C-NPACFG-GROUP.
019300     MOVE    "SLOPECRIT   "          TO  WK-C-NPACFG-PARACD.
019400     MOVE    3000                    TO  WK-C-NPACFG-DFLT-NUM.
019500     CALL "NPACFG" USING WK-C-NPACFG-CALL.
019600     MOVE    WK-C-NPACFG-NUM         TO  WK-N-SLOPECRIT.
019700
019800     MOVE    "MEMORYLEAK  "          TO  WK-C-NPACFG-GROUP.
019900     MOVE    "R2MIN       "          TO  WK-C-NPACFG-PARACD.
020000     MOVE    .7000                   TO  WK-C-NPACFG-DFLT-NUM.
020100     CALL "NPACFG" USING WK-C-NPACFG-CALL.
020200     MOVE    WK-C-NPACFG-NUM         TO  WK-N-R2MIN.
020300
020400*---------------------------------------------------------------*
020500 A099-FETCH-THRESHOLDS-EX.
020600*---------------------------------------------------------------*
020700     EXIT.
020800
020900 EJECT
021000*---------------------------------------------------------------*
021100 B000-BUILD-STAT-POINTS.
021200*---------------------------------------------------------------*
021300*    COPY mem_active_kb POINTS INTO THE NPASTAT CALL AREA.
021400*---------------------------------------------------------------*
021500     MOVE    ZERO                    TO  WK-LK-STAT-CNT.
021600     SET     WK-LK-S2-MEM-IDX        TO  1.
021700 B010-COPY-POINT.
021800     IF      WK-LK-S2-MEM-IDX > WK-LK-S2-MEM-CNT
021900             OR WK-LK-STAT-CNT >= 500
022000             GO TO B099-BUILD-STAT-POINTS-EX.
022100     ADD     1                       TO  WK-LK-STAT-CNT.
022200     SET     WK-LK-STAT-IDX          TO  WK-LK-STAT-CNT.
022300     MOVE    WK-LK-S2-MEM-TS  (WK-LK-S2-MEM-IDX)
022400                                 TO  WK-LK-STAT-TS (WK-LK-STAT-IDX).
022500     IF      WK-LK-S2-MEM-MISSA (WK-LK-S2-MEM-IDX) = "Y"
022600             MOVE "Y" TO WK-LK-STAT-MISS (WK-LK-STAT-IDX)
022700             MOVE ZERO TO WK-LK-STAT-VAL (WK-LK-STAT-IDX)
022800     ELSE
022900             MOVE "N" TO WK-LK-STAT-MISS (WK-LK-STAT-IDX)
023000             MOVE WK-LK-S2-MEM-ACTIVE (WK-LK-S2-MEM-IDX)
023100                TO WK-LK-STAT-VAL (WK-LK-STAT-IDX).
023200     SET     WK-LK-S2-MEM-IDX        UP  BY  1.
023300     GO TO B010-COPY-POINT.
023400
023500*---------------------------------------------------------------*
023600 B099-BUILD-STAT-POINTS-EX.
023700*---------------------------------------------------------------*
023800     EXIT.
023900
024000 EJECT
024100*---------------------------------------------------------------*
024200 C000-CHECK-MINIMUM-SPAN.
024300*---------------------------------------------------------------*
024400*    REQUIRES (POINT COUNT * SAMPLING INTERVAL) >= WINMINMIN
024500*    BEFORE A REGRESSION IS EVEN ATTEMPTED.
024600*---------------------------------------------------------------*
024700     MOVE    "Y"                     TO  WK-C-SERIES-OK.
024800     MOVE    1                       TO  WK-LK-STAT-OPCODE.
024900     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
025000
025100     COMPUTE WK-N-MINREQD ROUNDED =
025200             WK-LK-STAT-CNT * WK-LK-STAT-RESULT-1.
025300     IF      WK-N-MINREQD < WK-N-WINMINMIN
025400             MOVE "N"                TO  WK-C-SERIES-OK
025500             MOVE "OK  "             TO  WK-NPACHK-LEVEL
025600             MOVE "Not enough data for regression"
025700                                     TO  WK-NPACHK-SUMMARY.
025800
025900*---------------------------------------------------------------*
026000 C099-CHECK-MINIMUM-SPAN-EX.
026100*---------------------------------------------------------------*
026200     EXIT.
026300
026400 EJECT
026500*---------------------------------------------------------------*
026600 D000-RUN-REGRESSION.
026700*---------------------------------------------------------------*
026800     MOVE    4                       TO  WK-LK-STAT-OPCODE.
026900     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
027000     MOVE    WK-LK-STAT-RESULT-1     TO  WK-N-SLOPE.
027100     MOVE    WK-LK-STAT-RESULT-3     TO  WK-N-RVALUE.
027200     COMPUTE WK-N-RSQUARED = WK-N-RVALUE * WK-N-RVALUE.
027300
027400*---------------------------------------------------------------*
027500 D099-RUN-REGRESSION-EX.
027600*---------------------------------------------------------------*
027700     EXIT.
027800
027900 EJECT
028000*---------------------------------------------------------------*
028100 E000-SET-RESULT.
028200*---------------------------------------------------------------*
028300     IF      WK-LK-STAT-RESULT-1 = ZERO
028400             AND WK-LK-STAT-RESULT-3 = ZERO
028500             AND WK-N-SLOPE = ZERO
028600             MOVE "OK  "             TO  WK-NPACHK-LEVEL
028700             MOVE "Regression unavailable"
028800                                     TO  WK-NPACHK-SUMMARY
028900             GO TO E099-SET-RESULT-EX.
029000
029100     MOVE    WK-N-SLOPE              TO  WK-NPACHK-METRIC1.
029200     MOVE    WK-N-RSQUARED           TO  WK-NPACHK-METRIC2.
029300     COMPUTE WK-N-DISP-SLOPE ROUNDED = WK-N-SLOPE.
029400     MOVE    WK-N-DISP-SLOPE         TO  WK-C-DISP-SLOPE.
029500     COMPUTE WK-N-DISP-R2 ROUNDED = WK-N-RSQUARED.
029600     MOVE    WK-N-DISP-R2            TO  WK-C-DISP-R2.
029700     STRING  "Slope "                DELIMITED BY SIZE
029800             WK-C-DISP-SLOPE         DELIMITED BY SIZE
029900             " KB/min (R2="          DELIMITED BY SIZE
030000             WK-C-DISP-R2            DELIMITED BY SIZE
030100             ")"                     DELIMITED BY SIZE
030200             INTO WK-NPACHK-SUMMARY.
030300
030400     IF      WK-N-SLOPE >= WK-N-SLOPECRIT
030500             AND WK-N-RSQUARED >= WK-N-R2MIN
030600             MOVE "CRIT"             TO  WK-NPACHK-LEVEL
030700             PERFORM F000-SET-EVIDENCE THRU F099-SET-EVIDENCE-EX
030800     ELSE
030900     IF      WK-N-SLOPE >= WK-N-SLOPEWARN
031000             AND WK-N-RSQUARED >= WK-N-R2MIN
031100             MOVE "WARN"             TO  WK-NPACHK-LEVEL
031200             PERFORM F000-SET-EVIDENCE THRU F099-SET-EVIDENCE-EX
031300     ELSE
031400             MOVE "OK  "             TO  WK-NPACHK-LEVEL
031500     END-IF
031600     END-IF.
031700
031800*---------------------------------------------------------------*
031900 E099-SET-RESULT-EX.
032000*---------------------------------------------------------------*
032100     EXIT.
032200
032300 EJECT
032400*---------------------------------------------------------------*
032500 F000-SET-EVIDENCE.
032600*---------------------------------------------------------------*
032700*    EVIDENCE IS THE FIRST AND LAST TIMESTAMPS OF THE SERIES.
032800*---------------------------------------------------------------*
032900     SET     WK-LK-STAT-IDX          TO  1.
033000     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)
033100                                 TO  WK-NPACHK-EVIDSTART.
033200     SET     WK-LK-STAT-IDX          TO  WK-LK-STAT-CNT.
033300     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)
033400                                 TO  WK-NPACHK-EVIDEND.
033500
033600*---------------------------------------------------------------*
033700 F099-SET-EVIDENCE-EX.
033800*---------------------------------------------------------------*
033900     EXIT.
034000
034100******************************************************************
034200*************** END OF PROGRAM SOURCE - NPARUL2 *****************
034300******************************************************************
