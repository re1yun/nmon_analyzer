000100* HISTORY OF MODIFICATION:
000200* ------------------------------------------------------------------
000300* TAG    NAME    DATE        DESCRIPTION
000400* ------------------------------------------------------------------
000500* N3RLV1  RNGKOH  14/05/2019  - PERFNMON RELEASE 3
000600*                             - CASH OPS CAPACITY REVIEW - REQ 5510
000700*                             - Add WK-NPACHK-METRIC2 for the memory-leak
000800*                               regression R2, widened WK-NPACHK-SUMMARY
000900*                               from 40 to 60 bytes to hold full sentence.
001000* ------------------------------------------------------------------
001100* N1RLV1  RNGKOH  02/11/2017  - PERFNMON RELEASE 1
001200*                             - INITIAL VERSION
001300* ------------------------------------------------------------------
001400 01  WK-NPACHK.
001500     05  WK-NPACHK-INPUT.
001600         10  WK-NPACHK-OPCODE         PIC X(02).
001700*                                RULE OPCODE - R1/R2/R3/R4/R5
001800         10  WK-NPACHK-SERIES-REF     PIC X(40).
001900*                                SERIES NAME BEING EVALUATED
002000         10  WK-NPACHK-PARMS.
002100             15  WK-NPACHK-SUSTMIN    PIC 9(03).
002200*                                SUSTAINED MINUTES WINDOW
002300             15  WK-NPACHK-WARNTHR    PIC S9(09)V9(02) COMP-3.
002400             15  WK-NPACHK-CRITTHR    PIC S9(09)V9(02) COMP-3.
002500             15  WK-NPACHK-R2MIN      PIC S9(01)V9(04) COMP-3.
002600             15  WK-NPACHK-P95FLAG    PIC X(01).
002700*                                "Y" = APPLY PERCENTILE-95 TEST
002800             15  FILLER               PIC X(09).
002900     05  WK-NPACHK-OUTPUT.
003000         10  WK-NPACHK-RESULT.
003100             15  WK-NPACHK-RULENAME   PIC X(24).
003200             15  WK-NPACHK-LEVEL      PIC X(04).
003300*                                OK / WARN / CRIT
003400             15  WK-NPACHK-SUMMARY    PIC X(60).
003500             15  WK-NPACHK-EVIDSTART  PIC X(19).
003600             15  WK-NPACHK-EVIDEND    PIC X(19).
003700             15  WK-NPACHK-WINDAVG    PIC S9(09)V9(02) COMP-3.
003800             15  WK-NPACHK-METRIC1    PIC S9(09)V9(02) COMP-3.
003900             15  WK-NPACHK-METRIC2    PIC S9(01)V9(04) COMP-3.
004000             15  FILLER               PIC X(06).
