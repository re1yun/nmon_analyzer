000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* N5RLV1 14/03/2023 RNGKOH  PERFNMON RELEASE 5
000500*                   - 96-CORE HOST ONBOARDING - REQ 8814
000600*                   - WIDEN NPALINE-DATA-VALS FROM 64 TO 120
000700*                     OCCURRENCES SO A CPU_ALL / DISKWRITE / NET
000800*                     ROW FROM THE BIGGEST PARTITION STILL FITS
000900*                     ON ONE LINE
001000*                   - RECORD LENGTH 1600 TO 2500
001100*****************************************************************
001200* N3RLV1 14/05/2019 RNGKOH  PERFNMON RELEASE 3
001300*                   - ADD IFACE/DISK CAPACITY FOR BLADE HOSTS
001400*                   - RECORD LENGTH 800 TO 1600
001500*****************************************************************
001600* N1RLV1 02/11/2017 RNGKOH  PERFNMON RELEASE 1
001700*                   - INITIAL VERSION
001800*****************************************************************
001900
002000 05  NPALINE-RECORD                PIC X(2500).
002100N3RLV1*05  NPALINE-RECORD           PIC X(1600).
002200N1RLV1*05  NPALINE-RECORD           PIC X(0800).
002300
002400*****************************************************************
002500* I-O FORMAT: NPALINER
002600* ONE RAW, COMMA-DELIMITED LINE FROM AN .NMON CAPTURE FILE
002700*****************************************************************
002800
002900 05  NPALINER  REDEFINES NPALINE-RECORD.
003000     06  NPALINE-TAG               PIC X(08).
003100*        RECORD TYPE - AAA/BBB/ZZZZ/CPU_ALL/MEM/DISKWRITE/
003200*        DISKXFER/NET/NETPACK/OTHER (IGNORED)
003300     06  NPALINE-REST               PIC X(2492).
003400
003500* AAA HOSTNAME / HOST LINE
003600 05  NPALINE-AAA  REDEFINES NPALINE-RECORD.
003700     06  NPALINE-AAA-TAG            PIC X(08).
003800     06  NPALINE-AAA-LABEL          PIC X(20).
003900*        "hostname" OR "host", CASE INSENSITIVE
004000     06  NPALINE-AAA-VALUE          PIC X(32).
004100     06  FILLER                     PIC X(2440).
004200
004300* BBB CAPTURE-START-DATE LINE
004400 05  NPALINE-BBB  REDEFINES NPALINE-RECORD.
004500     06  NPALINE-BBB-TAG            PIC X(08).
004600     06  NPALINE-BBB-LABEL          PIC X(20).
004700*        "date"
004800     06  NPALINE-BBB-DATE           PIC X(11).
004900*        DD-MON-YYYY
005000     06  FILLER                     PIC X(2461).
005100
005200* ZZZZ SNAPSHOT TIMESTAMP LABEL LINE
005300 05  NPALINE-ZZZZ  REDEFINES NPALINE-RECORD.
005400     06  NPALINE-ZZZZ-TAG           PIC X(08).
005500     06  NPALINE-ZZZZ-LABEL         PIC X(08).
005600*        Tnnnn SNAPSHOT LABEL
005700     06  NPALINE-ZZZZ-TIME          PIC X(08).
005800*        HH:MM:SS
005900     06  NPALINE-ZZZZ-DATE          PIC X(11).
006000*        DD-MON-YYYY, YYYY-MM-DD OR MM/DD/YYYY
006100     06  FILLER                     PIC X(2465).
006200
006300* CPU_ALL / MEM / DISKWRITE / DISKXFER / NET / NETPACK / HEADER
006400* ROWS - FIELD 2 EITHER A Tnnnn SNAPSHOT LABEL OR A HEADER NAME
006500 05  NPALINE-DATA  REDEFINES NPALINE-RECORD.
006600     06  NPALINE-DATA-TAG           PIC X(08).
006700     06  NPALINE-DATA-FLD2          PIC X(08).
006800*        Tnnnn LABEL (DATA ROW) OR COLUMN HEADER NAME (HDR ROW)
006900     06  NPALINE-DATA-VALS          PIC X(20)
007000            OCCURS 120 TIMES
007100            INDEXED BY NPALINE-VALIDX.
007200*        REMAINING COMMA-SPLIT FIELDS, TRIMMED, LEFT-JUSTIFIED
