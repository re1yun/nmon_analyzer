000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NPABW5.
000500 AUTHOR.         TLIMKS.
000600 INSTALLATION.   PERFNMON CAPACITY SERVICES.
000700 DATE-WRITTEN.   18 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  SHARED BANDWIDTH EVALUATION ROUTINE - RULE 5 OF
001200*               THE NMON DIAGNOSTIC SET.  TAKES AN ALREADY
001300*               AGGREGATED KBPS SERIES (ONE VALUE PER TIMESTAMP,
001400*               MISSING ALREADY FOLDED TO ZERO BY THE CALLER) AND
001500*               LEVELS IT AGAINST A ROLLING-MEAN SUSTAINED WINDOW
001600*               AND, OPTIONALLY, A 95TH PERCENTILE OF THE RAW
001700*               VALUES.  CALLED BY NPARUL3 (EMMC WRITES) AND
001800*               NPARUL4 (NETWORK USAGE), EACH PASSING THEIR OWN
001900*               NPATHRPF GROUP CODE.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400*  N1RLV1 - TLIMKS    - 18/04/1991 - INITIAL VERSION.
002500*  N3RLV1 - TLIMKS    - 11/05/1999 - Y2K REVIEW - NO CHANGE
002600*                                    REQUIRED.
002700*---------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003600
003700 EJECT
003800***************
003900 DATA DIVISION.
004000***************
004100*************************
004200 WORKING-STORAGE SECTION.
004300*************************
004400 01  FILLER              PIC X(24)  VALUE
004500     "** PROGRAM NPABW5    **".
004600
004700* ------------------ PROGRAM WORKING STORAGE -------------------*
004800 01  WK-N-WORK-AREA.
004900     05  WK-N-IDX                PIC 9(05) COMP VALUE ZERO.
005000     05  WK-N-WINDOW-W           PIC 9(05) COMP VALUE ZERO.
005100     05  WK-N-WSTART             PIC 9(05) COMP VALUE ZERO.
005200     05  FILLER                 PIC X(06).
005300
005400 01  WK-N-THRESHOLD-AREA.
005500     05  WK-N-SUSTMIN             PIC S9(09)V9(04) COMP-3.
005600     05  WK-N-KBPSWARN            PIC S9(09)V9(04) COMP-3.
005700     05  WK-N-KBPSCRIT            PIC S9(09)V9(04) COMP-3.
005800     05  FILLER                 PIC X(04).
005900 01  WK-N-THRESHOLD-TRACE REDEFINES WK-N-THRESHOLD-AREA.
006000*                        TRACE VIEW FOR DUMP DISPLAYS
006100     05  WK-N-TR-SUSTMIN          PIC S9(09)V9(04) COMP-3.
006200     05  WK-N-TR-KBPSWARN         PIC S9(09)V9(04) COMP-3.
006300     05  WK-N-TR-KBPSCRIT         PIC S9(09)V9(04) COMP-3.
006400     05  FILLER                 PIC X(04).
006500
006600 01  WK-C-USEP95-AREA.
006700     05  WK-C-USEP95             PIC X(01) VALUE "N".
006800         88  WK-C-USE-PERCENTILE95         VALUE "Y".
006900     05  FILLER                 PIC X(07).
007000
007100 01  WK-N-P95-AREA.
007200     05  WK-N-P95-VALUE          PIC S9(09)V9(04) COMP-3.
007300     05  FILLER                 PIC X(04).
007400 01  WK-N-P95-TRACE REDEFINES WK-N-P95-AREA.
007500*                        TRACE VIEW FOR DUMP DISPLAYS
007600     05  WK-N-TR-P95-VALUE       PIC S9(09)V9(04) COMP-3.
007700     05  FILLER                 PIC X(04).
007800
007900 01  WK-C-DISP-AREA.
008000     05  WK-N-DISP-P95           PIC S9(07)V9(01) COMP-3.
008100     05  WK-C-DISP-P95           PIC ZZZZZZ9.9.
008200     05  FILLER                 PIC X(04).
008300
008400 01  WK-C-NPACFG-CALL.
008500     05  WK-C-NPACFG-INPUT.
008600         10  WK-C-NPACFG-GROUP       PIC X(12).
008700         10  WK-C-NPACFG-PARACD      PIC X(12).
008800         10  WK-C-NPACFG-DFLT-NUM    PIC S9(09)V9(04) COMP-3.
008900         10  WK-C-NPACFG-DFLT-ALPHA  PIC X(40).
009000     05  WK-C-NPACFG-OUTPUT.
009100         10  WK-C-NPACFG-NUM         PIC S9(09)V9(04) COMP-3.
009200         10  WK-C-NPACFG-ALPHA       PIC X(40).
009300         10  WK-C-NPACFG-ALPHA-SEG   REDEFINES
009400             WK-C-NPACFG-ALPHA       PIC X(10)
009500                                     OCCURS 4 TIMES.
009600         10  WK-C-NPACFG-FOUND       PIC X(01).
009700     05  FILLER                 PIC X(04).
009800
009900 01  WK-C-NPASTAT-CALL.
010000     05  WK-LK-STAT-OPCODE       PIC 9(01).
010100     05  WK-LK-STAT-PARM-1       PIC S9(09)V9(04) COMP-3.
010200     05  WK-LK-STAT-PARM-2       PIC S9(09)V9(04) COMP-3.
010300     05  WK-LK-STAT-CNT          PIC 9(05) COMP.
010400     05  WK-LK-STAT-PT OCCURS 500 TIMES
010500            INDEXED BY WK-LK-STAT-IDX.
010600         10  WK-LK-STAT-TS       PIC X(19).
010700         10  WK-LK-STAT-VAL      PIC S9(09)V9(04) COMP-3.
010800         10  WK-LK-STAT-MISS     PIC X(01).
010900     05  WK-LK-STAT-OUT-CNT      PIC 9(05) COMP.
011000     05  WK-LK-STAT-OUT OCCURS 500 TIMES
011100            INDEXED BY WK-LK-STAT-OIDX
011200            PIC S9(09)V9(04) COMP-3.
011300     05  WK-LK-STAT-RESULT-1     PIC S9(09)V9(04) COMP-3.
011400     05  WK-LK-STAT-RESULT-2     PIC S9(09)V9(04) COMP-3.
011500     05  WK-LK-STAT-RESULT-3     PIC S9(09)V9(04) COMP-3.
011600     05  WK-LK-STAT-WARN-IDX     PIC 9(05) COMP.
011700     05  WK-LK-STAT-CRIT-IDX     PIC 9(05) COMP.
011800     05  FILLER                 PIC X(04).
011900
012000 EJECT
012100 LINKAGE SECTION.
012200*****************
012300     COPY NPACHK.
012400
012500 01  WK-C-NPABW5-INPUT.
012600     05  WK-C-NPABW5-GROUPCD     PIC X(12).
012700     05  WK-C-NPABW5-CNT         PIC 9(05) COMP.
012800     05  WK-C-NPABW5-PT OCCURS 500 TIMES
012900            INDEXED BY WK-C-NPABW5-IDX.
013000         10  WK-C-NPABW5-TS      PIC X(19).
013100         10  WK-C-NPABW5-VAL     PIC S9(09)V9(04) COMP-3.
013200     05  FILLER                 PIC X(04).
013300
013400 EJECT
013500***********************************************
013600 PROCEDURE DIVISION USING WK-NPACHK WK-C-NPABW5-INPUT.
013700***********************************************
013800 MAIN-MODULE.
013900     MOVE    ZERO                    TO  WK-NPACHK-WINDAVG
014000                                         WK-NPACHK-METRIC1
014100                                         WK-NPACHK-METRIC2.
014200     IF      WK-C-NPABW5-CNT = ZERO
014300             MOVE "OK  "             TO  WK-NPACHK-LEVEL
014400             MOVE "No data available"
014500                                     TO  WK-NPACHK-SUMMARY
014600             GO TO MAIN-MODULE-EX.
014700
014800     PERFORM A000-FETCH-THRESHOLDS
014900        THRU A099-FETCH-THRESHOLDS-EX.
015000     PERFORM B000-BUILD-STAT-POINTS
015100        THRU B099-BUILD-STAT-POINTS-EX.
015200     PERFORM C000-RUN-STATISTICS
015300        THRU C099-RUN-STATISTICS-EX.
015400     PERFORM D000-COMPUTE-PERCENTILE
015500        THRU D099-COMPUTE-PERCENTILE-EX.
015600     PERFORM E000-SET-RESULT
015700        THRU E099-SET-RESULT-EX.
015800
015900 MAIN-MODULE-EX.
016000     EXIT PROGRAM.
016100
016200 EJECT
016300*---------------------------------------------------------------*
016400 A000-FETCH-THRESHOLDS.
016500*---------------------------------------------------------------*
016600     MOVE    WK-C-NPABW5-GROUPCD     TO  WK-C-NPACFG-GROUP.
016700     MOVE    "SUSTMIN     "          TO  WK-C-NPACFG-PARACD.
016800     MOVE    5                       TO  WK-C-NPACFG-DFLT-NUM.
016900     CALL "NPACFG" USING WK-C-NPACFG-CALL.
017000     MOVE    WK-C-NPACFG-NUM         TO  WK-N-SUSTMIN.
017100
017200     MOVE    WK-C-NPABW5-GROUPCD     TO  WK-C-NPACFG-GROUP.
017300     MOVE    "KBPSWARN    "          TO  WK-C-NPACFG-PARACD.
017400     MOVE    ZERO                    TO  WK-C-NPACFG-DFLT-NUM.
017500     CALL "NPACFG" USING WK-C-NPACFG-CALL.
017600     MOVE    WK-C-NPACFG-NUM         TO  WK-N-KBPSWARN.
017700
017800     MOVE    WK-C-NPABW5-GROUPCD     TO  WK-C-NPACFG-GROUP.
017900     MOVE    "KBPSCRIT    "          TO  WK-C-NPACFG-PARACD.
018000     MOVE    ZERO                    TO  WK-C-NPACFG-DFLT-NUM.
018100     CALL "NPACFG" USING WK-C-NPACFG-CALL.
018200     MOVE    WK-C-NPACFG-NUM         TO  WK-N-KBPSCRIT.
018300
018400     MOVE    WK-C-NPABW5-GROUPCD     TO  WK-C-NPACFG-GROUP.
018500     MOVE    "USEP95      "          TO  WK-C-NPACFG-PARACD.
018600     MOVE    ZERO                    TO  WK-C-NPACFG-DFLT-NUM.
018700     MOVE    "N"                     TO  WK-C-NPACFG-DFLT-ALPHA.
018800     CALL "NPACFG" USING WK-C-NPACFG-CALL.
018900     MOVE    WK-C-NPACFG-ALPHA (1:1) TO  WK-C-USEP95.
019000
019100*---------------------------------------------------------------*
019200 A099-FETCH-THRESHOLDS-EX.
019300*---------------------------------------------------------------*
019400     EXIT.
019500
019600 EJECT
019700*---------------------------------------------------------------*
019800 B000-BUILD-STAT-POINTS.
019900*---------------------------------------------------------------*
020000*    COPY THE AGGREGATED SERIES INTO THE NPASTAT CALL AREA. THE
020100*    CALLER HAS ALREADY FOLDED MISSING VALUES TO ZERO SO NONE OF
020200*    THESE POINTS ARE FLAGGED MISSING HERE.
020300*---------------------------------------------------------------*
020400     MOVE    ZERO                    TO  WK-LK-STAT-CNT.
020500     SET     WK-C-NPABW5-IDX         TO  1.
020600 B010-COPY-POINT.
020700     IF      WK-C-NPABW5-IDX > WK-C-NPABW5-CNT
020800             OR WK-LK-STAT-CNT >= 500
020900             GO TO B099-BUILD-STAT-POINTS-EX.
021000     ADD     1                       TO  WK-LK-STAT-CNT.
021100     SET     WK-LK-STAT-IDX          TO  WK-LK-STAT-CNT.
021200     MOVE    WK-C-NPABW5-TS  (WK-C-NPABW5-IDX)
021300                                 TO  WK-LK-STAT-TS (WK-LK-STAT-IDX).
021400     MOVE    WK-C-NPABW5-VAL (WK-C-NPABW5-IDX)
021500                                 TO  WK-LK-STAT-VAL (WK-LK-STAT-IDX).
021600     MOVE    "N"                     TO  WK-LK-STAT-MISS
021700                                         (WK-LK-STAT-IDX).
021800     SET     WK-C-NPABW5-IDX         UP  BY  1.
021900     GO TO B010-COPY-POINT.
022000
022100*---------------------------------------------------------------*
022200 B099-BUILD-STAT-POINTS-EX.
022300*---------------------------------------------------------------*
022400     EXIT.
022500
022600 EJECT
022700*---------------------------------------------------------------*
022800 C000-RUN-STATISTICS.
022900*---------------------------------------------------------------*
023000*    SAMPLING INTERVAL -> WINDOW SIZE -> ROLLING MEAN -> SCAN.
023100*---------------------------------------------------------------*
023200     MOVE    1                       TO  WK-LK-STAT-OPCODE.
023300     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
023400     IF      WK-LK-STAT-RESULT-1 = ZERO
023500             MOVE 1.0000 TO WK-LK-STAT-PARM-2
023600     ELSE
023700             MOVE WK-LK-STAT-RESULT-1 TO WK-LK-STAT-PARM-2.
023800
023900     MOVE    WK-N-SUSTMIN            TO  WK-LK-STAT-PARM-1.
024000     MOVE    5                       TO  WK-LK-STAT-OPCODE.
024100     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
024200     MOVE    WK-LK-STAT-RESULT-1     TO  WK-N-WINDOW-W.
024300
024400     MOVE    WK-N-WINDOW-W           TO  WK-LK-STAT-PARM-1.
024500     MOVE    2                       TO  WK-LK-STAT-OPCODE.
024600     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
024700
024800     MOVE    WK-N-KBPSWARN           TO  WK-LK-STAT-PARM-1.
024900     MOVE    WK-N-KBPSCRIT           TO  WK-LK-STAT-PARM-2.
025000     MOVE    6                       TO  WK-LK-STAT-OPCODE.
025100     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
025200
025300*---------------------------------------------------------------*
025400 C099-RUN-STATISTICS-EX.
025500*---------------------------------------------------------------*
025600     EXIT.
025700
025800 EJECT
025900*---------------------------------------------------------------*
026000 D000-COMPUTE-PERCENTILE.
026100*---------------------------------------------------------------*
026200*    95TH PERCENTILE OF THE RAW (UN-SMOOTHED) VALUES.  ALWAYS
026300*    COMPUTED FOR THE KEY METRIC AND SUMMARY - ONLY HONOURED AS
026400*    A WARN/CRIT TRIGGER WHEN USE-PERCENTILE95 IS SWITCHED ON.
026500*---------------------------------------------------------------*
026600     MOVE    95.0000                 TO  WK-LK-STAT-PARM-1.
026700     MOVE    3                       TO  WK-LK-STAT-OPCODE.
026800     CALL "NPASTAT" USING WK-C-NPASTAT-CALL.
026900     MOVE    WK-LK-STAT-RESULT-2     TO  WK-N-P95-VALUE.
027000
027100*---------------------------------------------------------------*
027200 D099-COMPUTE-PERCENTILE-EX.
027300*---------------------------------------------------------------*
027400     EXIT.
027500
027600 EJECT
027700*---------------------------------------------------------------*
027800 E000-SET-RESULT.
027900*---------------------------------------------------------------*
028000     MOVE    WK-N-P95-VALUE          TO  WK-NPACHK-METRIC1
028100                                         WK-NPACHK-WINDAVG.
028200     COMPUTE WK-N-DISP-P95 ROUNDED = WK-N-P95-VALUE.
028300     MOVE    WK-N-DISP-P95           TO  WK-C-DISP-P95.
028400     STRING  "p95 "                  DELIMITED BY SIZE
028500             WK-C-DISP-P95           DELIMITED BY SIZE
028600             " KB/s"                 DELIMITED BY SIZE
028700             INTO WK-NPACHK-SUMMARY.
028800
028900     IF      WK-LK-STAT-CRIT-IDX NOT = ZERO
029000             MOVE "CRIT"             TO  WK-NPACHK-LEVEL
029100             SET WK-N-IDX TO WK-LK-STAT-CRIT-IDX
029200             PERFORM F000-SET-EVIDENCE THRU F099-SET-EVIDENCE-EX
029300     ELSE
029400     IF      WK-C-USE-PERCENTILE95
029500             AND WK-N-P95-VALUE >= WK-N-KBPSCRIT
029600             MOVE "CRIT"             TO  WK-NPACHK-LEVEL
029700     ELSE
029800     IF      WK-LK-STAT-WARN-IDX NOT = ZERO
029900             MOVE "WARN"             TO  WK-NPACHK-LEVEL
030000             SET WK-N-IDX TO WK-LK-STAT-WARN-IDX
030100             PERFORM F000-SET-EVIDENCE THRU F099-SET-EVIDENCE-EX
030200     ELSE
030300     IF      WK-C-USE-PERCENTILE95
030400             AND WK-N-P95-VALUE >= WK-N-KBPSWARN
030500             MOVE "WARN"             TO  WK-NPACHK-LEVEL
030600     ELSE
030700             MOVE "OK  "             TO  WK-NPACHK-LEVEL
030800     END-IF
030900     END-IF
031000     END-IF
031100     END-IF.
031200
031300*---------------------------------------------------------------*
031400 E099-SET-RESULT-EX.
031500*---------------------------------------------------------------*
031600     EXIT.
031700
031800 EJECT
031900*---------------------------------------------------------------*
032000 F000-SET-EVIDENCE.
032100*---------------------------------------------------------------*
032200*    EVIDENCE WINDOW [MAX(0,I-W+1) .. I], TIMESTAMPS FROM THE
032300*    ORIGINAL POINT TABLE.
032400*---------------------------------------------------------------*
032500     COMPUTE WK-N-WSTART = WK-N-IDX - WK-N-WINDOW-W + 1.
032600     IF      WK-N-WSTART < 1
032700             MOVE 1 TO WK-N-WSTART.
032800     SET     WK-LK-STAT-IDX          TO  WK-N-WSTART.
032900     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)
033000                                 TO  WK-NPACHK-EVIDSTART.
033100     SET     WK-LK-STAT-IDX          TO  WK-N-IDX.
033200     MOVE    WK-LK-STAT-TS (WK-LK-STAT-IDX)
033300                                 TO  WK-NPACHK-EVIDEND.
033400
033500*---------------------------------------------------------------*
033600 F099-SET-EVIDENCE-EX.
033700*---------------------------------------------------------------*
033800     EXIT.
033900
034000******************************************************************
034100*************** END OF PROGRAM SOURCE - NPABW5 ******************
034200******************************************************************
